000100*****************************************************************
000110*                                                               *
000120*          Trade Ledger      Rate & Master Override Batch        *
000130*                                                               *
000140*    Applies pending rate and master-data override requests    *
000150*     to the TL override stores, with a rolling 1000-entry      *
000160*              rate-change audit log.                 *
000170*                                                               *
000180*****************************************************************
000190*
000200 identification          division.
000210*===============================
000220*
000230     program-id.         tlovr01.
000240*
000250     Author.             P N Shah.
000260     Installation.       Togo Cycles Trading Co - Data Processing.
000270     Date-Written.       21/11/1994.
000280     Date-Compiled.
000290     Security.           Company Confidential.  Not for release
000300                         outside the Data Processing department.
000310*
000320*    Remarks.            The rate and master-override screens save
000330*                        one item at a time on-line; this job reads
000340*                        the nightly extract of those pending saves
000350*                        and deletes, same record-type-discriminated
000360*                        extract shape as the master extract.
000370*                        Partial updates merge field-by-field over
000380*                        whatever is already stored - a present-flag
000390*                        of "N" on an incoming field means leave the
000400*                        stored value alone, not blank it out.
000410*
000420*    Called modules.     None.
000430*
000440*    Files used.
000450*                        TL-Override-Req-File. Pending requests (in).
000460*                        TL-Rate-Ovr-File.      Rate override store (I/O).
000470*                        TL-Rate-Aud-File.      Rate audit log (output,
000480*                                               rewritten in full each run).
000490*                        TL-Master-Ovr-File.    Master override store (I/O).
000500*
000510*    Error messages used.
000520*                        TL010 - TL013.
000530*
000540* Changes:
000550* 21/11/94 pns - 1.0.00 Created.
000560* 09/02/96 pns - 1.0.01 Negative-rate and pkg-factor/gst-rate range
000570*                       checks added, rejects logged and skipped
000580*                       rather than applied.
000590* 14/07/97 rjc - 1.1.00 +-30% change-warning note added to the rate
000600*                       audit entry rather than just the console.
000610* 03/12/98 pns - 1.2.00 Y2K - Aud-Timestamp widened to a full
000620*                       4-digit-year comp field, carried from To-Day.
000630* 22/02/99 rjc - 1.2.01 Y2K follow-up - confirmed the audit ring-trim
000640*                       paragraph carries no 2-digit year compare.
000650*
000660*****************************************************************
000670*
000680 environment             division.
000690*===============================
000700*
000710 configuration           section.
000720 special-names.
000730     class Tl-Numeric    is "0" thru "9".
000740     upsi-0.
000750         switch-0 on status is Tl-Verbose-Sw
000760         off status is Tl-Quiet-Sw.
000770*
000780 input-output            section.
000790 file-control.
000800     copy "seltlovrq.cob".
000810     copy "seltlrat.cob".
000820     copy "seltlaud.cob".
000830     copy "seltlmov.cob".
000840*
000850 data                    division.
000860*===============================
000870*
000880 file section.
000890     copy "fdtlovrq.cob".
000900     copy "fdtlrat.cob".
000910     copy "fdtlaud.cob".
000920     copy "fdtlmov.cob".
000930*
000940 working-storage section.
000950*-----------------------
000960 77  Prog-Name              pic x(17)    value "TLOVR01 (1.2.01)".
000970*
000980 copy "wstldate.cob".
000990*
001000 01  Ws-File-Status.
001010     03  Tl-Ovq-Status      pic xx       value "00".
001020     03  Tl-Rat-Status      pic xx       value "00".
001030     03  Tl-Aud-Status      pic xx       value "00".
001040     03  Tl-Mov-Status      pic xx       value "00".
001050     03  FILLER                pic x(01).
001060*
001070 01  Ws-Switches.
001080     03  Ws-Eof-Ovq         pic x        value "N".
001090     03  Ws-Reject          pic x        value "N".
001100     03  FILLER                pic x(01).
001110*
001120 01  Ws-Counters.
001130     03  Ws-Rate-Applied    pic 9(05)    comp  value zero.
001140     03  Ws-Master-Applied  pic 9(05)    comp  value zero.
001150     03  Ws-Rejected        pic 9(05)    comp  value zero.
001160     03  FILLER                pic x(01).
001170*
001180 01  Ws-Misc.
001190     03  Ws-Old-Pkg-Rate    pic s9(09)v99   comp-3  value zero.
001200     03  Ws-Old-Unit-Rate   pic s9(09)v99   comp-3  value zero.
001210     03  Ws-Diff-Work       pic s9(09)v99   comp-3  value zero.
001220     03  Ws-Pct-Work        pic s9(05)v9999 comp-3  value zero.
001230     03  Ws-Timestamp       pic 9(14)       comp    value zero.
001240     03  Ws-Audit-Field     pic x(10)       value spaces.
001250     03  FILLER                pic x(01).
001260*
001270*----------------------------------------------------------------
001280* Audit ring buffer - rebuilt each run from the old log plus this
001290* run's new entries, trimmed to the most recent 1000.
001300*----------------------------------------------------------------
001310 01  Ws-Audit-Ring.
001320     03  Aud-Ring-Entry  occurs 1000 times
001330                          indexed by Aud-Ix.
001340         05  Ring-Item-Name         pic x(40).
001350         05  Ring-Field             pic x(10).
001360         05  Ring-Old-Value         pic s9(09)v99  comp-3.
001370         05  Ring-New-Value         pic s9(09)v99  comp-3.
001380         05  Ring-Timestamp         pic 9(14)      comp.
001390         05  FILLER                pic x(01).
001400 01  Ws-Ring-Count               pic 9(04)  comp  value zero.
001410 01  Ws-Ring-Start               pic 9(04)  comp  value zero.
001420*
001430 01  Error-Messages.
001440     03  TL010        pic x(40) value "TL010 Negative rate rejected - item".
001450     03  TL011        pic x(40) value "TL011 Pkg-factor must be > 0 - item".
001460     03  TL012        pic x(40) value "TL012 Gst-rate out of 0-100 - item".
001470     03  TL013        pic x(40) value "TL013 Rate change exceeds 30% - item".
001480     03  FILLER                pic x(01).
001490*
001500*
001510*---------------------------------------------------------------
001520* Alternate storage views (date parts, packed-amount byte view,
001530* error-message table view) - for dump/trace work.
001540*---------------------------------------------------------------
001550 01  Ws-Ovr-Date-Work              pic 9(08).
001560 01  Ws-Ovr-Date-Parts redefines Ws-Ovr-Date-Work.
001570     03  Wd-Ovr-Ccyy               pic 9(04).
001580     03  Wd-Ovr-Mm                 pic 9(02).
001590     03  Wd-Ovr-Dd                 pic 9(02).
001600*
001610 01  Ws-Ovr-Amt-Work               pic s9(09)v99  comp-3.
001620 01  Ws-Ovr-Amt-Alt redefines Ws-Ovr-Amt-Work
001630                                   pic x(06).
001640*
001650 01  Err-Msg-Line                  pic x(160).
001660 01  Err-Msg-Table redefines Err-Msg-Line.
001670     03  Err-Msg-Entry  occurs 4 times  pic x(40).
001680*
001690 linkage section.
001700*==============
001710*
001720 01  To-Day                pic x(10).
001730 copy "wstlcall.cob".
001740 copy "wstlnams.cob".
001750*
001760 procedure division using TL-Calling-Data
001770                          To-Day
001780                          TL-File-Defs.
001790*========================================
001800*
001810 aa000-Main                 section.
001820*********************************
001830     perform  aa010-Open-Files.
001840     move     To-Day to TL-WS-Date.
001850     compute  Ws-Timestamp = TL-WS-Year * 10000 + TL-WS-Month * 100
001860                       + TL-WS-Days.
001870     compute  Ws-Timestamp = Ws-Timestamp * 1000000.
001880     perform  aa030-Load-Audit-Ring.
001890     perform  bb000-Process-Request thru bb000-Exit
001900              until Ws-Eof-Ovq = "Y".
001910     perform  cc000-Write-Audit-Ring.
001920     perform  aa020-Close-Files.
001930 aa000-Exit.
001940     goback.
001950*
001960 aa010-Open-Files              section.
001970***********************************
001980     open        input TL-Override-Req-File TL-Rate-Aud-File.
001990     open        i-o   TL-Rate-Ovr-File TL-Master-Ovr-File.
002000 aa010-Exit.
002010     exit      section.
002020*
002030 aa020-Close-Files             section.
002040***********************************
002050     close     TL-Override-Req-File TL-Rate-Ovr-File
002060               TL-Master-Ovr-File.
002070     close     TL-Rate-Aud-File.
002080     open      output TL-Rate-Aud-File.
002090     perform   cc030-Rewrite-Ring thru cc030-Exit
002100               until Ws-Ring-Start > Ws-Ring-Count.
002110     close     TL-Rate-Aud-File.
002120 aa020-Exit.
002130     exit      section.
002140*
002150*----------------------------------------------------------------
002160* Read the existing audit log into working storage so this run's
002170* entries can be appended ahead of the final ring-trim rewrite.
002180*----------------------------------------------------------------
002190 aa030-Load-Audit-Ring          section.
002200************************************
002210     move      zero to Ws-Ring-Count.
002220     perform   aa035-Load-One thru aa035-Exit
002230               until Tl-Aud-Status = "10" or Ws-Ring-Count >= 1000.
002240 aa030-Exit.
002250     exit      section.
002260*
002270 aa035-Load-One.
002280     read      TL-Rate-Aud-File next record
002290               at end
002300                        move "10" to Tl-Aud-Status
002310                        go to aa035-Exit.
002320     add       1 to Ws-Ring-Count.
002330     move      Aud-Item-Name to Ring-Item-Name (Ws-Ring-Count).
002340     move      Aud-Field to Ring-Field (Ws-Ring-Count).
002350     move      Aud-Old-Value to Ring-Old-Value (Ws-Ring-Count).
002360     move      Aud-New-Value to Ring-New-Value (Ws-Ring-Count).
002370     move      Aud-Timestamp to Ring-Timestamp (Ws-Ring-Count).
002380 aa035-Exit.
002390     exit.
002400*
002410*----------------------------------------------------------------
002420* One pending request - dispatch on request type.
002430*----------------------------------------------------------------
002440 bb000-Process-Request          section.
002450************************************
002460     read      TL-Override-Req-File next record
002470               at end
002480                        move "Y" to Ws-Eof-Ovq
002490                        go to bb000-Exit
002500     end-read.
002510     evaluate  Ovq-Request-Type
002520       when    "RATE"
002530               perform bb010-Rate-Request
002540       when    "MASTER"
002550               perform bb050-Master-Request
002560       when    other
002570               continue
002580     end-evaluate.
002590 bb000-Exit.
002600     exit      section.
002610*
002620*----------------------------------------------------------------
002630* Rate override save/delete.
002640*----------------------------------------------------------------
002650 bb010-Rate-Request              section.
002660*************************************
002670     move      Ovq-Item-Name to Rat-Item-Name.
002680     read      TL-Rate-Ovr-File
002690               invalid key
002700                        initialize Tl-Rate-Override-Record
002710                        move Ovq-Item-Name to Rat-Item-Name
002720     end-read.
002730     if        Ovq-Action = "DELETE"
002740               if   Tl-Rat-Status not = "23"
002750                    delete TL-Rate-Ovr-File record
002760               end-if
002770               go to bb010-Exit
002780     end-if.
002790     move      "N" to Ws-Reject.
002800     if        Ovq-Pkg-Rate-Present = "Y" and Ovq-Pkg-Rate < zero
002810               display TL010 Ovq-Item-Name
002820               move "Y" to Ws-Reject.
002830     if        Ovq-Unit-Rate-Present = "Y" and Ovq-Unit-Rate < zero
002840               display TL010 Ovq-Item-Name
002850               move "Y" to Ws-Reject.
002860     if        Ws-Reject = "Y"
002870               add 1 to Ws-Rejected
002880               go to bb010-Exit
002890     end-if.
002900     move      Rat-Pkg-Rate to Ws-Old-Pkg-Rate.
002910     move      Rat-Unit-Rate to Ws-Old-Unit-Rate.
002920     if        Ovq-Pkg-Rate-Present = "Y"
002930               perform bb020-Apply-Pkg-Rate.
002940     if        Ovq-Unit-Rate-Present = "Y"
002950               perform bb030-Apply-Unit-Rate.
002960     if        Tl-Rat-Status = "23"
002970               write   TL-Rate-Override-Record
002980     else
002990               rewrite TL-Rate-Override-Record
003000     end-if.
003010     add       1 to Ws-Rate-Applied.
003020 bb010-Exit.
003030     exit      section.
003040*
003050 bb020-Apply-Pkg-Rate            section.
003060*************************************
003070     move      Ovq-Pkg-Rate to Rat-Pkg-Rate.
003080     move      "Y" to Rat-Pkg-Rate-Set.
003090     move      "PKG-RATE" to Ws-Audit-Field.
003100     if        Ws-Old-Pkg-Rate > zero
003110               compute Ws-Diff-Work = Ovq-Pkg-Rate - Ws-Old-Pkg-Rate
003120               if   Ws-Diff-Work < zero
003130                    compute Ws-Diff-Work = zero - Ws-Diff-Work
003140               end-if
003150               compute Ws-Pct-Work rounded =
003160                       Ws-Diff-Work / Ws-Old-Pkg-Rate
003170               if   Ws-Pct-Work > .30
003180                    display TL013 Ovq-Item-Name
003190               end-if
003200     end-if.
003210     perform   bb040-Audit-Entry.
003220 bb020-Exit.
003230     exit      section.
003240*
003250 bb030-Apply-Unit-Rate           section.
003260*************************************
003270     move      Ovq-Unit-Rate to Rat-Unit-Rate.
003280     move      "Y" to Rat-Unit-Rate-Set.
003290     move      "UNIT-RATE" to Ws-Audit-Field.
003300     if        Ws-Old-Unit-Rate > zero
003310               compute Ws-Diff-Work = Ovq-Unit-Rate - Ws-Old-Unit-Rate
003320               if   Ws-Diff-Work < zero
003330                    compute Ws-Diff-Work = zero - Ws-Diff-Work
003340               end-if
003350               compute Ws-Pct-Work rounded =
003360                       Ws-Diff-Work / Ws-Old-Unit-Rate
003370               if   Ws-Pct-Work > .30
003380                    display TL013 Ovq-Item-Name
003390               end-if
003400     end-if.
003410     perform   bb040-Audit-Entry.
003420 bb030-Exit.
003430     exit      section.
003440*
003450*----------------------------------------------------------------
003460* Appends one entry to the in-memory audit ring, sliding the
003470* whole table down one slot first when it is already full -
003480* same shape as the other tables' find-or-insert idiom, but here
003490* every call is a straight append.
003500*----------------------------------------------------------------
003510 bb040-Audit-Entry               section.
003520*************************************
003530     if        Ws-Ring-Count >= 1000
003540               perform bb045-Slide-Ring
003550     else
003560               add 1 to Ws-Ring-Count
003570     end-if.
003580     move      Ovq-Item-Name to Ring-Item-Name (Ws-Ring-Count).
003590     move      Ws-Audit-Field to Ring-Field (Ws-Ring-Count).
003600     if        Ws-Audit-Field = "UNIT-RATE"
003610               move Ws-Old-Unit-Rate to Ring-Old-Value (Ws-Ring-Count)
003620               move Ovq-Unit-Rate to Ring-New-Value (Ws-Ring-Count)
003630     else
003640               move Ws-Old-Pkg-Rate to Ring-Old-Value (Ws-Ring-Count)
003650               move Ovq-Pkg-Rate to Ring-New-Value (Ws-Ring-Count)
003660     end-if.
003670     move      Ws-Timestamp to Ring-Timestamp (Ws-Ring-Count).
003680 bb040-Exit.
003690     exit      section.
003700*
003710 bb045-Slide-Ring                section.
003720*************************************
003730     perform   bb047-Shift-One thru bb047-Exit
003740               varying Aud-Ix from 1 by 1
003750               until Aud-Ix >= 1000.
003760 bb045-Exit.
003770     exit      section.
003780*
003790 bb047-Shift-One.
003800     move      Aud-Ring-Entry (Aud-Ix + 1) to Aud-Ring-Entry (Aud-Ix).
003810 bb047-Exit.
003820     exit.
003830*
003840*----------------------------------------------------------------
003850* Master-data override save/delete.
003860*----------------------------------------------------------------
003870 bb050-Master-Request            section.
003880*************************************
003890     move      Ovq-Item-Name to Mov-Item-Name.
003900     read      TL-Master-Ovr-File
003910               invalid key
003920                        initialize Tl-Master-Override-Record
003930                        move Ovq-Item-Name to Mov-Item-Name
003940     end-read.
003950     if        Ovq-Action = "DELETE"
003960               if   Tl-Mov-Status not = "23"
003970                    delete TL-Master-Ovr-File record
003980               end-if
003990               go to bb050-Exit
004000     end-if.
004010     move      "N" to Ws-Reject.
004020     if        Ovq-Pkg-Factor-Present = "Y" and Ovq-Pkg-Factor not > zero
004030               display TL011 Ovq-Item-Name
004040               move "Y" to Ws-Reject.
004050     if        Ovq-Gst-Rate-Present = "Y"
004060               and (Ovq-Gst-Rate < zero or Ovq-Gst-Rate > 100)
004070               display TL012 Ovq-Item-Name
004080               move "Y" to Ws-Reject.
004090     if        Ws-Reject = "Y"
004100               add 1 to Ws-Rejected
004110               go to bb050-Exit
004120     end-if.
004130     if        Ovq-Base-Unit-Present = "Y"
004140               move Ovq-Base-Unit to Mov-Base-Unit
004150               move "Y" to Mov-Base-Unit-Set.
004160     if        Ovq-Pkg-Factor-Present = "Y"
004170               move Ovq-Pkg-Factor to Mov-Pkg-Factor
004180               move "Y" to Mov-Pkg-Factor-Set.
004190     if        Ovq-Group-Present = "Y"
004200               move Ovq-Group to Mov-Group
004210               move "Y" to Mov-Group-Set.
004220     if        Ovq-Hsn-Code-Present = "Y"
004230               move Ovq-Hsn-Code to Mov-Hsn-Code
004240               move "Y" to Mov-Hsn-Code-Set.
004250     if        Ovq-Gst-Rate-Present = "Y"
004260               move Ovq-Gst-Rate to Mov-Gst-Rate
004270               move "Y" to Mov-Gst-Rate-Set.
004280     if        Ovq-Notes-Present = "Y"
004290               move Ovq-Notes to Mov-Notes.
004300     if        Tl-Mov-Status = "23"
004310               write   TL-Master-Override-Record
004320     else
004330               rewrite TL-Master-Override-Record
004340     end-if.
004350     add       1 to Ws-Master-Applied.
004360 bb050-Exit.
004370     exit      section.
004380*
004390*----------------------------------------------------------------
004400* Final in-memory ring is already trimmed to <= 1000 newest
004410* entries; the write-out paragraphs just push it to disk.
004420*----------------------------------------------------------------
004430 cc000-Write-Audit-Ring          section.
004440*************************************
004450     move      1 to Ws-Ring-Start.
004460 cc000-Exit.
004470     exit      section.
004480*
004490 cc030-Rewrite-Ring.
004500     move      Ring-Item-Name (Ws-Ring-Start) to Aud-Item-Name.
004510     move      Ring-Field (Ws-Ring-Start) to Aud-Field.
004520     move      Ring-Old-Value (Ws-Ring-Start) to Aud-Old-Value.
004530     move      Ring-New-Value (Ws-Ring-Start) to Aud-New-Value.
004540     move      Ring-Timestamp (Ws-Ring-Start) to Aud-Timestamp.
004550     write     TL-Rate-Audit-Record.
004560     add       1 to Ws-Ring-Start.
004570 cc030-Exit.
004580     exit.
