000100********************************************
000110*                                          *
000120*  Record Definition For Rate Override     *
000130*     Audit Log File (TL-RAT-AUD)          *
000140*     Sequential - rolling 1000 entries    *
000150********************************************
000160*  File size 40 bytes.
000170*
000180* 14/06/94 pns - Created for rate overrides.
000190* 21/11/94 pns - Ring-buffer trim logic moved to tlovr01 zz-paragraphs.
000200*
000210 01  TL-Rate-Audit-Record.
000220     03  Aud-Item-Name          pic x(40).
000230     03  Aud-Field              pic x(10).   * PKG-RATE / UNIT-RATE
000240     03  Aud-Old-Value          pic s9(09)v99   comp-3.
000250     03  Aud-New-Value          pic s9(09)v99   comp-3.
000260     03  Aud-Timestamp          pic 9(14)      comp.   * ccyymmddhhmmss
000270     03  Filler-Aud             pic x(03).
