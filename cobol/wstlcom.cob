000100********************************************
000110*                                          *
000120*  Record Definition For Company Master    *
000130*           File (TL-COM)                  *
000140*     Uses Com-Name as key                 *
000150********************************************
000160*  File size 220 bytes.
000170*
000180* 11/03/91 pns - Created.
000190* 19/08/92 pns - Email/phone widths agreed with Sales Ledger team.
000200*
000210 01  TL-Company-Record.
000220     03  Com-Name           pic x(40).  * company name - KEY
000230     03  Com-Gstin          pic x(15).  * tax registration number
000240     03  Com-Address        pic x(60).
000250     03  Com-State          pic x(20).
000260     03  Com-Pincode        pic x(10).
000270     03  Com-Email          pic x(40).
000280     03  Com-Phone          pic x(15).
000290     03  filler             pic x(20).
