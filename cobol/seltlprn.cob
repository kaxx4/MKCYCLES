000100*
000110* SELECT clause for Print-File.
000120* House print spool file - 132 column landscape report output.
000130*
000140* 11/03/91 pns - Created.
000150*
000160     select   Print-File
000170              assign to PRINTER
000180              organization is line sequential
000190              file status  is TL-Prn-Status.
