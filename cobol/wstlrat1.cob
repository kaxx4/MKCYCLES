000100********************************************
000110*                                          *
000120*  Record Definition For Rate Override     *
000130*           File (TL-RAT)                  *
000140*     Uses Rat-Item-Name as key            *
000150********************************************
000160*  File size 112 bytes.
000170*
000180* 14/06/94 pns - Created for rate overrides.
000190*
000200 01  TL-Rate-Override-Record.
000210     03  Rat-Item-Name          pic x(40).   * KEY, unique
000220     03  Rat-Pkg-Rate           pic s9(09)v99   comp-3.   * 0 = not set
000230     03  Rat-Pkg-Rate-Set       pic x.       * Y/N
000240     03  Rat-Unit-Rate          pic s9(09)v99   comp-3.
000250     03  Rat-Unit-Rate-Set      pic x.       * Y/N
000260     03  filler                 pic x(10).
