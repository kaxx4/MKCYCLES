000100*
000110***************************************************
000120*                                                 *
000130*   Working Storage For GST Compliance Check     *
000140*         Candidate Table                 *
000150*                                                 *
000160***************************************************
000170* Every non-cancelled Sales/Purchase voucher passing the optional
000180* type filter is noted here, newest-date-first bubble sort applied,
000190* then only the newest Ws-Report-Limit of them are flag-checked -
000200* same shape as the CSV export sort table in tlexp01.
000210*
000220* 25/10/93 pns - Created.
000230*
000240 01  TL-Gst-Table.
000250     03  Gst-Entry  occurs 3000 times.
000260         05  Gst-Voucher-Number    pic x(20).
000270         05  Gst-Voucher-Type      pic x(15).
000280         05  Gst-Voucher-Date      pic 9(08)   comp.
000290         05  Gst-Party-Name        pic x(40).
000300         05  Gst-Amount            pic s9(11)v99  comp-3.
000310         05  Filler-Gst            pic x(05).
000320 01  TL-Gst-Count                 pic 9(04)    comp  value zero.
