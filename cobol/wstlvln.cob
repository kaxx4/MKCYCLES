000100********************************************
000110*                                          *
000120*  Record Definition For Voucher Line      *
000130*           File (TL-VLN)                  *
000140*     Keyed to Vln-Voucher-Number          *
000150********************************************
000160*  File size 180 bytes.
000170*
000180* THESE FIELD DEFINITIONS MAY NEED CHANGING
000190*
000200* 11/03/91 pns - Created.
000210* 02/05/92 pns - Added tax-head/tax-rate for GST classification.
000220* 19/08/92 pns - Line-Order added, lines now fully replaced on re-import.
000230*
000240 01  TL-Voucher-Line-Record.
000250     03  Vln-Voucher-Number     pic x(20).   * parent voucher - KEY
000260     03  Vln-Ledger-Name        pic x(40).   * ledger or item name
000270     03  Vln-Amount             pic s9(11)v99  comp-3.  * +dr / -cr
000280     03  Vln-Is-Tax-Line        pic x.       * Y/N
000290     03  Vln-Tax-Head           pic x(10).   * CGST/SGST/IGST/CESS/..
000300     03  Vln-Tax-Rate           pic s9(03)v99   comp-3.   * 0 = absent
000310     03  Vln-Stock-Item-Name    pic x(40).   * spaces = ledger line
000320     03  Vln-Quantity           pic s9(09)v999  comp-3.   * 0 = absent
000330     03  Vln-Unit               pic x(06).
000340     03  Vln-Rate               pic s9(09)v99   comp-3.
000350     03  Vln-Discount           pic s9(05)v99   comp-3.   * percent
000360     03  Vln-Line-Order         pic 9(04)      comp.
000370     03  filler                 pic x(10).
