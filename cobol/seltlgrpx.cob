000100*
000110* SELECT clause for TL-Groups-File.
000120* Stock groups extract - one record per vendor group.
000130*
000140* 11/03/91 pns - Created.
000150*
000160     select   TL-Groups-File
000170              assign to TL-FILE-12
000180              organization is sequential
000190              file status  is TL-Grpx-Status.
