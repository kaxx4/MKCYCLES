000100*
000110* SELECT clause for TL-Company-File.
000120* Company master - indexed by name.
000130*
000140* 11/03/91 pns - Created.
000150*
000160     select   TL-Company-File
000170              assign to TL-FILE-01
000180              organization is indexed
000190              record key is Com-Name
000200              file status  is TL-Com-Status.
