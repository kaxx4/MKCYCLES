000100********************************************
000110*                                          *
000120*  Record Definition For Import Log        *
000130*           File (TL-LOG)                  *
000140*     Sequential append, one per import    *
000150********************************************
000160*  File size 90 bytes.
000170*
000180* 11/03/91 pns - Created.
000190* 19/08/92 pns - Masters-Processed counter added.
000200*
000210 01  TL-Import-Log-Record.
000220     03  Log-File-Name         pic x(40).
000230     03  Log-File-Type         pic x(12).   * master/transaction/mixed/
000240*                                             unknown
000250     03  Log-Status            pic x(08).    * success/partial/error
000260     03  Log-Vouchers-Processed pic 9(07)    comp.
000270     03  Log-Vouchers-Inserted  pic 9(07)    comp.
000280     03  Log-Vouchers-Updated   pic 9(07)    comp.
000290     03  Log-Masters-Processed  pic 9(07)    comp.
000300     03  Filler-Log            pic x(05).
