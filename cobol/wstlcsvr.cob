000100********************************************
000110*                                          *
000120*  Record Definition For Voucher CSV       *
000130*     Extract Line (TL-CSV)                *
000140********************************************
000150* Comma-separated, built up field by field in csvr-line via
000160* zz-paragraphs in tlexp01 - matches the house print-line habit of
000170* one big alphanumeric buffer rather than individual PICs.
000180*
000190* 11/03/91 pns - Created.
000200*
000210 01  TL-Csv-Line-Record.
000220     03  Csvr-Line              pic x(398).
000230     03  Filler-Csvr            pic x(02).
