000100********************************************
000110*                                          *
000120*  Record Definition For Price-List        *
000130*     Extract (TL-PRCL)                  *
000140*   Item + dated price-level entries       *
000150********************************************
000160*  File size 90 bytes.
000170*
000180* 02/09/92 pns - Created for price-list import merge.
000190*
000200 01  TL-Pricelist-Record.
000210     03  Prcl-Item-Name-Raw     pic x(40).
000220     03  Prcl-Price-Level       pic x(20).   * e.g. "Kona"
000230     03  Prcl-Rate-Txt          pic x(16).   * raw "nnn.nn/PKG" text
000240     03  Prcl-Entry-Date        pic x(10).   * raw date text, compared
000250*                                              as a string per house rule
000260     03  Filler-Prcl            pic x(10).
