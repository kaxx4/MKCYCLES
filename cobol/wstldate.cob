000100*
000110* House date work area - three alternate REDEFINES views (UK, USA,
000120* International) of the same 10-byte display date, exactly as used
000130* elsewhere in ACAS so TL reports print in whichever house date form
000140* the run parameters call for.
000150*
000160* 11/03/91 pns - Created, copied down from the Payroll date block.
000170*
000180 01  TL-WS-Temp-Date.
000190     03  TL-Temp-Year        pic 9(04).
000200     03  TL-Temp-Month       pic 99.
000210     03  TL-Temp-Days        pic 99.
000220     03  FILLER                pic x(01).
000230 01  TL-WS-Temp-Date9  redefines TL-WS-Temp-Date
000240                             pic 9(08).
000250*
000260 01  TL-WS-Date-Formats.
000270     03  TL-WS-Swap          pic 99.
000280     03  TL-WS-Date          pic x(10)   value "99/99/9999".
000290     03  TL-WS-UK redefines TL-WS-Date.
000300         05  TL-WS-Days      pic 99.
000310         05  filler          pic x.
000320         05  TL-WS-Month     pic 99.
000330         05  filler          pic x.
000340         05  TL-WS-Year      pic 9(04).
000350     03  TL-WS-USA redefines TL-WS-Date.
000360         05  TL-WS-USA-Month pic 99.
000370         05  filler          pic x.
000380         05  TL-WS-USA-Days  pic 99.
000390         05  filler          pic x.
000400         05  filler          pic 9(04).
000410     03  TL-WS-Intl redefines TL-WS-Date.
000420         05  TL-WS-Intl-Year  pic 9(04).
000430         05  filler           pic x.
000440         05  TL-WS-Intl-Month pic 99.
000450         05  filler           pic x.
000460         05  TL-WS-Intl-Days  pic 99.
