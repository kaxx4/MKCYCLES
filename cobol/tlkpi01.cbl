000100*****************************************************************
000110*                                                               *
000120*            Trade Ledger      KPI And Monthly Report           *
000130*                                                               *
000140*        Window-filtered KPI summary and calendar-month         *
000150*              sales/purchase/GST aggregation.                  *
000160*                                                               *
000170*****************************************************************
000180*
000190 identification          division.
000200*===============================
000210*
000220      program-id.         tlkpi01.
000230*
000240     Author.             R J Cardew, for Togo Cycles Trading Co.
000250     Installation.       Togo Cycles Trading Co - Data Processing.
000260     Date-Written.       11/03/1991.
000270     Date-Compiled.
000280     Security.           Company Confidential.  Not for release
000290                         outside the Data Processing department.
000300*
000310*    Remarks.            Reads the voucher header/line stores once,
000320*                        accumulates the window KPI block and the
000330*                        per-month rolling totals in working
000340*                        storage, then prints the KPI summary
000350*                        followed by the monthly report.
000360*
000370*    Called modules.     None.
000380*
000390*    Files used.
000400*                        TL-Voucher-Hdr-File.  Voucher headers (in).
000410*                        TL-Voucher-Line-File. Voucher lines (in).
000420*                        Print-File.           KPI/monthly report.
000430*
000440* Changes:
000450* 11/03/91 rjc - 1.0.00 Created.
000460* 02/05/92 rjc - 1.0.01 GST-Collected/GST-Paid split out.
000470* 19/08/92 dmp - 1.0.02 Outstanding receivable/payable added.
000480* 14/02/93 rjc - 1.1.00 Monthly report section added.
000490* 09/06/95 dmp - 1.1.01 Optional run-parameter year filter added to
000500*                       the monthly report.
000510* 12/09/97 rjc - 1.1.02 Window-From/To now accepted as zero meaning
000520*                       "no lower/upper bound".
000530* 03/12/98 dmp - 1.2.00 Y2K - window and voucher dates confirmed as
000540*                       8-digit comp fields throughout.
000550* 22/02/99 rjc - 1.2.01 Y2K follow-up - month key widened to a full
000560*                       6-digit CCYYMM, no 2-digit year kept.
000570*
000580*****************************************************************
000590*
000600 environment             division.
000610*===============================
000620*
000630 configuration           section.
000640 special-names.
000650     class Tl-Numeric    is "0" thru "9".
000660     upsi-0.
000670         switch-0 on status is Tl-Verbose-Sw
000680         off status is Tl-Quiet-Sw.
000690*
000700 input-output            section.
000710 file-control.
000720     copy "seltlvhd.cob".
000730     copy "seltlvln.cob".
000740     copy "seltlprn.cob".
000750*
000760 data                    division.
000770*===============================
000780*
000790 file section.
000800     copy "fdtlvhd.cob".
000810     copy "fdtlvln.cob".
000820     copy "fdtlprn.cob".
000830*
000840 working-storage section.
000850*-----------------------
000860 77  Prog-Name              pic x(17)    value "TLKPI01 (1.2.01)".
000870*
000880 copy "wstldate.cob".
000890 copy "wstlkpi.cob".
000900*
000910 01  Ws-Switches.
000920     03  Ws-Eof-Vhd         pic x        value "N".
000930     03  Ws-Year-Filter-On  pic x        value "N".
000940     03  FILLER                pic x(01).
000950*
000960 01  Ws-Run-Parms.
000970     03  Ws-Window-From     pic 9(08)    comp  value zero.
000980     03  Ws-Window-To       pic 9(08)    comp  value zero.
000990     03  Ws-Year-Filter     pic 9(04)    comp  value zero.
001000     03  FILLER                pic x(01).
001010*
001020 01  Ws-Misc.
001030     03  Ws-Month-Key        pic 9(06)         value zero.
001040     03  Ws-Sub              pic 9(03)   comp  value zero.
001050     03  Ws-Rec-Amt          pic s9(11)v99  comp-3.
001060     03  Ws-Pay-Sum          pic s9(11)v99  comp-3   value zero.
001070     03  Ws-Receipt-Sum      pic s9(11)v99  comp-3   value zero.
001080     03  FILLER                pic x(01).
001090*
001100 01  Ws-Kpi-Label            pic x(20).
001110 01  Ws-Kpi-Amount           pic s9(13)v99  comp-3.
001120 01  Ws-Abs-Work             pic s9(11)v99  comp-3.
001130 01  Ws-Print-Line           pic x(132).
001140 01  Ws-Report-Heading       pic x(60)    value
001150     "TOGO CYCLES TRADING CO  -  KPI SUMMARY".
001160*
001170*
001180*---------------------------------------------------------------
001190* Alternate storage views (period parts, packed-amount byte view,
001200* heading half-split) - for dump/trace work.
001210*---------------------------------------------------------------
001220 01  Ws-Kpi-Month-Work             pic 9(06).
001230 01  Ws-Kpi-Month-Parts redefines Ws-Kpi-Month-Work.
001240     03  Wd-Kpi-Ccyy               pic 9(04).
001250     03  Wd-Kpi-Mm                 pic 9(02).
001260*
001270 01  Ws-Kpi-Amt-Work               pic s9(13)v99  comp-3.
001280 01  Ws-Kpi-Amt-Alt redefines Ws-Kpi-Amt-Work
001290                                   pic x(08).
001300*
001310 01  Ws-Kpi-Heading-Line           pic x(60).
001320 01  Ws-Kpi-Heading-Halves redefines Ws-Kpi-Heading-Line.
001330     03  Ws-Kpi-Heading-Half1      pic x(30).
001340     03  Ws-Kpi-Heading-Half2      pic x(30).
001350*
001360 linkage section.
001370*==============
001380*
001390 01  To-Day                pic x(10).
001400 copy "wstlcall.cob".
001410 copy "wstlnams.cob".
001420*
001430 procedure division using TL-Calling-Data
001440                          To-Day
001450                          TL-File-Defs.
001460*========================================
001470*
001480 aa000-Main                 section.
001490*********************************
001500     perform  aa010-Open-Files.
001510     perform  bb000-Accumulate
001520              until Ws-Eof-Vhd = "Y".
001530     perform  aa050-Kpi-Report.
001540     perform  aa070-Monthly-Report.
001550     perform  aa020-Close-Files.
001560 aa000-Exit.
001570     goback.
001580*
001590 aa010-Open-Files              section.
001600***********************************
001610     initialize  Tl-Kpi-Record  Tl-Monthly-Table.
001620     move        zero to Tl-Monthly-Count.
001630     open        input TL-Voucher-Hdr-File TL-Voucher-Line-File.
001640     open        output Print-File.
001650 aa010-Exit.
001660     exit      section.
001670*
001680 aa020-Close-Files             section.
001690***********************************
001700     close     TL-Voucher-Hdr-File TL-Voucher-Line-File Print-File.
001710 aa020-Exit.
001720     exit      section.
001730*
001740*----------------------------------------------------------------
001750* One pass of the header store; non-cancelled, inside the
001760* optional window, accumulates both the KPI block and the month
001770* row for that voucher's calendar month.
001780*----------------------------------------------------------------
001790 bb000-Accumulate               section.
001800************************************
001810     read      TL-Voucher-Hdr-File next record
001820               at end
001830                        move "Y" to Ws-Eof-Vhd
001840                        go to bb000-Exit
001850     end-read.
001860     if        Vhd-Is-Cancelled = "Y"
001870               go to bb000-Exit.
001880     if        Ws-Window-From > zero and Vhd-Voucher-Date < Ws-Window-From
001890               go to bb000-Exit.
001900     if        Ws-Window-To > zero and Vhd-Voucher-Date > Ws-Window-To
001910               go to bb000-Exit.
001920     add       1 to Kpi-Total-Vouchers.
001930     evaluate  Vhd-Voucher-Type
001940         when  "Sales"
001950               add  Vhd-Amount to Kpi-Total-Sales
001960         when  "Purchase"
001970               add  Vhd-Amount to Kpi-Total-Purchases
001980         when  "Receipt"
001990               add  Vhd-Amount to Ws-Receipt-Sum
002000         when  "Payment"
002010               add  Vhd-Amount to Ws-Pay-Sum
002020     end-evaluate.
002030     perform   bb010-Accum-Tax-Lines.
002040     move      Vhd-Vd-Year  to Ws-Month-Key (1:4).
002050     move      Vhd-Vd-Month to Ws-Month-Key (5:2).
002060     if        Ws-Year-Filter-On = "N" or Vhd-Vd-Year = Ws-Year-Filter
002070               perform bb020-Accum-Month.
002080 bb000-Exit.
002090     exit      section.
002100*
002110*  Sum the tax-line amounts for this voucher's lines (GST collected
002120*  on Sales, GST paid on Purchase).
002130*
002140 bb010-Accum-Tax-Lines          section.
002150************************************
002160     move      Vhd-Voucher-Number to Vln-Voucher-Number.
002170     start     TL-Voucher-Line-File key is equal to Vln-Voucher-Number
002180               invalid key go to bb010-Exit.
002190     move      "N" to Ws-Eof-Vhd.
002200     perform   bb015-Scan-Lines thru bb015-Exit
002210               until Ws-Eof-Vhd = "Y".
002220     move      "N" to Ws-Eof-Vhd.
002230 bb010-Exit.
002240     exit      section.
002250*
002260 bb015-Scan-Lines.
002270     read      TL-Voucher-Line-File next record
002280               at end
002290                        move "Y" to Ws-Eof-Vhd
002300                        go to bb015-Exit.
002310     if        Vln-Voucher-Number not = Vhd-Voucher-Number
002320               move "Y" to Ws-Eof-Vhd
002330               go to bb015-Exit.
002340     if        Vln-Is-Tax-Line = "Y"
002350               move Vln-Amount to Ws-Abs-Work
002360               if   Ws-Abs-Work < zero
002370                    multiply Ws-Abs-Work by -1 giving Ws-Abs-Work
002380               end-if
002390               if   Vhd-Voucher-Type = "Sales"
002400                    add Ws-Abs-Work to Kpi-Gst-Collected
002410               end-if
002420               if   Vhd-Voucher-Type = "Purchase"
002430                    add Ws-Abs-Work to Kpi-Gst-Paid
002440               end-if
002450     end-if.
002460 bb015-Exit.
002470     exit.
002480*
002490*  Month row lookup/insert - linear scan, 36 rows at most.
002500*
002510 bb020-Accum-Month              section.
002520************************************
002530     move      zero to Ws-Sub.
002540     move      1    to Ws-Sub.
002550     perform   bb025-Find-Month thru bb025-Exit
002560               until Ws-Sub > Tl-Monthly-Count.
002570     if        Ws-Sub > Tl-Monthly-Count and Tl-Monthly-Count < 36
002580               add 1 to Tl-Monthly-Count
002590               move Ws-Month-Key to Mon-Yyyymm (Tl-Monthly-Count)
002600               move Tl-Monthly-Count to Ws-Sub.
002610     if        Ws-Sub <= Tl-Monthly-Count
002620               evaluate Vhd-Voucher-Type
002630                   when "Sales"
002640                        add Vhd-Amount to Mon-Sales (Ws-Sub)
002650                   when "Purchase"
002660                        add Vhd-Amount to Mon-Purchases (Ws-Sub)
002670               end-evaluate
002680               if   Vhd-Voucher-Type = "Sales"
002690                    perform cc000-Add-Month-Tax
002700               end-if
002710     end-if.
002720 bb020-Exit.
002730     exit      section.
002740*
002750 bb025-Find-Month.
002760     if        Mon-Yyyymm (Ws-Sub) = Ws-Month-Key
002770               go to bb025-Exit
002780     end-if.
002790     add       1 to Ws-Sub.
002800 bb025-Exit.
002810     exit.
002820*
002830*  Re-walk this voucher's tax lines once more to post the month's
002840*  GST-Collected bucket (kept separate from bb010 to avoid carrying
002850*  a line total across two accumulation targets in one pass).
002860*
002870 cc000-Add-Month-Tax            section.
002880************************************
002890     move      Vhd-Voucher-Number to Vln-Voucher-Number.
002900     start     TL-Voucher-Line-File key is equal to Vln-Voucher-Number
002910               invalid key go to cc000-Exit.
002920     move      "N" to Ws-Eof-Vhd.
002930     perform   cc005-Scan-Month-Tax thru cc005-Exit
002940               until Ws-Eof-Vhd = "Y".
002950     move      "N" to Ws-Eof-Vhd.
002960 cc000-Exit.
002970     exit      section.
002980*
002990 cc005-Scan-Month-Tax.
003000     read      TL-Voucher-Line-File next record
003010               at end
003020                        move "Y" to Ws-Eof-Vhd
003030                        go to cc005-Exit.
003040     if        Vln-Voucher-Number not = Vhd-Voucher-Number
003050               move "Y" to Ws-Eof-Vhd
003060               go to cc005-Exit.
003070     if        Vln-Is-Tax-Line = "Y"
003080               move Vln-Amount to Ws-Abs-Work
003090               if   Ws-Abs-Work < zero
003100                    multiply Ws-Abs-Work by -1 giving Ws-Abs-Work
003110               end-if
003120               add  Ws-Abs-Work to Mon-Gst-Collected (Ws-Sub)
003130     end-if.
003140 cc005-Exit.
003150     exit.
003160*
003170*----------------------------------------------------------------
003180* Print the KPI summary block.
003190*----------------------------------------------------------------
003200 aa050-Kpi-Report               section.
003210************************************
003220     compute   Kpi-Net-Revenue = Kpi-Total-Sales - Kpi-Total-Purchases.
003230     compute   Ws-Rec-Amt = Kpi-Total-Sales - Ws-Receipt-Sum.
003240     if        Ws-Rec-Amt < zero move zero to Ws-Rec-Amt.
003250     move      Ws-Rec-Amt to Kpi-Outstanding-Rec.
003260     compute   Ws-Rec-Amt = Kpi-Total-Purchases - Ws-Pay-Sum.
003270     if        Ws-Rec-Amt < zero move zero to Ws-Rec-Amt.
003280     move      Ws-Rec-Amt to Kpi-Outstanding-Pay.
003290*
003300     move      spaces to Ws-Print-Line.
003310     move      Ws-Report-Heading to Ws-Print-Line.
003320     write     Print-Line from Ws-Print-Line.
003330     move      "Total Sales        " to Ws-Kpi-Label.
003340     move      Kpi-Total-Sales        to Ws-Kpi-Amount.
003350     perform   aa055-Kpi-Line.
003360     move      "Total Purchases    " to Ws-Kpi-Label.
003370     move      Kpi-Total-Purchases    to Ws-Kpi-Amount.
003380     perform   aa055-Kpi-Line.
003390     move      "Net Revenue        " to Ws-Kpi-Label.
003400     move      Kpi-Net-Revenue        to Ws-Kpi-Amount.
003410     perform   aa055-Kpi-Line.
003420     move      "GST Collected      " to Ws-Kpi-Label.
003430     move      Kpi-Gst-Collected      to Ws-Kpi-Amount.
003440     perform   aa055-Kpi-Line.
003450     move      "GST Paid           " to Ws-Kpi-Label.
003460     move      Kpi-Gst-Paid           to Ws-Kpi-Amount.
003470     perform   aa055-Kpi-Line.
003480     move      "Outstanding Recv   " to Ws-Kpi-Label.
003490     move      Kpi-Outstanding-Rec    to Ws-Kpi-Amount.
003500     perform   aa055-Kpi-Line.
003510     move      "Outstanding Payable" to Ws-Kpi-Label.
003520     move      Kpi-Outstanding-Pay    to Ws-Kpi-Amount.
003530     perform   aa055-Kpi-Line.
003540 aa050-Exit.
003550     exit      section.
003560*
003570 aa055-Kpi-Line                 section.
003580************************************
003590     move      spaces to Ws-Print-Line.
003600     string    Ws-Kpi-Label delimited by size
003610               ": "         delimited by size
003620               into Ws-Print-Line.
003630     move      Ws-Kpi-Amount to Ws-Print-Line (22:16).
003640     write     Print-Line from Ws-Print-Line.
003650 aa055-Exit.
003660     exit      section.
003670*
003680*----------------------------------------------------------------
003690* Print the monthly report, ascending month order.  The
003700* table's ascending-key property lets a SEARCH ALL be used once
003710* all rows are loaded - the house idiom for a small sorted table.
003720*----------------------------------------------------------------
003730 aa070-Monthly-Report            section.
003740************************************
003750     move      spaces to Ws-Print-Line.
003760     string    "MONTH     SALES           PURCHASES       GST COLL"
003770               delimited by size into Ws-Print-Line.
003780     write     Print-Line from Ws-Print-Line.
003790     move      1 to Ws-Sub.
003800     perform   aa075-Print-Month thru aa075-Exit
003810               until Ws-Sub > Tl-Monthly-Count.
003820 aa070-Exit.
003830     exit      section.
003840*
003850 aa075-Print-Month.
003860     move      spaces to Ws-Print-Line.
003870     move      Mon-Yyyymm (Ws-Sub) to Ws-Print-Line (1:6).
003880     move      Mon-Sales (Ws-Sub) to Ws-Print-Line (12:16).
003890     move      Mon-Purchases (Ws-Sub) to Ws-Print-Line (30:16).
003900     move      Mon-Gst-Collected (Ws-Sub) to Ws-Print-Line (48:16).
003910     write     Print-Line from Ws-Print-Line.
003920     add       1 to Ws-Sub.
003930 aa075-Exit.
003940     exit.
