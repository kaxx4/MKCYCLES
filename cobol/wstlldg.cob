000100********************************************
000110*                                          *
000120*  Record Definition For Ledger Master     *
000130*           File (TL-LDG)                  *
000140*     Uses Ldg-Name + Ldg-Company as key    *
000150********************************************
000160*  File size 330 bytes.
000170*
000180* THESE FIELD DEFINITIONS MAY NEED CHANGING
000190*
000200* 11/03/91 pns - Created.
000210* 02/05/92 pns - Added Ldg-Ledger-Type, derived at import time.
000220* 19/08/92 pns - Split mailing name out from Ldg-Name per Sales req.
000230* 14/02/93 pns - Added Ldg-Pan for income-tax number (GST phase 2).
000240*
000250 01  TL-Ledger-Record.
000260     03  Ldg-Name               pic x(40).   * ledger name - KEY
000270     03  Ldg-Company            pic x(40).   * owning company - KEY
000280     03  Ldg-Parent-Group       pic x(30).   * raw parent group text
000290     03  Ldg-Mailing-Name       pic x(40).
000300     03  Ldg-Gstin              pic x(15).
000310     03  Ldg-Pan                pic x(12).
000320     03  Ldg-Email              pic x(40).
000330     03  Ldg-Phone              pic x(15).
000340     03  Ldg-Address            pic x(60).
000350     03  Ldg-State              pic x(20).
000360     03  Ldg-Pincode            pic x(10).
000370     03  Ldg-Opening-Balance    pic s9(11)v99  comp-3.
000380     03  Ldg-Ledger-Type        pic x(10).   * Debtor/Creditor/Bank/Cash/
000390*                                              Tax/Sales/Purchase/Capital/
000400*                                              Expense/Income/Other
000410     03  filler                 pic x(20).
