000100********************************************
000110*                                          *
000120*  Record Definition For Item-Group        *
000130*     Extract (TL-MAPX)                  *
000140*   Item + raw parent group text           *
000150********************************************
000160*  File size 80 bytes.
000170*
000180* 02/09/92 pns - Created for item-group import merge.
000190*
000200 01  TL-Itemgrp-Record.
000210     03  Mapx-Item-Name         pic x(40).
000220     03  Mapx-Parent-Raw        pic x(40).   * may carry trailing
000230*                                              "( nnnnnnnn )" suffix
000240     03  Filler-Mapx            pic x(10).
