000100*
000110* SELECT clause for TL-Unit-File.
000120* Unit master - indexed by name.
000130*
000140* 11/03/91 pns - Created.
000150*
000160     select   TL-Unit-File
000170              assign to TL-FILE-03
000180              organization is indexed
000190              record key is Unt-Name
000200              file status  is TL-Unt-Status.
