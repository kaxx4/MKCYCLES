000100********************************************
000110*                                          *
000120*  Working Storage For Per-Item Monthly    *
000130*     Inventory Movement Table             *
000140********************************************
000150* In-memory table built by tlinv01 for one item's run of months
000160* (the all-item sweep re-uses it per item; the single-item report
000170* prints it for one item named on the run parameter card).  24 months
000180* is 2 years cover - ample for the "today - N months" window allowed.
000190*
000200* 30/07/93 pns - Created.
000210*
000220 01  TL-Item-Month-Table.
000230     03  Imo-Entry  occurs 24 times indexed by Imo-Ix.
000240         05  Imo-Yyyymm            pic 9(06).
000250         05  Imo-Opening           pic s9(09)v999  comp-3.
000260         05  Imo-Inward            pic s9(09)v999  comp-3.
000270         05  Imo-Outward           pic s9(09)v999  comp-3.
000280         05  Imo-Closing           pic s9(09)v999  comp-3.
000290         05  Filler-Imo            pic x(02).
000300 01  TL-Item-Month-Count            pic 99         comp   value zero.
000310 01  TL-Item-Unit                   pic x(06).
