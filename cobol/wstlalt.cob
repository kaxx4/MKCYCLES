000100********************************************
000110*                                          *
000120*  Record Definition For Alternate Unit    *
000130*   (Package Factor) File (TL-ALT)         *
000140*     Uses Alt-Item-Name as key            *
000150********************************************
000160*  File size 60 bytes.
000170*
000180* 02/09/92 pns - Created for alternate-unit import merge.
000190*
000200 01  TL-Alt-Unit-Record.
000210     03  Alt-Item-Name        pic x(40).   * item name - KEY, unique
000220     03  Alt-Pkg-Factor       pic s9(07)v99   comp-3.   * base per pkg
000230     03  Alt-Pkg-Unit         pic x(06)      value "PKG".
000240     03  Alt-Base-Unit        pic x(06)      value "PCS".
000250     03  Filler-Alt             pic x(08).
