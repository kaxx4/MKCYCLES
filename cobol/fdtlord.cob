000100*
000110* FD for TL-Order-File.
000120*
000130* 11/03/91 pns - Created.
000140*
000150 fd  TL-Order-File
000160     label record is standard.
000170 copy "wstlordr.cob".
