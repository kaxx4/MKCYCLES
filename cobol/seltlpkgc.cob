000100*
000110* SELECT clause for TL-Pkgconv-File.
000120* Package-conversion extract - alternating name/factor rows.
000130*
000140* 11/03/91 pns - Created.
000150*
000160     select   TL-Pkgconv-File
000170              assign to TL-FILE-10
000180              organization is sequential
000190              file status  is TL-Pkgc-Status.
