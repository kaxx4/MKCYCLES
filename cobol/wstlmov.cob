000100********************************************
000110*                                          *
000120*  Record Definition For Master Override   *
000130*       File (TL-MOV)                      *
000140*     Uses Mov-Item-Name as key            *
000150********************************************
000160*  File size 140 bytes.
000170*
000180* 21/11/94 pns - Created for master overrides.
000190*
000200 01  TL-Master-Override-Record.
000210     03  Mov-Item-Name          pic x(40).   * KEY, unique
000220     03  Mov-Base-Unit          pic x(06).
000230     03  Mov-Base-Unit-Set      pic x.       * Y/N
000240     03  Mov-Pkg-Factor         pic s9(07)v99   comp-3.  * must be > 0
000250     03  Mov-Pkg-Factor-Set     pic x.       * Y/N
000260     03  Mov-Group              pic x(40).
000270     03  Mov-Group-Set          pic x.       * Y/N
000280     03  Mov-Hsn-Code           pic x(10).
000290     03  Mov-Hsn-Code-Set       pic x.       * Y/N
000300     03  Mov-Gst-Rate           pic s9(03)v99   comp-3.  * 0-100
000310     03  Mov-Gst-Rate-Set       pic x.       * Y/N
000320     03  Mov-Notes              pic x(30).
000330     03  Filler-Mov             pic x(10).
