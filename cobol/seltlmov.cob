000100*
000110* SELECT clause for TL-Master-Ovr-File.
000120* Master override store - indexed by item.
000130*
000140* 11/03/91 pns - Created.
000150*
000160     select   TL-Master-Ovr-File
000170              assign to TL-FILE-18
000180              organization is indexed
000190              record key is Mov-Item-Name
000200              file status  is TL-Mov-Status.
