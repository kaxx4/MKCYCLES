000100*
000110* SELECT clause for TL-Ledger-File.
000120* Ledger master - indexed by name within company.
000130*
000140* 11/03/91 pns - Created.
000150*
000160     select   TL-Ledger-File
000170              assign to TL-FILE-02
000180              organization is indexed
000190              record key is Ldg-Name
000200              file status  is TL-Ldg-Status.
