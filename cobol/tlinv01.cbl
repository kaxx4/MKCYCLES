000100*****************************************************************
000110*                                                               *
000120*            Trade Ledger      Item Inventory Movement          *
000130*                                                               *
000140*         Per-item monthly inward/outward/closing report        *
000150*           over the trailing lookback window.         *
000160*                                                               *
000170*****************************************************************
000180*
000190 identification          division.
000200*===============================
000210*
000220     program-id.         tlinv01.
000230*
000240     Author.             P N Shah, for Togo Cycles Trading Co.
000250     Installation.       Togo Cycles Trading Co - Data Processing.
000260     Date-Written.       30/07/1993.
000270     Date-Compiled.
000280     Security.           Company Confidential.  Not for release
000290                         outside the Data Processing department.
000300*
000310*    Remarks.            Pass 1 builds the item universe (every
000320*                        item seen on a Purchase or Sales line in
000330*                        the window).  Pass 2 re-reads the whole
000340*                        header/line store once per universe item,
000350*                        seeding the opening balance from the stock
000360*                        master, and prints the month-by-month
000370*                        block - this one report format serves both
000380*                        the all-item sweep and the single-
000390*                        item history view, a given item's
000400*                        block being a strict subset of the sweep.
000410*
000420*    Called modules.     None.
000430*
000440*    Files used.
000450*                        TL-Voucher-Hdr-File.  Voucher headers (in).
000460*                        TL-Voucher-Line-File. Voucher lines (in).
000470*                        TL-Stock-File.        Stock item master (in).
000480*                        Print-File.           Inventory report (out).
000490*
000500* Changes:
000510* 30/07/93 pns - 1.0.00 Created.
000520* 19/08/93 dmp - 1.0.01 Opening balance seeded from stock master
000530*                       instead of assumed zero.
000540* 14/06/94 rjc - 1.0.02 Unit preference rule added - first Purchase
000550*                       line unit wins over first Sales line unit.
000560* 09/06/95 dmp - 1.1.00 Window-From/To added, same shape as tlkpi01.
000570* 03/12/98 rjc - 1.2.00 Y2K - month skeleton built from a 6-digit
000580*                       CCYYMM throughout, year carried full 4 digits.
000590* 22/02/99 dmp - 1.2.01 Y2K follow-up - confirmed no 2-digit year
000600*                       arithmetic remains in the carry logic.
000610*
000620*****************************************************************
000630*
000640 environment             division.
000650*===============================
000660*
000670 configuration           section.
000680 special-names.
000690     class Tl-Numeric    is "0" thru "9".
000700     upsi-0.
000710         switch-0 on status is Tl-Verbose-Sw
000720         off status is Tl-Quiet-Sw.
000730*
000740 input-output            section.
000750 file-control.
000760     copy "seltlvhd.cob".
000770     copy "seltlvln.cob".
000780     copy "seltlstk.cob".
000790     copy "seltlprn.cob".
000800*
000810 data                    division.
000820*===============================
000830*
000840 file section.
000850     copy "fdtlvhd.cob".
000860     copy "fdtlvln.cob".
000870     copy "fdtlstk.cob".
000880     copy "fdtlprn.cob".
000890*
000900 working-storage section.
000910*-----------------------
000920 77  Prog-Name              pic x(17)    value "TLINV01 (1.2.01)".
000930*
000940 copy "wstldate.cob".
000950 copy "wstlinv.cob".
000960*
000970 01  Ws-Switches.
000980     03  Ws-Eof-Vhd         pic x        value "N".
000990     03  Ws-Stk-Found       pic x        value "N".
001000     03  FILLER                pic x(01).
001010*
001020 01  Ws-Run-Parms.
001030     03  Ws-Window-From     pic 9(08)    comp  value zero.
001040     03  Ws-Window-To       pic 9(08)    comp  value zero.
001050     03  Ws-Lookback-Mths   pic 9(02)    comp  value 6.
001060     03  FILLER                pic x(01).
001070*
001080 01  Ws-Universe-Table.
001090     03  Uni-Entry  occurs 500 times.
001100         05  Uni-Item-Name       pic x(40).
001110         05  Uni-Purchase-Unit   pic x(06).
001120         05  Uni-Sales-Unit      pic x(06).
001130         05  Filler-Uni          pic x(04).
001140 01  Ws-Universe-Count         pic 9(04)   comp  value zero.
001150*
001160 01  Ws-Month-Skeleton.
001170     03  Sklt-Entry  occurs 24 times.
001180         05  Sklt-Yyyymm         pic 9(06)  value zero.
001190         05  FILLER                pic x(01).
001200 01  Ws-Skeleton-Count         pic 9(02)   comp  value zero.
001210*
001220 01  Ws-Misc.
001230     03  Ws-Sub               pic 9(04)   comp  value zero.
001240     03  Ws-Mon-Ix            pic 9(02)   comp  value zero.
001250     03  Ws-Cur-Year          pic 9(04)   comp  value zero.
001260     03  Ws-Cur-Month         pic 9(02)   comp  value zero.
001270     03  Ws-Cur-Ccyymm        pic 9(06)   comp  value zero.
001280     03  Ws-Today-Ccyymm      pic 9(06)   comp  value zero.
001290     03  Ws-Vhd-Ccyymm        pic 9(06)   comp  value zero.
001300     03  Ws-Any-Movement      pic x       value "N".
001310     03  FILLER                pic x(01).
001320*
001330 01  Ws-Print-Line            pic x(132).
001340 01  Ws-Report-Heading        pic x(60)    value
001350     "TOGO CYCLES TRADING CO  -  ITEM INVENTORY MOVEMENT".
001360*
001370*
001380*---------------------------------------------------------------
001390* Alternate storage views (period parts, packed-amount byte view,
001400* heading half-split) - for dump/trace work.
001410*---------------------------------------------------------------
001420 01  Ws-Ccyymm-Work                pic 9(06).
001430 01  Ws-Ccyymm-Parts redefines Ws-Ccyymm-Work.
001440     03  Wd-Inv-Ccyy               pic 9(04).
001450     03  Wd-Inv-Mm                 pic 9(02).
001460*
001470 01  Ws-Inv-Amt-Work               pic s9(11)v99  comp-3.
001480 01  Ws-Inv-Amt-Alt redefines Ws-Inv-Amt-Work
001490                                   pic x(07).
001500*
001510 01  Ws-Inv-Heading-Line           pic x(60).
001520 01  Ws-Inv-Heading-Halves redefines Ws-Inv-Heading-Line.
001530     03  Ws-Heading-Half1          pic x(30).
001540     03  Ws-Heading-Half2          pic x(30).
001550*
001560 linkage section.
001570*==============
001580*
001590 01  To-Day                pic x(10).
001600 copy "wstlcall.cob".
001610 copy "wstlnams.cob".
001620*
001630 procedure division using TL-Calling-Data
001640                          To-Day
001650                          TL-File-Defs.
001660*========================================
001670*
001680 aa000-Main                 section.
001690*********************************
001700     perform  aa010-Open-Files.
001710     perform  aa030-Build-Skeleton.
001720     perform  bb000-Build-Universe
001730              until Ws-Eof-Vhd = "Y".
001740     move     "N" to Ws-Eof-Vhd.
001750     move     1 to Ws-Sub.
001760     perform  cc000-Report-Item thru cc000-Exit
001770              until Ws-Sub > Ws-Universe-Count.
001780     perform  aa020-Close-Files.
001790 aa000-Exit.
001800     goback.
001810*
001820 aa010-Open-Files              section.
001830***********************************
001840     move        zero to Ws-Universe-Count Ws-Skeleton-Count.
001850     open        input TL-Voucher-Hdr-File TL-Voucher-Line-File
001860                       TL-Stock-File.
001870     open        output Print-File.
001880 aa010-Exit.
001890     exit      section.
001900*
001910 aa020-Close-Files             section.
001920***********************************
001930     close     TL-Voucher-Hdr-File TL-Voucher-Line-File
001940               TL-Stock-File Print-File.
001950 aa020-Exit.
001960     exit      section.
001970*
001980*----------------------------------------------------------------
001990* Build the rolling month skeleton: (today - Lookback months,
002000* snapped to the 1st) through the current month.  To-Day arrives
002010* in the house UK form DD/MM/YYYY, same as TL-WS-Date.
002020*----------------------------------------------------------------
002030 aa030-Build-Skeleton           section.
002040************************************
002050     move      To-Day to TL-WS-Date.
002060     move      TL-WS-Year to Ws-Cur-Year.
002070     move      TL-WS-Month to Ws-Cur-Month.
002080     compute   Ws-Today-Ccyymm = Ws-Cur-Year * 100 + Ws-Cur-Month.
002090     subtract  Ws-Lookback-Mths from Ws-Cur-Month.
002100     if        Ws-Cur-Month <= zero
002110               add 12 to Ws-Cur-Month
002120               subtract 1 from Ws-Cur-Year
002130     end-if.
002140     compute   Ws-Cur-Ccyymm = Ws-Cur-Year * 100 + Ws-Cur-Month.
002150     perform   aa035-Add-Skeleton-Month thru aa035-Exit
002160               until Ws-Cur-Ccyymm > Ws-Today-Ccyymm
002170               or Ws-Skeleton-Count >= 24.
002180 aa030-Exit.
002190     exit      section.
002200*
002210 aa035-Add-Skeleton-Month.
002220     add       1 to Ws-Skeleton-Count.
002230     move      Ws-Cur-Ccyymm to Sklt-Yyyymm (Ws-Skeleton-Count).
002240     add       1 to Ws-Cur-Month.
002250     if        Ws-Cur-Month > 12
002260               move 1 to Ws-Cur-Month
002270               add  1 to Ws-Cur-Year
002280     end-if.
002290     compute   Ws-Cur-Ccyymm = Ws-Cur-Year * 100 + Ws-Cur-Month.
002300 aa035-Exit.
002310     exit.
002320*
002330*----------------------------------------------------------------
002340* Pass 1 - one sweep of non-cancelled Purchase/Sales headers in
002350* the window, noting every inventory item seen and its first
002360* Purchase-line unit, else first Sales-line unit.
002370*----------------------------------------------------------------
002380 bb000-Build-Universe           section.
002390************************************
002400     read      TL-Voucher-Hdr-File next record
002410               at end
002420                        move "Y" to Ws-Eof-Vhd
002430                        go to bb000-Exit
002440     end-read.
002450     if        Vhd-Is-Cancelled = "Y"
002460               go to bb000-Exit.
002470     if        Vhd-Voucher-Type not = "Purchase"
002480               and Vhd-Voucher-Type not = "Sales"
002490               go to bb000-Exit.
002500     if        Ws-Window-From > zero and Vhd-Voucher-Date < Ws-Window-From
002510               go to bb000-Exit.
002520     if        Ws-Window-To > zero and Vhd-Voucher-Date > Ws-Window-To
002530               go to bb000-Exit.
002540     move      Vhd-Voucher-Number to Vln-Voucher-Number.
002550     start     TL-Voucher-Line-File key is equal to Vln-Voucher-Number
002560               invalid key go to bb000-Exit.
002570     move      "N" to Ws-Stk-Found.
002580     perform   bb010-Scan-Lines thru bb010-Exit
002590               until Ws-Stk-Found = "Y".
002600     move      "N" to Ws-Stk-Found.
002610 bb000-Exit.
002620     exit      section.
002630*
002640 bb010-Scan-Lines.
002650     read      TL-Voucher-Line-File next record
002660               at end
002670                        move "Y" to Ws-Stk-Found
002680                        go to bb010-Exit.
002690     if        Vln-Voucher-Number not = Vhd-Voucher-Number
002700               move "Y" to Ws-Stk-Found
002710               go to bb010-Exit.
002720     if        Vln-Stock-Item-Name = spaces
002730               go to bb010-Exit.
002740     perform   bb020-Note-Item.
002750 bb010-Exit.
002760     exit.
002770*
002780 bb020-Note-Item                section.
002790************************************
002800     move      1 to Ws-Sub.
002810     perform   bb025-Find-Universe thru bb025-Exit
002820               until Ws-Sub > Ws-Universe-Count.
002830     if        Ws-Sub > Ws-Universe-Count and Ws-Universe-Count < 500
002840               add  1 to Ws-Universe-Count
002850               move Vln-Stock-Item-Name to Uni-Item-Name (Ws-Universe-Count)
002860               move Ws-Universe-Count to Ws-Sub.
002870     if        Ws-Sub <= Ws-Universe-Count
002880               if   Vhd-Voucher-Type = "Purchase"
002890                    and Uni-Purchase-Unit (Ws-Sub) = spaces
002900                    move Vln-Unit to Uni-Purchase-Unit (Ws-Sub)
002910               end-if
002920               if   Vhd-Voucher-Type = "Sales"
002930                    and Uni-Sales-Unit (Ws-Sub) = spaces
002940                    move Vln-Unit to Uni-Sales-Unit (Ws-Sub)
002950               end-if
002960     end-if.
002970 bb020-Exit.
002980     exit      section.
002990*
003000 bb025-Find-Universe.
003010     if        Uni-Item-Name (Ws-Sub) = Vln-Stock-Item-Name
003020               go to bb025-Exit
003030     end-if.
003040     add       1 to Ws-Sub.
003050 bb025-Exit.
003060     exit.
003070*
003080*----------------------------------------------------------------
003090* Pass 2 - for one universe item, rebuild the month table from
003100* the skeleton, re-sweep the whole store for this item's
003110* movement, run the opening/closing chain and print the block.
003120*----------------------------------------------------------------
003130 cc000-Report-Item              section.
003140************************************
003150     perform   cc010-Init-Item-Months.
003160     perform   cc020-Lookup-Stock.
003170     move      low-values to Vhd-Irn.
003180     start     TL-Voucher-Hdr-File key is not less than Vhd-Irn
003190               invalid key move "Y" to Ws-Eof-Vhd.
003200     perform   cc030-Sweep-Header thru cc030-Exit
003210               until Ws-Eof-Vhd = "Y".
003220     move      "N" to Ws-Eof-Vhd.
003230     perform   cc040-Chain-Closing.
003240     if        Ws-Any-Movement = "Y"
003250               perform cc050-Print-Item.
003260     add       1 to Ws-Sub.
003270 cc000-Exit.
003280     exit      section.
003290*
003300 cc010-Init-Item-Months         section.
003310************************************
003320     move      spaces to TL-Item-Unit.
003330     move      "N" to Ws-Any-Movement.
003340     move      zero to TL-Item-Month-Count.
003350     perform   cc015-Copy-Skeleton thru cc015-Exit
003360               varying Ws-Mon-Ix from 1 by 1
003370               until Ws-Mon-Ix > 24
003380               or Sklt-Yyyymm (Ws-Mon-Ix) = zero.
003390 cc010-Exit.
003400     exit      section.
003410*
003420 cc015-Copy-Skeleton.
003430     add       1 to TL-Item-Month-Count.
003440     move      Sklt-Yyyymm (Ws-Mon-Ix) to Imo-Yyyymm (TL-Item-Month-Count).
003450     move      zero to Imo-Opening (TL-Item-Month-Count)
003460                        Imo-Inward (TL-Item-Month-Count)
003470                        Imo-Outward (TL-Item-Month-Count)
003480                        Imo-Closing (TL-Item-Month-Count).
003490 cc015-Exit.
003500     exit.
003510*
003520 cc020-Lookup-Stock             section.
003530************************************
003540     move      Uni-Item-Name (Ws-Sub) to Stk-Name.
003550     read      TL-Stock-File record
003560               invalid key move "N" to Ws-Stk-Found
003570               not invalid key move "Y" to Ws-Stk-Found.
003580     if        Ws-Stk-Found = "Y"
003590               move Stk-Opening-Balance to Imo-Opening (1)
003600               move Stk-Unit-Name to TL-Item-Unit
003610     end-if.
003620     if        Uni-Purchase-Unit (Ws-Sub) not = spaces
003630               move Uni-Purchase-Unit (Ws-Sub) to TL-Item-Unit
003640     else
003650       if      Uni-Sales-Unit (Ws-Sub) not = spaces
003660               move Uni-Sales-Unit (Ws-Sub) to TL-Item-Unit
003670       end-if
003680     end-if.
003690 cc020-Exit.
003700     exit      section.
003710*
003720 cc030-Sweep-Header.
003730     read      TL-Voucher-Hdr-File next record
003740               at end
003750                        move "Y" to Ws-Eof-Vhd
003760                        go to cc030-Exit.
003770     if        Vhd-Is-Cancelled = "Y"
003780               go to cc030-Exit.
003790     if        Vhd-Voucher-Type not = "Purchase"
003800               and Vhd-Voucher-Type not = "Sales"
003810               go to cc030-Exit.
003820     if        Ws-Window-From > zero and Vhd-Voucher-Date < Ws-Window-From
003830               go to cc030-Exit.
003840     if        Ws-Window-To > zero and Vhd-Voucher-Date > Ws-Window-To
003850               go to cc030-Exit.
003860     compute   Ws-Vhd-Ccyymm = Vhd-Vd-Year * 100 + Vhd-Vd-Month.
003870     move      Vhd-Voucher-Number to Vln-Voucher-Number.
003880     start     TL-Voucher-Line-File key is equal to Vln-Voucher-Number
003890               invalid key go to cc030-Exit.
003900     move      "N" to Ws-Stk-Found.
003910     perform   cc035-Sweep-Lines thru cc035-Exit
003920               until Ws-Stk-Found = "Y".
003930     move      "N" to Ws-Stk-Found.
003940 cc030-Exit.
003950     exit.
003960*
003970 cc035-Sweep-Lines.
003980     read      TL-Voucher-Line-File next record
003990               at end
004000                        move "Y" to Ws-Stk-Found
004010                        go to cc035-Exit.
004020     if        Vln-Voucher-Number not = Vhd-Voucher-Number
004030               move "Y" to Ws-Stk-Found
004040               go to cc035-Exit.
004050     if        Vln-Stock-Item-Name not = Uni-Item-Name (Ws-Sub)
004060               go to cc035-Exit.
004070     move      1 to Ws-Mon-Ix.
004080     perform   cc037-Find-Month thru cc037-Exit
004090               until Ws-Mon-Ix > TL-Item-Month-Count.
004100 cc035-Exit.
004110     exit.
004120*
004130 cc037-Find-Month.
004140     if        Imo-Yyyymm (Ws-Mon-Ix) = Ws-Vhd-Ccyymm
004150               if   Vhd-Voucher-Type = "Purchase"
004160                    add Vln-Quantity to Imo-Inward (Ws-Mon-Ix)
004170               else
004180                    add Vln-Quantity to Imo-Outward (Ws-Mon-Ix)
004190               end-if
004200               move "Y" to Ws-Any-Movement
004210               go to cc037-Exit
004220     end-if.
004230     add       1 to Ws-Mon-Ix.
004240 cc037-Exit.
004250     exit.
004260*
004270 cc040-Chain-Closing            section.
004280************************************
004290     move      1 to Ws-Mon-Ix.
004300     perform   cc045-Chain-One thru cc045-Exit
004310               until Ws-Mon-Ix > TL-Item-Month-Count.
004320 cc040-Exit.
004330     exit      section.
004340*
004350 cc045-Chain-One.
004360     compute   Imo-Closing (Ws-Mon-Ix) =
004370               Imo-Opening (Ws-Mon-Ix)
004380               + Imo-Inward (Ws-Mon-Ix)
004390               - Imo-Outward (Ws-Mon-Ix).
004400     if        Ws-Mon-Ix < TL-Item-Month-Count
004410               move Imo-Closing (Ws-Mon-Ix)
004420                    to Imo-Opening (Ws-Mon-Ix + 1)
004430     end-if.
004440     add       1 to Ws-Mon-Ix.
004450 cc045-Exit.
004460     exit.
004470*
004480 cc050-Print-Item                section.
004490*************************************
004500     move      spaces to Ws-Print-Line.
004510     move      Ws-Report-Heading to Ws-Print-Line.
004520     write     Print-Line from Ws-Print-Line.
004530     move      spaces to Ws-Print-Line.
004540     string    "ITEM: " delimited by size
004550               Uni-Item-Name (Ws-Sub) delimited by size
004560               "  UNIT: " delimited by size
004570               TL-Item-Unit delimited by size
004580               into Ws-Print-Line.
004590     write     Print-Line from Ws-Print-Line.
004600     move      spaces to Ws-Print-Line.
004610     string    "MONTH   OPENING        INWARD         OUTWARD        CLOSING"
004620               delimited by size into Ws-Print-Line.
004630     write     Print-Line from Ws-Print-Line.
004640     move      1 to Ws-Mon-Ix.
004650     perform   cc055-Print-Month thru cc055-Exit
004660               until Ws-Mon-Ix > TL-Item-Month-Count.
004670 cc050-Exit.
004680     exit      section.
004690*
004700 cc055-Print-Month.
004710     move      spaces to Ws-Print-Line.
004720     move      Imo-Yyyymm (Ws-Mon-Ix)
004730               to Ws-Print-Line (1:6).
004740     move      Imo-Opening (Ws-Mon-Ix) to Ws-Print-Line (9:14).
004750     move      Imo-Inward (Ws-Mon-Ix) to Ws-Print-Line (24:14).
004760     move      Imo-Outward (Ws-Mon-Ix) to Ws-Print-Line (39:14).
004770     move      Imo-Closing (Ws-Mon-Ix) to Ws-Print-Line (54:14).
004780     write     Print-Line from Ws-Print-Line.
004790     add       1 to Ws-Mon-Ix.
004800 cc055-Exit.
004810     exit.
