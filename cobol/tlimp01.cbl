000010*****************************************************************
000020*                                                               *
000030*            Trade Ledger      Import / Upsert Batch            *
000040*                                                               *
000050*        Normalises one inbound extract (masters and/or         *
000060*        vouchers) and merges it into the TL master and         *
000070*                    voucher stores.                            *
000080*                                                               *
000090*****************************************************************
000100*
000110 identification          division.
000120*===============================
000130*
000140      program-id.         tlimp01.
000150*
000160     Author.             D M Partridge, for Togo Cycles Trading Co.
000170     Installation.       Togo Cycles Trading Co - Data Processing.
000180     Date-Written.       11/03/1991.
000190     Date-Compiled.
000200     Security.           Company Confidential.  Not for release
000210                         outside the Data Processing department.
000220*
000230*    Remarks.            Reads one normalised master/voucher extract
000240*                        (a single exported source file's worth of
000250*                        records), normalises every raw text field
000260*                        and upserts company, ledger, unit, stock
000270*                        item and voucher records into the TL
000280*                        stores, then writes one import-log record.
000290*
000300*    Called modules.     None.
000310*
000320*    Files used.
000330*                        TL-Master-Ext-File.   Inbound master extract.
000340*                        TL-Voucher-Ext-File.  Inbound voucher extract.
000350*                        TL-Company-File.      Company master (I/O).
000360*                        TL-Ledger-File.       Ledger master (I/O).
000370*                        TL-Unit-File.         Unit master (I/O).
000380*                        TL-Stock-File.        Stock item master (I/O).
000390*                        TL-Voucher-Hdr-File.  Voucher headers (I/O).
000400*                        TL-Voucher-Line-File. Voucher lines (I/O).
000410*                        TL-Log-File.          Import log (output).
000420*
000430*    Error messages used.
000440*                        TL001 - TL009.
000450*
000460* Changes:
000470* 11/03/91 dmp - 1.0.00 Created.
000480* 02/05/92 dmp - 1.1.00 Ledger-type inference added.
000490* 19/08/92 dmp - 1.1.01 Dedup by IRN then dedup-key.
000500* 14/02/93 dmp - 1.1.02 GST field carry-through for stock items.
000510* 30/07/93 dmp - 1.2.00 Header amount derivation from lines when the
000520*                       document total is absent.
000530* 04/11/93 rjc - 1.2.01 Voucher type canonical-form table extended
000540*                       with Debit/Credit Note synonyms.
000550* 21/11/94 dmp - 1.2.02 Tax-line classification widened to test the
000560*                       tax-head text as well as the ledger name.
000570* 09/06/95 rjc - 1.2.03 Import-log status now "partial" on any skip.
000580* 17/01/96 dmp - 1.2.04 Company upsert no longer blanks stored email
000590*                       when the incoming field is itself blank.
000600* 12/09/97 rjc - 1.2.05 Name-normalisation helper factored out for
000610*                       re-use by tlimp02.
000620* 03/12/98 dmp - 1.3.00 Y2K - all stored dates re-confirmed as 8-digit
000630*                       CCYYMMDD comp fields; no 2-digit year kept
000640*                       anywhere in the TL stores.
000650* 22/02/99 dmp - 1.3.01 Y2K follow-up - date-normalisation paragraph
000660*                       now windows 2-digit input years 00-49 to 20xx.
000670* 14/06/01 rjc - 1.3.02 Quantity text parser strips embedded commas.
000680* 08/10/03 dmp - 1.3.03 Added DD/MM/YYYY and DD-MM-YYYY input forms.
000690*
000700*****************************************************************
000710*
000720 environment             division.
000730*===============================
000740*
000750 configuration           section.
000760 special-names.
000770     class Tl-Alpha      is "A" thru "Z" "a" thru "z".
000780     upsi-0.
000790         switch-0 on status is Tl-Verbose-Sw
000800         off status is Tl-Quiet-Sw.
000810*
000820 input-output            section.
000830 file-control.
000840     copy "seltlmex.cob".
000850     copy "seltlvex.cob".
000860     copy "seltlcom.cob".
000870     copy "seltlldg.cob".
000880     copy "seltlunt.cob".
000890     copy "seltlstk.cob".
000900     copy "seltlvhd.cob".
000910     copy "seltlvln.cob".
000920     copy "seltllog.cob".
000930*
000940 data                    division.
000950*===============================
000960*
000970 file section.
000980     copy "fdtlmex.cob".
000990     copy "fdtlvex.cob".
001000     copy "fdtlcom.cob".
001010     copy "fdtlldg.cob".
001020     copy "fdtlunt.cob".
001030     copy "fdtlstk.cob".
001040     copy "fdtlvhd.cob".
001050     copy "fdtlvln.cob".
001060     copy "fdtllog.cob".
001070*
001080 working-storage section.
001090*-----------------------
001100 77  Prog-Name             pic x(17)     value "TLIMP01 (1.3.03)".
001110*
001120 copy "wstldate.cob".
001130*
001140 01  Ws-Switches.
001150     03  Ws-Eof-Mext       pic x         value "N".
001160     03  Ws-Eof-Vext       pic x         value "N".
001170     03  Ws-Any-Masters    pic x         value "N".
001180     03  Ws-Any-Vouchers   pic x         value "N".
001190     03  Ws-Any-Warnings   pic x         value "N".
001200     03  Ws-Fatal          pic x         value "N".
001210     03  FILLER                pic x(01).
001220*
001230 01  Ws-Counters.
001240     03  Ws-Masters-Processed    pic 9(07)   comp   value zero.
001250     03  Ws-Vouchers-Processed   pic 9(07)   comp   value zero.
001260     03  Ws-Vouchers-Inserted    pic 9(07)   comp   value zero.
001270     03  Ws-Vouchers-Updated     pic 9(07)   comp   value zero.
001280     03  Ws-Lines-Built          pic 9(04)   comp   value zero.
001290     03  Ws-Sub                  pic 9(04)   comp   value zero.
001300     03  FILLER                pic x(01).
001310*
001320 01  Ws-Vtype-Table.
001330     03  filler  pic x(25)  value "SALES        Sales      ".
001340     03  filler  pic x(25)  value "PURCHASE     Purchase   ".
001350     03  filler  pic x(25)  value "RECEIPT      Receipt    ".
001360     03  filler  pic x(25)  value "PAYMENT      Payment    ".
001370     03  filler  pic x(25)  value "JOURNAL      Journal    ".
001380     03  filler  pic x(25)  value "CONTRA       Contra     ".
001390     03  filler  pic x(25)  value "DEBIT NOTE   Debit Note ".
001400     03  filler  pic x(25)  value "DEBITNOTE    Debit Note ".
001410     03  filler  pic x(25)  value "CREDIT NOTE  Credit Note".
001420     03  filler  pic x(25)  value "CREDITNOTE   Credit Note".
001430     03  filler  pic x(25)  value "SALES ORDER  Sales Order".
001440     03  filler  pic x(25)  value "PURCHASEORDE Purchase Or".
001450     03  filler  pic x(25)  value "DELIVERY NOT Delivery No".
001460     03  filler  pic x(25)  value "RECEIPT NOTE Receipt Not".
001470     03  filler  pic x(25)  value "REJECTION IN Rejection I".
001480     03  filler  pic x(25)  value "REJECTION OU Rejection O".
001490     03  filler  pic x(25)  value "STOCK JOURNA Stock Journ".
001500     03  filler  pic x(25)  value "PAYROLL      Payroll    ".
001510     03  filler  pic x(25)  value "MEMORANDUM   Memorandum ".
001520 01  Ws-Vtype-Redef redefines Ws-Vtype-Table.
001530     03  Ws-Vtype-Entry  occurs 19 times.
001540         05  Ws-Vtype-Raw      pic x(13).
001550         05  Ws-Vtype-Canon    pic x(12).
001560*
001570 01  Ws-Unit-Table.
001580     03  filler  pic x(16)  value "PC      PCS    ".
001590     03  filler  pic x(16)  value "NOS     PCS    ".
001600     03  filler  pic x(16)  value "NO      PCS    ".
001610     03  filler  pic x(16)  value "UNIT    PCS    ".
001620     03  filler  pic x(16)  value "U       PCS    ".
001630     03  filler  pic x(16)  value "KGS     KG     ".
001640     03  filler  pic x(16)  value "MTR     MTR    ".
001650     03  filler  pic x(16)  value "MTRS    MTR    ".
001660     03  filler  pic x(16)  value "M       MTR    ".
001670 01  Ws-Unit-Redef redefines Ws-Unit-Table.
001680     03  Ws-Unit-Entry  occurs 9 times.
001690         05  Ws-Unit-Raw       pic x(08).
001700         05  Ws-Unit-Canon     pic x(08).
001710*
001720 01  Ws-Raw.
001730     03  Ws-Raw-Text           pic x(22).
001740     03  Ws-Raw-Sign           pic x.
001750     03  Ws-Raw-Num            pic x(16).
001760     03  Ws-Raw-Num9           pic s9(09)v999  comp-3.
001770     03  Ws-Raw-Unit           pic x(06).
001780     03  Ws-Raw-Ix             pic 99    comp.
001790     03  Ws-Raw-Len            pic 99    comp.
001800     03  Ws-Raw-C              pic x.
001810     03  FILLER                pic x(01).
001820*
001830 01  Ws-Date-Work.
001840     03  Ws-Dw-Text            pic x(12).
001850     03  Ws-Dw-Len             pic 99    comp.
001860     03  Ws-Dw-Yyyymmdd        pic 9(08)  comp  value zero.
001870     03  Ws-Dw-CC              pic 99.
001880     03  Ws-Dw-YY              pic 99.
001890     03  FILLER                pic x(01).
001900*
001910 01  Ws-Name-Work.
001920     03  Ws-Nw-In              pic x(40).
001930     03  Ws-Nw-In2             pic x(40).
001940     03  Ws-Nw-Out             pic x(40).
001950     03  Ws-Nw-Ix              pic 99    comp.
001960     03  Ws-Nw-Oix             pic 99    comp.
001970     03  Ws-Nw-Prev-Space      pic x     value "N".
001980     03  FILLER                pic x(01).
001990*
002000* 09/02/96 pns - House trim/numval scratch, replaces the vendor
002010*                compiler's FUNCTION TRIM/LENGTH/NUMVAL verbs so
002020*                this program builds clean on the shop's own 1990s
002030*                compiler (field-cleaning helpers).
002040*
002050 01  Ws-Trim-Work.
002060     03  Ws-Trim-In            pic x(40).
002070     03  Ws-Trim-Out           pic x(40).
002080     03  Ws-Trim-Len           pic 99    comp.
002090     03  Ws-Trim-Sub           pic 99    comp.
002100     03  FILLER                pic x(01).
002110*
002120 01  Ws-Numval-Work.
002130     03  Ws-Nv-Text            pic x(22).
002140     03  Ws-Nv-Sign            pic x     value "+".
002150     03  Ws-Nv-Digits          pic x(22).
002160     03  Ws-Nv-Len             pic 99    comp.
002170     03  Ws-Nv-Just            pic 9(22).
002180     03  Ws-Nv-Just-X redefines Ws-Nv-Just
002190                               pic x(22).
002200     03  Ws-Nv-Result          pic s9(09)v999  comp-3.
002210     03  Ws-Nv-Dot-Count       pic 9        comp.
002220     03  Ws-Nv-Int-Part        pic x(22).
002230     03  Ws-Nv-Frac-Part       pic x(22).
002240     03  Ws-Nv-Frac-Pad        pic x(03).
002250     03  Ws-Nv-Scaled          pic 9(09)v999.
002260     03  Ws-Nv-Scaled-R redefines Ws-Nv-Scaled.
002270         05  Ws-Nv-Scaled-Int  pic 9(09).
002280         05  Ws-Nv-Scaled-Frac pic 9(03).
002290     03  FILLER                pic x(01).
002300*
002310 01  Ws-Ledger-Type-Table.
002320     03  filler  pic x(20)  value "DEBTOR    Debtor    ".
002330     03  filler  pic x(20)  value "CREDITOR  Creditor  ".
002340     03  filler  pic x(20)  value "BANK      Bank      ".
002350     03  filler  pic x(20)  value "CASH      Cash      ".
002360     03  filler  pic x(20)  value "TAX       Tax       ".
002370     03  filler  pic x(20)  value "DUTIES    Tax       ".
002380     03  filler  pic x(20)  value "GST       Tax       ".
002390     03  filler  pic x(20)  value "SALES     Sales     ".
002400     03  filler  pic x(20)  value "PURCHASE  Purchase  ".
002410     03  filler  pic x(20)  value "CAPITAL   Capital   ".
002420     03  filler  pic x(20)  value "EQUITY    Capital   ".
002430     03  filler  pic x(20)  value "EXPENSE   Expense   ".
002440     03  filler  pic x(20)  value "INCOME    Income    ".
002450 01  Ws-Lt-Redef redefines Ws-Ledger-Type-Table.
002460     03  Ws-Lt-Entry  occurs 13 times.
002470         05  Ws-Lt-Key         pic x(10).
002480         05  Ws-Lt-Value       pic x(10).
002490*
002500 01  Ws-Vhdr-Hold.
002510     03  Wh-Number             pic x(20).
002520     03  Wh-Type                pic x(15).
002530     03  Wh-Date                pic 9(08)   comp.
002540     03  Wh-Dedup               pic x(90).
002550     03  Wh-Amount              pic s9(11)v99  comp-3.
002560     03  Wh-Pos-Sum             pic s9(11)v99  comp-3.
002570     03  Wh-Neg-Sum             pic s9(11)v99  comp-3.
002580     03  FILLER                pic x(01).
002590*
002600 01  Error-Messages.
002610     03  TL001        pic x(40) value "TL001 Master extract file not found -".
002620     03  TL002        pic x(40) value "TL002 Voucher extract file not found -".
002630     03  TL003        pic x(40) value "TL003 Unknown master record type - skip".
002640     03  TL004        pic x(40) value "TL004 Voucher date absent - skipped.".
002650     03  TL005        pic x(40) value "TL005 Company store open error -".
002660     03  TL006        pic x(40) value "TL006 Ledger store open error -".
002670     03  TL007        pic x(40) value "TL007 Stock store open error -".
002680     03  TL008        pic x(40) value "TL008 Voucher header open error -".
002690     03  TL009        pic x(40) value "TL009 Log write error -".
002700     03  FILLER                pic x(01).
002710*
002720 linkage section.
002730*==============
002740*
002750 01  To-Day                pic x(10).
002760 copy "wstlcall.cob".
002770 copy "wstlnams.cob".
002780*
002790 procedure division using TL-Calling-Data
002800                          To-Day
002810                          TL-File-Defs.
002820*========================================
002830*
002840 aa000-Main                 section.
002850**********************************
002860     move    zero     to Ws-Masters-Processed
002870                          Ws-Vouchers-Processed
002880                          Ws-Vouchers-Inserted
002890                          Ws-Vouchers-Updated.
002900     move    "N"       to Ws-Any-Warnings  Ws-Fatal.
002910*
002920     perform  aa010-Open-Files.
002930     if       Ws-Fatal = "Y"
002940              go to aa000-Exit.
002950*
002960     perform  bb000-Import-Masters
002970              until Ws-Eof-Mext = "Y".
002980     perform  dd000-Import-Vouchers
002990              until Ws-Eof-Vext = "Y".
003000*
003010     perform  ee000-Write-Log.
003020     perform  aa020-Close-Files.
003030*
003040 aa000-Exit.
003050     goback.
003060*
003070 aa010-Open-Files             section.
003080************************************
003090     open     input   TL-Master-Ext-File.
003100     if       Tl-Mext-Status not = "00"
003110              display TL001 display Tl-Mext-Status
003120              move "Y" to Ws-Eof-Mext
003130     end-if.
003140     open     input   TL-Voucher-Ext-File.
003150     if       Tl-Vext-Status not = "00"
003160              display TL002 display Tl-Vext-Status
003170              move "Y" to Ws-Eof-Vext
003180     end-if.
003190     open     i-o     TL-Company-File.
003200     if       Tl-Com-Status = "35"
003210              open  output TL-Company-File
003220              close        TL-Company-File
003230              open  i-o    TL-Company-File
003240     end-if.
003250     open     i-o     TL-Ledger-File.
003260     if       Tl-Ldg-Status = "35"
003270              open  output TL-Ledger-File
003280              close        TL-Ledger-File
003290              open  i-o    TL-Ledger-File
003300     end-if.
003310     open     i-o     TL-Unit-File.
003320     if       Tl-Unt-Status = "35"
003330              open  output TL-Unit-File
003340              close        TL-Unit-File
003350              open  i-o    TL-Unit-File
003360     end-if.
003370     open     i-o     TL-Stock-File.
003380     if       Tl-Stk-Status = "35"
003390              open  output TL-Stock-File
003400              close        TL-Stock-File
003410              open  i-o    TL-Stock-File
003420     end-if.
003430     open     i-o     TL-Voucher-Hdr-File.
003440     if       Tl-Vhd-Status = "35"
003450              open  output TL-Voucher-Hdr-File
003460              close        TL-Voucher-Hdr-File
003470              open  i-o    TL-Voucher-Hdr-File
003480     end-if.
003490     open     i-o     TL-Voucher-Line-File.
003500     if       Tl-Vln-Status = "35"
003510              open  output TL-Voucher-Line-File
003520              close        TL-Voucher-Line-File
003530              open  i-o    TL-Voucher-Line-File
003540     end-if.
003550     open     output  TL-Log-File.
003560 aa010-Exit.
003570     exit     section.
003580*
003590 aa020-Close-Files            section.
003600************************************
003610     close    TL-Master-Ext-File  TL-Voucher-Ext-File
003620              TL-Company-File     TL-Ledger-File
003630              TL-Unit-File        TL-Stock-File
003640              TL-Voucher-Hdr-File TL-Voucher-Line-File
003650              TL-Log-File.
003660 aa020-Exit.
003670     exit     section.
003680*
003690*----------------------------------------------------------------
003700* Pass 2 - masters.  One pass of the master extract.
003710*----------------------------------------------------------------
003720 bb000-Import-Masters          section.
003730**************************************
003740     read     TL-Master-Ext-File next record
003750              at end
003760                       move "Y" to Ws-Eof-Mext
003770                       go to bb000-Exit
003780     end-read.
003790     evaluate Mex-Rec-Type
003800         when  "C"
003810              perform cc010-Upsert-Company
003820         when  "L"
003830              perform cc020-Upsert-Ledger
003840         when  "U"
003850              perform cc030-Upsert-Unit
003860         when  "S"
003870              perform cc040-Upsert-Stock
003880         when  other
003890              display  TL003  Mex-Rec-Type
003900              move     "Y" to Ws-Any-Warnings
003910     end-evaluate.
003920     move     "Y" to Ws-Any-Masters.
003930     add      1   to Ws-Masters-Processed.
003940 bb000-Exit.
003950     exit     section.
003960*
003970*----------------------------------------------------------------
003980* Company / ledger / unit / stock upsert (non-absent fields
003990* win over what is already stored).
004000*----------------------------------------------------------------
004010 cc010-Upsert-Company          section.
004020**************************************
004030     move     Mex-Name  to  Com-Name.
004040     read     TL-Company-File key Com-Name
004050              invalid key
004060                       initialize Tl-Company-Record
004070                       move Mex-Name to Com-Name
004080     end-read.
004090     if       Mex-Co-Gstin     not = spaces move Mex-Co-Gstin     to Com-Gstin.
004100     if       Mex-Co-Address   not = spaces move Mex-Co-Address   to Com-Address.
004110     if       Mex-Co-State     not = spaces move Mex-Co-State     to Com-State.
004120     if       Mex-Co-Pincode   not = spaces move Mex-Co-Pincode   to Com-Pincode.
004130     if       Mex-Co-Email     not = spaces move Mex-Co-Email     to Com-Email.
004140     if       Mex-Co-Phone     not = spaces move Mex-Co-Phone     to Com-Phone.
004150     if       Tl-Com-Status = "23"
004160              write   TL-Company-Record
004170     else
004180              rewrite TL-Company-Record
004190     end-if.
004200 cc010-Exit.
004210     exit     section.
004220*
004230 cc020-Upsert-Ledger            section.
004240***************************************
004250     move     Mex-Name       to Ldg-Name.
004260     read     TL-Ledger-File key Ldg-Name
004270              invalid key
004280                       initialize Tl-Ledger-Record
004290                       move Mex-Name to Ldg-Name
004300     end-read.
004310     if       Mex-Ld-Parent-Grp not = spaces
004320              move Mex-Ld-Parent-Grp to Ldg-Parent-Group
004330              perform cc025-Ledger-Type.
004340     if       Mex-Ld-Mailing    not = spaces move Mex-Ld-Mailing to Ldg-Mailing-Name.
004350     if       Mex-Ld-Gstin      not = spaces move Mex-Ld-Gstin   to Ldg-Gstin.
004360     if       Mex-Ld-Pan        not = spaces move Mex-Ld-Pan     to Ldg-Pan.
004370     if       Mex-Ld-Opening-Txt not = spaces
004380              move Mex-Ld-Opening-Txt to Ws-Raw-Text
004390              perform bb020-Norm-Qty
004400              move Ws-Raw-Num9 to Ldg-Opening-Balance.
004410     if       Ldg-Mailing-Name = spaces
004420              move Ldg-Name to Ldg-Mailing-Name.
004430     if       Tl-Ldg-Status = "23"
004440              write   TL-Ledger-Record
004450     else
004460              rewrite TL-Ledger-Record
004470     end-if.
004480 cc020-Exit.
004490     exit     section.
004500*
004510* Ledger-type inference - first match wins, case-insensitive
004520* substring test of the raw parent-group text.  Scan is a
004530* straight THRU loop, not an inline PERFORM, per house style.
004540*
004550 cc025-Ledger-Type             section.
004560***************************************
004570     move     spaces   to Ws-Nw-In.
004580     move     Ldg-Parent-Group to Ws-Nw-In.
004590     inspect  Ws-Nw-In converting
004600              "abcdefghijklmnopqrstuvwxyz" to
004610              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004620     move     "Other"  to Ldg-Ledger-Type.
004630     move     1        to Ws-Sub.
004640     perform  cc026-Scan-Ltype thru cc026-Exit
004650              until Ws-Sub > 13.
004660 cc025-Exit.
004670     exit     section.
004680*
004690 cc026-Scan-Ltype.
004700     move     Ws-Lt-Key (Ws-Sub) to Ws-Trim-In.
004710     perform  zz080-Trim-Text thru zz080-Exit.
004720     inspect  Ws-Nw-In tallying Ws-Raw-Ix for all
004730              Ws-Lt-Key (Ws-Sub) (1:Ws-Trim-Len).
004740     if       Ws-Raw-Ix > zero
004750              move Ws-Lt-Value (Ws-Sub) to Ldg-Ledger-Type
004760              move 14 to Ws-Sub
004770              go to cc026-Exit
004780     end-if.
004790     add      1 to Ws-Sub.
004800 cc026-Exit.
004810     exit.
004820*
004830 cc030-Upsert-Unit              section.
004840***************************************
004850     move     Mex-Name to Unt-Name.
004860     read     TL-Unit-File key Unt-Name
004870              invalid key
004880                       initialize Tl-Unit-Record
004890                       move Mex-Name to Unt-Name
004900                       move "Y" to Unt-Is-Simple
004910     end-read.
004920     if       Mex-Un-Symbol not = spaces move Mex-Un-Symbol to Unt-Symbol.
004930     if       Unt-Symbol = spaces move Unt-Name to Unt-Symbol.
004940     if       Mex-Un-Formal not = spaces move Mex-Un-Formal to Unt-Formal-Name.
004950     if       Mex-Un-Is-Simple not = spaces
004960              perform bb050-Norm-Bool
004970              move Ws-Raw-C to Unt-Is-Simple.
004980     if       Tl-Unt-Status = "23"
004990              write   TL-Unit-Record
005000     else
005010              rewrite TL-Unit-Record
005020     end-if.
005030 cc030-Exit.
005040     exit     section.
005050*
005060 cc040-Upsert-Stock             section.
005070***************************************
005080     move     Mex-Name to Stk-Name.
005090     read     TL-Stock-File key Stk-Name
005100              invalid key
005110                       initialize Tl-Stock-Record
005120                       move Mex-Name to Stk-Name
005130                       move "PCS"    to Stk-Unit-Name
005140     end-read.
005150     if       Mex-Sk-Unit-Txt not = spaces
005160              perform bb070-Norm-Unit
005170              move Ws-Raw-Unit to Stk-Unit-Name.
005180     if       Mex-Sk-Category not = spaces move Mex-Sk-Category to Stk-Category.
005190     if       Mex-Sk-Gst-Appl not = spaces
005200              move Mex-Sk-Gst-Appl to Ws-Raw-Text
005210              perform bb050-Norm-Bool
005220              move Ws-Raw-C to Stk-Gst-Applicable.
005230     if       Mex-Sk-Hsn      not = spaces move Mex-Sk-Hsn to Stk-Hsn-Code.
005240     if       Mex-Sk-Gst-Rate not = spaces
005250              move Mex-Sk-Gst-Rate to Ws-Raw-Text
005260              perform bb040-Norm-Amt
005270              move Ws-Raw-Num9 to Stk-Gst-Rate.
005280     if       Mex-Sk-Rate-Txt not = spaces
005290              move Mex-Sk-Rate-Txt to Ws-Raw-Text
005300              perform bb030-Norm-Rate
005310              move Ws-Raw-Num9 to Stk-Standard-Rate.
005320     if       Mex-Sk-Opening-Txt not = spaces
005330              move Mex-Sk-Opening-Txt to Ws-Raw-Text
005340              perform bb020-Norm-Qty
005350              move Ws-Raw-Num9 to Stk-Opening-Balance.
005360     if       Mex-Sk-Open-Val not = spaces
005370              move Mex-Sk-Open-Val to Ws-Raw-Text
005380              perform bb040-Norm-Amt
005390              if  Ws-Raw-Num9 < zero
005400                  multiply Ws-Raw-Num9 by -1 giving Ws-Raw-Num9
005410              end-if
005420              move Ws-Raw-Num9 to Stk-Opening-Value.
005430     if       Tl-Stk-Status = "23"
005440              write   TL-Stock-Record
005450     else
005460              rewrite TL-Stock-Record
005470     end-if.
005480 cc040-Exit.
005490     exit     section.
005500*
005510*----------------------------------------------------------------
005520* Field normalisation helpers, shared by every upsert above
005530* and by the voucher paragraphs below.  Each leaves its answer in
005540* Ws-Raw-Num9 / Ws-Raw-Unit / Ws-Raw-C / Ws-Dw-Yyyymmdd as noted.
005550*----------------------------------------------------------------
005560 bb010-Norm-Date                section.
005570****************************************
005580*  In   : Ws-Dw-Text   raw date text (YYYYMMDD, YYYY-MM-DD,
005590*                       DD-MM-YYYY or DD/MM/YYYY).
005600*  Out  : Ws-Dw-Yyyymmdd  zero when unparseable.
005610*
005620     move     zero   to Ws-Dw-Yyyymmdd.
005630     move     Ws-Dw-Text to Ws-Trim-In.
005640     perform  zz080-Trim-Text thru zz080-Exit.
005650     move     Ws-Trim-Out (1:12) to Ws-Dw-Text.
005660     move     Ws-Trim-Len        to Ws-Dw-Len.
005670     evaluate true
005680         when Ws-Dw-Len = 8 and Ws-Dw-Text is numeric
005690              move Ws-Dw-Text to Ws-Dw-Yyyymmdd
005700         when Ws-Dw-Len = 10 and Ws-Dw-Text (5:1) = "-"
005710*                                  YYYY-MM-DD
005720              move Ws-Dw-Text (1:4) to Ws-Dw-Yyyymmdd (1:4)
005730              move Ws-Dw-Text (6:2) to Ws-Dw-Yyyymmdd (5:2)
005740              move Ws-Dw-Text (9:2) to Ws-Dw-Yyyymmdd (7:2)
005750         when Ws-Dw-Len = 10 and Ws-Dw-Text (3:1) = "-"
005760*                                  DD-MM-YYYY
005770              move Ws-Dw-Text (7:4) to Ws-Dw-Yyyymmdd (1:4)
005780              move Ws-Dw-Text (4:2) to Ws-Dw-Yyyymmdd (5:2)
005790              move Ws-Dw-Text (1:2) to Ws-Dw-Yyyymmdd (7:2)
005800         when Ws-Dw-Len = 10 and Ws-Dw-Text (3:1) = "/"
005810*                                  DD/MM/YYYY
005820              move Ws-Dw-Text (7:4) to Ws-Dw-Yyyymmdd (1:4)
005830              move Ws-Dw-Text (4:2) to Ws-Dw-Yyyymmdd (5:2)
005840              move Ws-Dw-Text (1:2) to Ws-Dw-Yyyymmdd (7:2)
005850         when other
005860              move zero to Ws-Dw-Yyyymmdd
005870     end-evaluate.
005880 bb010-Exit.
005890     exit     section.
005900*
005910 bb020-Norm-Qty                 section.
005920****************************************
005930*  In   : Ws-Raw-Text   raw "[sign]number[ unit]" text.
005940*  Out  : Ws-Raw-Num9 (zero if non-numeric), Ws-Raw-Unit.
005950*
005960     move     zero     to Ws-Raw-Num9.
005970     move     spaces   to Ws-Raw-Unit Ws-Raw-Num.
005980     move     Ws-Raw-Text to Ws-Trim-In.
005990     perform  zz080-Trim-Text thru zz080-Exit.
006000     move     Ws-Trim-Out (1:22) to Ws-Raw-Text.
006010     inspect  Ws-Raw-Text replacing all "," by " ".
006020     unstring Ws-Raw-Text delimited by all spaces
006030              into Ws-Raw-Num  Ws-Raw-Unit.
006040     inspect  Ws-Raw-Num replacing all " " by "0" after initial " ".
006050     if       Ws-Raw-Num not = spaces
006060              move Ws-Raw-Num to Ws-Nv-Text
006070              perform zz090-Numval thru zz090-Exit
006080              move Ws-Nv-Result to Ws-Raw-Num9
006090     else
006100              move zero to Ws-Raw-Num9
006110     end-if.
006120 bb020-Exit.
006130     exit     section.
006140*
006150 bb030-Norm-Rate                section.
006160****************************************
006170*  In   : Ws-Raw-Text  raw "number[/unit]" text.
006180*  Out  : Ws-Raw-Num9 (zero if non-numeric).
006190*
006200     move     zero    to Ws-Raw-Num9.
006210     move     Ws-Raw-Text to Ws-Trim-In.
006220     perform  zz080-Trim-Text thru zz080-Exit.
006230     move     Ws-Trim-Out (1:22) to Ws-Raw-Text.
006240     inspect  Ws-Raw-Text replacing all "," by " ".
006250     unstring Ws-Raw-Text delimited by "/"
006260              into Ws-Raw-Num.
006270     move     Ws-Raw-Num to Ws-Trim-In.
006280     perform  zz080-Trim-Text thru zz080-Exit.
006290     if       Ws-Trim-Len > zero
006300              move Ws-Trim-Out to Ws-Nv-Text
006310              perform zz090-Numval thru zz090-Exit
006320              move Ws-Nv-Result to Ws-Raw-Num9
006330     end-if.
006340 bb030-Exit.
006350     exit     section.
006360*
006370 bb040-Norm-Amt                 section.
006380****************************************
006390*  In   : Ws-Raw-Text  raw amount text, commas allowed.
006400*  Out  : Ws-Raw-Num9  (zero if non-numeric).
006410*
006420     move     zero     to Ws-Raw-Num9.
006430     move     Ws-Raw-Text to Ws-Trim-In.
006440     perform  zz080-Trim-Text thru zz080-Exit.
006450     move     Ws-Trim-Out (1:22) to Ws-Raw-Text.
006460     inspect  Ws-Raw-Text replacing all "," by spaces.
006470     move     Ws-Raw-Text to Ws-Trim-In.
006480     perform  zz080-Trim-Text thru zz080-Exit.
006490     move     Ws-Trim-Out (1:22) to Ws-Raw-Text.
006500     if       Ws-Raw-Text not = spaces
006510              move Ws-Raw-Text to Ws-Nv-Text
006520              perform zz090-Numval thru zz090-Exit
006530              move Ws-Nv-Result to Ws-Raw-Num9
006540     else
006550              move zero to Ws-Raw-Num9
006560     end-if.
006570 bb040-Exit.
006580     exit     section.
006590*
006600 bb050-Norm-Bool                section.
006610****************************************
006620*  In   : Ws-Raw-Text  raw boolean text (YES/TRUE/1, any case).
006630*  Out  : Ws-Raw-C     "Y" or "N".
006640*
006650     move     Ws-Raw-Text to Ws-Trim-In.
006660     perform  zz080-Trim-Text thru zz080-Exit.
006670     move     Ws-Trim-Out (1:22) to Ws-Raw-Text.
006680     inspect  Ws-Raw-Text converting
006690              "abcdefghijklmnopqrstuvwxyz" to
006700              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006710     if       Ws-Raw-Text = "YES" or Ws-Raw-Text = "TRUE" or
006720              Ws-Raw-Text = "1"
006730              move "Y" to Ws-Raw-C
006740     else
006750              move "N" to Ws-Raw-C
006760     end-if.
006770 bb050-Exit.
006780     exit     section.
006790*
006800 bb060-Norm-Vtype                section.
006810*****************************************
006820*  In   : Ws-Raw-Text  raw voucher type text.
006830*  Out  : Wh-Type       canonical title-case, "Unknown" when empty,
006840*                       passed through unchanged when unmapped.
006850*
006860     move     Ws-Raw-Text to Ws-Trim-In.
006870     perform  zz080-Trim-Text thru zz080-Exit.
006880     move     Ws-Trim-Out (1:22) to Ws-Raw-Text.
006890     if       Ws-Raw-Text = spaces
006900              move "Unknown" to Wh-Type
006910              go to bb060-Exit
006920     end-if.
006930     move     Ws-Raw-Text  to Ws-Nw-In.
006940     inspect  Ws-Nw-In converting
006950              "abcdefghijklmnopqrstuvwxyz" to
006960              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006970     move     Ws-Raw-Text  to Wh-Type.
006980     move     1 to Ws-Sub.
006990     perform  bb065-Scan-Vtype thru bb065-Exit
007000              until Ws-Sub > 19.
007010 bb060-Exit.
007020     exit     section.
007030*
007040 bb065-Scan-Vtype.
007050     if       Ws-Nw-In (1:13) = Ws-Vtype-Raw (Ws-Sub)
007060              move Ws-Vtype-Canon (Ws-Sub) to Wh-Type
007070              move 20 to Ws-Sub
007080              go to bb065-Exit
007090     end-if.
007100     add      1 to Ws-Sub.
007110 bb065-Exit.
007120     exit.
007130*
007140 bb070-Norm-Unit                 section.
007150*****************************************
007160*  In   : Mex-Sk-Unit-Txt / Vex-Ln-Unit-Txt moved by caller to
007170*         Ws-Raw-Text.  Out: Ws-Raw-Unit (PCS when absent).
007180*
007190     move     Ws-Raw-Text to Ws-Trim-In.
007200     perform  zz080-Trim-Text thru zz080-Exit.
007210     move     Ws-Trim-Out (1:22) to Ws-Raw-Text.
007220     if       Ws-Raw-Text = spaces
007230              move "PCS" to Ws-Raw-Unit
007240              go to bb070-Exit
007250     end-if.
007260     move     Ws-Raw-Text to Ws-Nw-In.
007270     inspect  Ws-Nw-In converting
007280              "abcdefghijklmnopqrstuvwxyz" to
007290              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007300     move     Ws-Nw-In (1:6) to Ws-Raw-Unit.
007310     move     1 to Ws-Sub.
007320     perform  bb075-Scan-Unit thru bb075-Exit
007330              until Ws-Sub > 9.
007340 bb070-Exit.
007350     exit     section.
007360*
007370 bb075-Scan-Unit.
007380     if       Ws-Nw-In (1:8) = Ws-Unit-Raw (Ws-Sub)
007390              move Ws-Unit-Canon (Ws-Sub) to Ws-Raw-Unit
007400              move 10 to Ws-Sub
007410              go to bb075-Exit
007420     end-if.
007430     add      1 to Ws-Sub.
007440 bb075-Exit.
007450     exit.
007460*
007470 bb080-Norm-Name                 section.
007480*****************************************
007490*  In   : Ws-Nw-In   name text to normalise for factor matching.
007500*  Out  : Ws-Nw-Out  trimmed, internal whitespace collapsed to one
007510*                    space, upper-cased.
007520*
007530     move     spaces  to Ws-Nw-Out.
007540     move     Ws-Nw-In to Ws-Trim-In.
007550     perform  zz080-Trim-Text thru zz080-Exit.
007560     move     Ws-Trim-Out to Ws-Nw-In.
007570     inspect  Ws-Nw-In converting
007580              "abcdefghijklmnopqrstuvwxyz" to
007590              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007600     move     zero to Ws-Nw-Oix.
007610     move     "N"  to Ws-Nw-Prev-Space.
007620     move     1    to Ws-Nw-Ix.
007630     perform  bb085-Squeeze-Char thru bb085-Exit
007640              until Ws-Nw-Ix > 40.
007650     move     Ws-Nw-Out to Ws-Trim-In.
007660     perform  zz080-Trim-Text thru zz080-Exit.
007670     move     Ws-Trim-Out to Ws-Nw-Out.
007680 bb080-Exit.
007690     exit     section.
007700*
007710 bb085-Squeeze-Char.
007720     if       Ws-Nw-In (Ws-Nw-Ix:1) = " "
007730              if  Ws-Nw-Prev-Space = "N" and Ws-Nw-Oix > 0
007740                  add 1 to Ws-Nw-Oix
007750                  move " " to Ws-Nw-Out (Ws-Nw-Oix:1)
007760              end-if
007770              move "Y" to Ws-Nw-Prev-Space
007780     else
007790              add 1 to Ws-Nw-Oix
007800              move Ws-Nw-In (Ws-Nw-Ix:1) to Ws-Nw-Out (Ws-Nw-Oix:1)
007810              move "N" to Ws-Nw-Prev-Space
007820     end-if.
007830     add      1 to Ws-Nw-Ix.
007840 bb085-Exit.
007850     exit.
007860*
007870*----------------------------------------------------------------
007880* Pass 3 - vouchers.  One pass of the voucher extract; a
007890* header record is buffered in Ws-Vhdr-Hold until its lines (if
007900* any) have been read, then the pair is upserted together.
007910*----------------------------------------------------------------
007920 dd000-Import-Vouchers          section.
007930***************************************
007940     read     TL-Voucher-Ext-File next record
007950              at end
007960                       move "Y" to Ws-Eof-Vext
007970                       go to dd000-Exit
007980     end-read.
007990     evaluate Vex-Rec-Type
008000         when "H"
008010              perform dd010-Stage-Header
008020         when "L"
008030              perform dd020-Stage-Line
008040         when other
008050              move "Y" to Ws-Any-Warnings
008060     end-evaluate.
008070     move     "Y" to Ws-Any-Vouchers.
008080 dd000-Exit.
008090     exit     section.
008100*
008110 dd010-Stage-Header             section.
008120****************************************
008130     if       Ws-Lines-Built > zero
008140              perform ee010-Commit-Voucher.
008150     add      1 to Ws-Vouchers-Processed.
008160     move     spaces to Wh-Number Wh-Type Wh-Dedup.
008170     move     zero   to Wh-Date Wh-Amount Wh-Pos-Sum Wh-Neg-Sum
008180                         Ws-Lines-Built.
008190     move     Vex-Hd-Number  to Wh-Number.
008200     move     Vex-Hd-Type-Txt to Ws-Raw-Text.
008210     perform  bb060-Norm-Vtype.
008220     move     Vex-Hd-Date-Txt to Ws-Dw-Text.
008230     perform  bb010-Norm-Date.
008240     move     Ws-Dw-Yyyymmdd to Wh-Date.
008250     if       Wh-Date = zero
008260              display TL004 Wh-Number
008270              move "Y" to Ws-Any-Warnings
008280              move "H" to Vex-Rec-Type
008290              go to dd010-Exit
008300     end-if.
008310     move     Vex-Hd-Amount-Txt to Ws-Raw-Text.
008320     perform  bb040-Norm-Amt.
008330     move     Ws-Raw-Num9 to Wh-Amount.
008340     string   Wh-Type       delimited by size
008350              "|"           delimited by size
008360              Wh-Number     delimited by size
008370              "|MKCYCLES|"  delimited by size
008380              Vex-Hd-Date-Txt delimited by size
008390              into Wh-Dedup.
008400 dd010-Exit.
008410     exit     section.
008420*
008430 dd020-Stage-Line               section.
008440****************************************
008450     if       Wh-Date = zero
008460              go to dd020-Exit.
008470     add      1 to Ws-Lines-Built.
008480     move     Ws-Lines-Built to Vln-Line-Order.
008490     move     Wh-Number      to Vln-Voucher-Number.
008500     move     spaces         to Vln-Stock-Item-Name.
008510     move     Vex-Ln-Ledger  to Vln-Ledger-Name.
008520     move     Vex-Ln-Amount-Txt to Ws-Raw-Text.
008530     perform  bb040-Norm-Amt.
008540     move     Ws-Raw-Num9    to Vln-Amount.
008550     perform  dd025-Class-Line.
008560     if       Vex-Ln-Item-Name not = spaces
008570              move Vex-Ln-Item-Name to Vln-Ledger-Name
008580              move Vex-Ln-Qty-Txt   to Ws-Raw-Text
008590              perform bb020-Norm-Qty
008600              move Ws-Raw-Num9 to Vln-Quantity
008610              move Ws-Raw-Unit to Vln-Unit
008620              if  Vex-Ln-Unit-Txt not = spaces
008630                  move Vex-Ln-Unit-Txt to Ws-Raw-Text
008640                  perform bb070-Norm-Unit
008650                  move Ws-Raw-Unit to Vln-Unit
008660              end-if
008670              move Vex-Ln-Rate-Txt to Ws-Raw-Text
008680              perform bb030-Norm-Rate
008690              move Ws-Raw-Num9 to Vln-Rate
008700              if  Vln-Amount < zero
008710                  multiply Vln-Amount by -1 giving Vln-Amount
008720              end-if
008730     end-if.
008740     if       Vln-Amount > zero
008750              add  Vln-Amount to Wh-Pos-Sum.
008760     if       Vln-Amount < zero
008770              subtract Vln-Amount from Wh-Neg-Sum.
008780     write    TL-Voucher-Line-Record.
008790 dd020-Exit.
008800     exit     section.
008810*
008820*  A line is a tax line when its ledger name or tax-head
008830*  text contains (case-insensitive) cgst/sgst/igst/cess/tax/gst/
008840*  tds/tcs.  Tax-head defaults to the ledger name for tax lines.
008850*  21/11/94 dmp - 1.2.02 keyword scan widened to also test the
008860*                 incoming tax-head text, not the ledger name
008870*                 alone - a generic ledger carrying a tax-head
008880*                 of "CGST" etc. was slipping through as a
008890*                 non-tax line.
008900*
008910 dd025-Class-Line               section.
008920****************************************
008930     move     Vln-Ledger-Name  to Ws-Nw-In.
008940     inspect  Ws-Nw-In converting
008950              "abcdefghijklmnopqrstuvwxyz" to
008960              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008970     move     "N" to Vln-Is-Tax-Line.
008980     move     Vex-Ln-Tax-Head to Vln-Tax-Head.
008990     move     spaces to Ws-Nw-In2.
009000     move     Vex-Ln-Tax-Head to Ws-Nw-In2 (1:10).
009010     inspect  Ws-Nw-In2 converting
009020              "abcdefghijklmnopqrstuvwxyz" to
009030              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009040     inspect  Ws-Nw-In tallying Ws-Raw-Ix for all "CGST".
009050     if       Ws-Raw-Ix > zero move "Y" to Vln-Is-Tax-Line.
009060     inspect  Ws-Nw-In2 tallying Ws-Raw-Ix for all "CGST".
009070     if       Ws-Raw-Ix > zero move "Y" to Vln-Is-Tax-Line.
009080     inspect  Ws-Nw-In tallying Ws-Raw-Ix for all "SGST".
009090     if       Ws-Raw-Ix > zero move "Y" to Vln-Is-Tax-Line.
009100     inspect  Ws-Nw-In2 tallying Ws-Raw-Ix for all "SGST".
009110     if       Ws-Raw-Ix > zero move "Y" to Vln-Is-Tax-Line.
009120     inspect  Ws-Nw-In tallying Ws-Raw-Ix for all "IGST".
009130     if       Ws-Raw-Ix > zero move "Y" to Vln-Is-Tax-Line.
009140     inspect  Ws-Nw-In2 tallying Ws-Raw-Ix for all "IGST".
009150     if       Ws-Raw-Ix > zero move "Y" to Vln-Is-Tax-Line.
009160     inspect  Ws-Nw-In tallying Ws-Raw-Ix for all "CESS".
009170     if       Ws-Raw-Ix > zero move "Y" to Vln-Is-Tax-Line.
009180     inspect  Ws-Nw-In2 tallying Ws-Raw-Ix for all "CESS".
009190     if       Ws-Raw-Ix > zero move "Y" to Vln-Is-Tax-Line.
009200     inspect  Ws-Nw-In tallying Ws-Raw-Ix for all "TAX".
009210     if       Ws-Raw-Ix > zero move "Y" to Vln-Is-Tax-Line.
009220     inspect  Ws-Nw-In2 tallying Ws-Raw-Ix for all "TAX".
009230     if       Ws-Raw-Ix > zero move "Y" to Vln-Is-Tax-Line.
009240     inspect  Ws-Nw-In tallying Ws-Raw-Ix for all "GST".
009250     if       Ws-Raw-Ix > zero move "Y" to Vln-Is-Tax-Line.
009260     inspect  Ws-Nw-In2 tallying Ws-Raw-Ix for all "GST".
009270     if       Ws-Raw-Ix > zero move "Y" to Vln-Is-Tax-Line.
009280     inspect  Ws-Nw-In tallying Ws-Raw-Ix for all "TDS".
009290     if       Ws-Raw-Ix > zero move "Y" to Vln-Is-Tax-Line.
009300     inspect  Ws-Nw-In2 tallying Ws-Raw-Ix for all "TDS".
009310     if       Ws-Raw-Ix > zero move "Y" to Vln-Is-Tax-Line.
009320     inspect  Ws-Nw-In tallying Ws-Raw-Ix for all "TCS".
009330     if       Ws-Raw-Ix > zero move "Y" to Vln-Is-Tax-Line.
009340     inspect  Ws-Nw-In2 tallying Ws-Raw-Ix for all "TCS".
009350     if       Ws-Raw-Ix > zero move "Y" to Vln-Is-Tax-Line.
009360     if       Vln-Is-Tax-Line = "Y" and Vln-Tax-Head = spaces
009370              move Vln-Ledger-Name to Vln-Tax-Head.
009380     if       Vln-Is-Tax-Line = "Y"
009390              move Vex-Ln-Rate-Txt to Ws-Raw-Text
009400              perform bb040-Norm-Amt
009410              move Ws-Raw-Num9 to Vln-Tax-Rate.
009420 dd025-Exit.
009430     exit     section.
009440*
009450*----------------------------------------------------------------
009460* Pass 3 continued - commit a staged header+lines to store,
009470* looked up by IRN when present, else by dedup key.
009480*----------------------------------------------------------------
009490 ee010-Commit-Voucher            section.
009500****************************************
009510     move     spaces to Vhd-Irn.
009520     move     Vhd-Irn to Vhd-Irn.
009530     move     "N" to Ws-Raw-C.
009540     if       Vex-Hd-Irn not = spaces
009550              move Vex-Hd-Irn to Vhd-Irn
009560              read TL-Voucher-Hdr-File key Vhd-Irn
009570                   invalid key move "N" to Ws-Raw-C
009580                   not invalid key move "Y" to Ws-Raw-C
009590              end-read
009600     else
009610              move Wh-Dedup to Vhd-Dedup-Key
009620              read TL-Voucher-Hdr-File key Vhd-Dedup-Key
009630                   invalid key move "N" to Ws-Raw-C
009640                   not invalid key move "Y" to Ws-Raw-C
009650              end-read
009660     end-if.
009670     if       Ws-Raw-C = "N"
009680              initialize Tl-Voucher-Header-Record
009690     end-if.
009700     move     Wh-Number to Vhd-Voucher-Number.
009710     move     Wh-Type   to Vhd-Voucher-Type.
009720     move     Wh-Date   to Vhd-Voucher-Date.
009730     move     Wh-Dedup  to Vhd-Dedup-Key.
009740     if       Vex-Hd-Party        not = spaces move Vex-Hd-Party to Vhd-Party-Name.
009750     if       Vex-Hd-Party-Ledger not = spaces
009760              move Vex-Hd-Party-Ledger to Vhd-Party-Ledger
009770     else
009780              move Vhd-Party-Name to Vhd-Party-Ledger.
009790     if       Wh-Amount not = zero
009800              move Wh-Amount to Vhd-Amount
009810     else
009820              if  Ws-Lines-Built > zero
009830                  if  Wh-Pos-Sum >= Wh-Neg-Sum
009840                      move Wh-Pos-Sum to Vhd-Amount
009850                  else
009860                      move Wh-Neg-Sum to Vhd-Amount
009870                  end-if
009880              end-if.
009890     if       Vex-Hd-Narration    not = spaces move Vex-Hd-Narration to Vhd-Narration.
009900     if       Vex-Hd-Irn          not = spaces move Vex-Hd-Irn       to Vhd-Irn.
009910     if       Vex-Hd-Ack-No       not = spaces move Vex-Hd-Ack-No    to Vhd-Ack-No.
009920     if       Vex-Hd-Ack-Date     not = spaces move Vex-Hd-Ack-Date  to Vhd-Ack-Date.
009930     if       Vex-Hd-Gstin        not = spaces move Vex-Hd-Gstin     to Vhd-Gstin.
009940     if       Vex-Hd-Place-Supply not = spaces move Vex-Hd-Place-Supply to Vhd-Place-Of-Supply.
009950     if       Vex-Hd-Billing-City not = spaces move Vex-Hd-Billing-City to Vhd-Billing-City.
009960     if       Vex-Hd-Reference    not = spaces move Vex-Hd-Reference to Vhd-Reference-Number.
009970     move     Vex-Hd-Due-Date-Txt to Ws-Dw-Text.
009980     perform  bb010-Norm-Date.
009990     if       Ws-Dw-Yyyymmdd not = zero move Ws-Dw-Yyyymmdd to Vhd-Due-Date.
010000     move     Vex-Hd-Cancelled-Txt to Ws-Raw-Text.
010010     perform  bb050-Norm-Bool.
010020     move     Ws-Raw-C to Vhd-Is-Cancelled.
010030*
010040     if       Ws-Raw-C = "Y"
010050              rewrite TL-Voucher-Header-Record
010060              add 1 to Ws-Vouchers-Updated
010070              perform ee020-Delete-Old-Lines
010080     else
010090              write   TL-Voucher-Header-Record
010100              add 1 to Ws-Vouchers-Inserted
010110     end-if.
010120     move     zero to Ws-Lines-Built.
010130 ee010-Exit.
010140     exit     section.
010150*
010160*  Fully replace the lines of an updated voucher - start fresh
010170*  before the new lines (already written in dd020) are counted.
010180*
010190 ee020-Delete-Old-Lines          section.
010200*****************************************
010210     move     Vhd-Voucher-Number to Vln-Voucher-Number.
010220     start    TL-Voucher-Line-File key is equal to Vln-Voucher-Number
010230              invalid key go to ee020-Exit.
010240     move     "N" to Ws-Raw-C.
010250     perform  ee025-Delete-One thru ee025-Exit
010260              until Ws-Raw-C = "Y".
010270 ee020-Exit.
010280     exit     section.
010290*
010300 ee025-Delete-One.
010310     read     TL-Voucher-Line-File next record
010320              at end
010330                       move "Y" to Ws-Raw-C
010340                       go to ee025-Exit.
010350     if       Vln-Voucher-Number not = Vhd-Voucher-Number
010360              move "Y" to Ws-Raw-C
010370              go to ee025-Exit.
010380     delete   TL-Voucher-Line-File record.
010390 ee025-Exit.
010400     exit.
010410*
010420*----------------------------------------------------------------
010430* Classify the batch and write the import-log rec.
010440*----------------------------------------------------------------
010450 ee000-Write-Log                 section.
010460*****************************************
010470     if       Ws-Lines-Built > zero
010480              perform ee010-Commit-Voucher.
010490     initialize Tl-Import-Log-Record.
010500     move     "TLVEXT/TLMEXT" to Log-File-Name.
010510     evaluate true
010520         when Ws-Any-Masters = "Y" and Ws-Any-Vouchers = "Y"
010530              move "mixed"       to Log-File-Type
010540         when Ws-Any-Masters = "Y"
010550              move "master"      to Log-File-Type
010560         when Ws-Any-Vouchers = "Y"
010570              move "transaction" to Log-File-Type
010580         when other
010590              move "unknown"     to Log-File-Type
010600     end-evaluate.
010610     evaluate true
010620         when Ws-Fatal = "Y"          move "error"   to Log-Status
010630         when Ws-Any-Warnings = "Y"   move "partial" to Log-Status
010640         when other                   move "success" to Log-Status
010650     end-evaluate.
010660     move     Ws-Vouchers-Processed to Log-Vouchers-Processed.
010670     move     Ws-Vouchers-Inserted  to Log-Vouchers-Inserted.
010680     move     Ws-Vouchers-Updated   to Log-Vouchers-Updated.
010690     move     Ws-Masters-Processed  to Log-Masters-Processed.
010700     write    TL-Import-Log-Record
010710              invalid key display TL009.
010720 ee000-Exit.
010730     exit     section.
010740*
010750*----------------------------------------------------------------
010760* House text-editing helpers - this compiler has no
010770* FUNCTION TRIM/LENGTH/NUMVAL, so leading/trailing blanks are
010780* stripped and digit text converted the way the shop has always
010790* done it, by scanning the field a byte at a time.
010800*----------------------------------------------------------------
010810 zz080-Trim-Text                section.
010820*****************************************
010830*  In   : Ws-Trim-In   raw text, any leading/trailing blanks.
010840*  Out  : Ws-Trim-Out  left-justified, blank-filled to the right;
010850*         Ws-Trim-Len  length of the non-blank content, zero if the
010860*                       field is all blanks.
010870*
010880     move     spaces  to Ws-Trim-Out.
010890     move     zero    to Ws-Trim-Len.
010900     if       Ws-Trim-In not = spaces
010910              move 40 to Ws-Trim-Sub
010920              perform zz081-Scan-End thru zz081-Exit
010930                       until Ws-Trim-In (Ws-Trim-Sub:1) not = space
010940              move Ws-Trim-Sub to Ws-Trim-Len
010950              move 1 to Ws-Trim-Sub
010960              perform zz082-Scan-Start thru zz082-Exit
010970                       until Ws-Trim-In (Ws-Trim-Sub:1) not = space
010980              move Ws-Trim-In (Ws-Trim-Sub:Ws-Trim-Len - Ws-Trim-Sub + 1)
010990                       to Ws-Trim-Out
011000              compute Ws-Trim-Len = Ws-Trim-Len - Ws-Trim-Sub + 1
011010     end-if.
011020 zz080-Exit.
011030     exit     section.
011040*
011050 zz081-Scan-End.
011060     subtract 1 from Ws-Trim-Sub.
011070 zz081-Exit.
011080     exit.
011090*
011100 zz082-Scan-Start.
011110     add      1 to Ws-Trim-Sub.
011120 zz082-Exit.
011130     exit.
011140*
011150 zz090-Numval                   section.
011160 *****************************************
011170 *  In   : Ws-Nv-Text    digit text, optional leading "-" and at most
011180 *                       one decimal point, left-justified, blank-
011190 *                       filled.
011200 *  Out  : Ws-Nv-Result  signed value, scaled to the receiving field's
011210 *                       decimal places; zero if the text is not a
011220 *                       valid signed whole number or decimal.
011230 *
011240     move     zero   to Ws-Nv-Result  Ws-Nv-Just  Ws-Nv-Scaled.
011250     move     "+"    to Ws-Nv-Sign.
011260     move     Ws-Nv-Text to Ws-Trim-In.
011270     perform  zz080-Trim-Text thru zz080-Exit.
011280     move     Ws-Trim-Out (1:22) to Ws-Nv-Digits.
011290     move     Ws-Trim-Len        to Ws-Nv-Len.
011300     if       Ws-Nv-Len = zero
011310              go to zz090-Exit
011320     end-if.
011330     if       Ws-Nv-Digits (1:1) = "-"
011340              move "-" to Ws-Nv-Sign
011350              move Ws-Nv-Digits (2:21) to Ws-Nv-Digits
011360              subtract 1 from Ws-Nv-Len
011370     end-if.
011380     move     zero   to Ws-Nv-Dot-Count.
011390     if       Ws-Nv-Len > zero
011400              inspect Ws-Nv-Digits (1:Ws-Nv-Len)
011410                       tallying Ws-Nv-Dot-Count for all "."
011420     end-if.
011430     if       Ws-Nv-Dot-Count > 1
011440              go to zz090-Exit
011450     end-if.
011460     move     spaces to Ws-Nv-Int-Part Ws-Nv-Frac-Part.
011470     if       Ws-Nv-Dot-Count = 1
011480              unstring Ws-Nv-Digits (1:Ws-Nv-Len) delimited by "."
011490                       into Ws-Nv-Int-Part Ws-Nv-Frac-Part
011500     else
011510              move Ws-Nv-Digits (1:Ws-Nv-Len) to Ws-Nv-Int-Part
011520     end-if.
011530     if       (Ws-Nv-Int-Part not = spaces and Ws-Nv-Int-Part not numeric)
011540              or (Ws-Nv-Frac-Part not = spaces and Ws-Nv-Frac-Part not numeric)
011550              go to zz090-Exit
011560     end-if.
011570 *        integer part, right-justified the way the shop has always
011580 *        built a Numval whole-number answer.
011590     move     Ws-Nv-Int-Part to Ws-Trim-In.
011600     perform  zz080-Trim-Text thru zz080-Exit.
011610     if       Ws-Trim-Len > zero
011620              move Ws-Trim-Out (1:Ws-Trim-Len)
011630                       to Ws-Nv-Just-X (23 - Ws-Trim-Len:Ws-Trim-Len)
011640     end-if.
011650 *        fraction part, left-justified and padded/truncated to the
011660 *        3 decimal places Ws-Nv-Result carries.
011670     move     Ws-Nv-Frac-Part to Ws-Trim-In.
011680     perform  zz080-Trim-Text thru zz080-Exit.
011690     move     "000" to Ws-Nv-Frac-Pad.
011700     if       Ws-Trim-Len > 3
011710              move Ws-Trim-Out (1:3) to Ws-Nv-Frac-Pad
011720     else
011730              if  Ws-Trim-Len > zero
011740                  move Ws-Trim-Out (1:Ws-Trim-Len)
011750                           to Ws-Nv-Frac-Pad (1:Ws-Trim-Len)
011760              end-if
011770     end-if.
011780     move     Ws-Nv-Just     to Ws-Nv-Scaled-Int.
011790     move     Ws-Nv-Frac-Pad to Ws-Nv-Scaled-Frac.
011800     move     Ws-Nv-Scaled   to Ws-Nv-Result.
011810     if       Ws-Nv-Sign = "-"
011820              multiply -1 by Ws-Nv-Result
011830     end-if.
011840 zz090-Exit.
011850     exit     section.
