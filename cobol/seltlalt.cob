000100*
000110* SELECT clause for TL-Alt-Unit-File.
000120* Alternate unit / package factor store - indexed by item.
000130*
000140* 11/03/91 pns - Created.
000150*
000160     select   TL-Alt-Unit-File
000170              assign to TL-FILE-15
000180              organization is indexed
000190              record key is Alt-Item-Name
000200              file status  is TL-Alt-Status.
