000100********************************************
000110*                                          *
000120*  Record Definition For Item->Group       *
000130*       Mapping File (TL-MAP)              *
000140*     Uses Map-Item-Name as key            *
000150********************************************
000160*  File size 80 bytes.
000170*
000180* 02/09/92 pns - Created for item-group mapping import merge.
000190*
000200 01  TL-Item-Group-Record.
000210     03  Map-Item-Name        pic x(40).   * item name - KEY, unique
000220     03  Map-Group-Name       pic x(40).
000230     03  Filler-Map             pic x(10).
