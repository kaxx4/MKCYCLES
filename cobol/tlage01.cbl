000100*****************************************************************
000110*                                                               *
000120*           Trade Ledger      Receivables/Payables Aging         *
000130*                                                               *
000140*      Buckets non-cancelled Sales (receivable) and Purchase    *
000150*        (payable) vouchers by days overdue.              *
000160*                                                               *
000170*****************************************************************
000180*
000190 identification          division.
000200*===============================
000210*
000220     program-id.         tlage01.
000230*
000240     Author.             R J Coen.
000250     Installation.       Togo Cycles Trading Co - Data Processing.
000260     Date-Written.       12/08/1993.
000270     Date-Compiled.
000280     Security.           Company Confidential.  Not for release
000290                         outside the Data Processing department.
000300*
000310*    Remarks.            Days overdue is today less due date, else
000320*                        voucher date when no due date is held;
000330*                        negative overdue (not yet due) counts as
000340*                        zero so it falls in the 0-30 bucket.
000350*                        Vouchers carrying neither date are left
000360*                        out of the report altogether.
000370*
000380*    Called modules.     None.
000390*
000400*    Files used.
000410*                        TL-Voucher-Hdr-File.  Voucher headers (in).
000420*                        Print-File.           Aging report (out).
000430*
000440* Changes:
000450* 12/08/93 rjc - 1.0.00 Created.
000460* 04/11/94 dmp - 1.0.01 Negative overdue forced to zero per audit
000470*                       query - a not-yet-due voucher was falling
000480*                       into the wrong bucket.
000490* 03/12/98 rjc - 1.1.00 Y2K - day-serial routine re-checked, full
000500*                       4-digit year used throughout, no change
000510*                       needed to the leap-year test itself.
000520* 22/02/99 dmp - 1.1.01 Y2K follow-up - confirmed century/400-year
000530*                       leap terms present in the serial formula.
000540*
000550*****************************************************************
000560*
000570 environment             division.
000580*===============================
000590*
000600 configuration           section.
000610 special-names.
000620     class Tl-Numeric    is "0" thru "9".
000630     upsi-0.
000640         switch-0 on status is Tl-Verbose-Sw
000650         off status is Tl-Quiet-Sw.
000660*
000670 input-output            section.
000680 file-control.
000690     copy "seltlvhd.cob".
000700     copy "seltlprn.cob".
000710*
000720 data                    division.
000730*===============================
000740*
000750 file section.
000760     copy "fdtlvhd.cob".
000770     copy "fdtlprn.cob".
000780*
000790 working-storage section.
000800*-----------------------
000810 77  Prog-Name              pic x(17)    value "TLAGE01 (1.1.01)".
000820*
000830 copy "wstldate.cob".
000840*
000850 01  Ws-Switches.
000860     03  Ws-Eof-Vhd         pic x        value "N".
000870     03  FILLER                pic x(01).
000880*
000890*----------------------------------------------------------------
000900* Cumulative days before each month (non-leap) - table built the
000910* old way, one named elementary item per month then redefined as
000920* a subscriptable array, same trick used for the rate bands over
000930* in the payroll suite.
000940*----------------------------------------------------------------
000950 01  Ws-Cum-Days-Names.
000960     03  Cum-Jan            pic s9(3)    comp  value 0.
000970     03  Cum-Feb            pic s9(3)    comp  value 31.
000980     03  Cum-Mar            pic s9(3)    comp  value 59.
000990     03  Cum-Apr            pic s9(3)    comp  value 90.
001000     03  Cum-May            pic s9(3)    comp  value 120.
001010     03  Cum-Jun            pic s9(3)    comp  value 151.
001020     03  Cum-Jul            pic s9(3)    comp  value 181.
001030     03  Cum-Aug            pic s9(3)    comp  value 212.
001040     03  Cum-Sep            pic s9(3)    comp  value 243.
001050     03  Cum-Oct            pic s9(3)    comp  value 273.
001060     03  Cum-Nov            pic s9(3)    comp  value 304.
001070     03  Cum-Dec            pic s9(3)    comp  value 334.
001080     03  FILLER                pic x(01).
001090 01  Ws-Cum-Days-Array redefines Ws-Cum-Days-Names.
001100     03  Cum-Days-Entry     pic s9(3)    comp  occurs 12 times.
001110*
001120 01  Ws-Use-Date-Block.
001130     03  Ws-Use-Date        pic 9(08)    comp  value zero.
001140     03  Ws-Use-Date-Parts redefines Ws-Use-Date.
001150         05  Ws-Use-Year    pic 9(04).
001160         05  Ws-Use-Month   pic 99.
001170         05  Ws-Use-Days    pic 99.
001180         05  FILLER                pic x(01).
001190*
001200 01  Ws-Day-Calc.
001210     03  Ws-Calc-Year       pic 9(04)    comp  value zero.
001220     03  Ws-Calc-Month      pic 99       comp  value zero.
001230     03  Ws-Calc-Day        pic 99       comp  value zero.
001240     03  Ws-Calc-Serial     pic 9(07)    comp  value zero.
001250     03  Ws-Is-Leap         pic 9        comp  value zero.
001260     03  Ws-Cum-For-Month   pic s9(3)    comp  value zero.
001270     03  Ws-Div-Work        pic s9(07)   comp  value zero.
001280     03  Ws-Rem-4           pic s9(07)   comp  value zero.
001290     03  Ws-Rem-100         pic s9(07)   comp  value zero.
001300     03  Ws-Rem-400         pic s9(07)   comp  value zero.
001310     03  FILLER                pic x(01).
001320*
001330 01  Ws-Misc.
001340     03  Ws-Today-Serial    pic 9(07)    comp  value zero.
001350     03  Ws-Days-Overdue    pic s9(07)   comp  value zero.
001360     03  Ws-Bucket          pic 9        comp  value zero.
001370     03  FILLER                pic x(01).
001380*
001390 01  Ws-Receivable-Buckets.
001400     03  Rec-Bucket  occurs 4 times     pic s9(11)v99  comp-3.
001410     03  FILLER                pic x(01).
001420 01  Ws-Payable-Buckets.
001430     03  Pay-Bucket  occurs 4 times     pic s9(11)v99  comp-3.
001440     03  FILLER                pic x(01).
001450*
001460 01  Ws-Print-Line            pic x(132).
001470*
001480*
001490*---------------------------------------------------------------
001500* Alternate storage view (print-line half-split) - for dump/trace
001510* work.
001520*---------------------------------------------------------------
001530 01  Ws-Age-Print-Copy             pic x(132).
001540 01  Ws-Age-Print-Halves redefines Ws-Age-Print-Copy.
001550     03  Ws-Age-Print-Half1        pic x(66).
001560     03  Ws-Age-Print-Half2        pic x(66).
001570*
001580 linkage section.
001590*==============
001600*
001610 01  To-Day                pic x(10).
001620 copy "wstlcall.cob".
001630 copy "wstlnams.cob".
001640*
001650 procedure division using TL-Calling-Data
001660                          To-Day
001670                          TL-File-Defs.
001680*========================================
001690*
001700 aa000-Main                 section.
001710*********************************
001720     perform  aa010-Open-Files.
001730     move     To-Day to TL-WS-Date.
001740     move     TL-WS-Year to Ws-Calc-Year.
001750     move     TL-WS-Month to Ws-Calc-Month.
001760     move     TL-WS-Days to Ws-Calc-Day.
001770     perform  zz070-Day-Number.
001780     move     Ws-Calc-Serial to Ws-Today-Serial.
001790     perform  bb000-Accumulate thru bb000-Exit
001800              until Ws-Eof-Vhd = "Y".
001810     perform  cc000-Print-Report.
001820     perform  aa020-Close-Files.
001830 aa000-Exit.
001840     goback.
001850*
001860 aa010-Open-Files              section.
001870***********************************
001880     move        zero to Ws-Receivable-Buckets Ws-Payable-Buckets.
001890     open        input TL-Voucher-Hdr-File.
001900     open        output Print-File.
001910 aa010-Exit.
001920     exit      section.
001930*
001940 aa020-Close-Files             section.
001950***********************************
001960     close     TL-Voucher-Hdr-File Print-File.
001970 aa020-Exit.
001980     exit      section.
001990*
002000 bb000-Accumulate               section.
002010************************************
002020     read      TL-Voucher-Hdr-File next record
002030               at end
002040                        move "Y" to Ws-Eof-Vhd
002050                        go to bb000-Exit
002060     end-read.
002070     if        Vhd-Is-Cancelled = "Y"
002080               go to bb000-Exit.
002090     if        Vhd-Voucher-Type not = "Sales"
002100               and Vhd-Voucher-Type not = "Purchase"
002110               go to bb000-Exit.
002120     if        Vhd-Amount not > zero
002130               go to bb000-Exit.
002140     if        Vhd-Due-Date > zero
002150               move Vhd-Due-Date to Ws-Use-Date
002160     else
002170               move Vhd-Voucher-Date to Ws-Use-Date
002180     end-if.
002190     if        Ws-Use-Date = zero
002200               go to bb000-Exit.
002210     move      Ws-Use-Year to Ws-Calc-Year.
002220     move      Ws-Use-Month to Ws-Calc-Month.
002230     move      Ws-Use-Days to Ws-Calc-Day.
002240     perform   zz070-Day-Number.
002250     compute   Ws-Days-Overdue = Ws-Today-Serial - Ws-Calc-Serial.
002260     if        Ws-Days-Overdue < zero
002270               move zero to Ws-Days-Overdue.
002280     perform   bb010-Find-Bucket.
002290     if        Vhd-Voucher-Type = "Sales"
002300               add  Vhd-Amount to Rec-Bucket (Ws-Bucket)
002310     else
002320               add  Vhd-Amount to Pay-Bucket (Ws-Bucket)
002330     end-if.
002340 bb000-Exit.
002350     exit      section.
002360*
002370 bb010-Find-Bucket              section.
002380************************************
002390     if        Ws-Days-Overdue <= 30
002400               move 1 to Ws-Bucket
002410     else
002420       if      Ws-Days-Overdue <= 60
002430               move 2 to Ws-Bucket
002440       else
002450         if    Ws-Days-Overdue <= 90
002460               move 3 to Ws-Bucket
002470         else
002480               move 4 to Ws-Bucket
002490         end-if
002500       end-if
002510     end-if.
002520 bb010-Exit.
002530     exit      section.
002540*
002550 cc000-Print-Report             section.
002560************************************
002570     move      spaces to Ws-Print-Line.
002580     string    "TOGO CYCLES TRADING CO  -  RECEIVABLES/PAYABLES AGING"
002590               delimited by size into Ws-Print-Line.
002600     write     Print-Line from Ws-Print-Line.
002610     move      spaces to Ws-Print-Line.
002620     write     Print-Line from Ws-Print-Line.
002630     move      spaces to Ws-Print-Line.
002640     string    "BUCKET          RECEIVABLE           PAYABLE"
002650               delimited by size into Ws-Print-Line.
002660     write     Print-Line from Ws-Print-Line.
002670     move      1 to Ws-Bucket.
002680     perform   cc010-Print-Bucket thru cc010-Exit
002690               until Ws-Bucket > 4.
002700 cc000-Exit.
002710     exit      section.
002720*
002730 cc010-Print-Bucket.
002740     move      spaces to Ws-Print-Line.
002750     evaluate  Ws-Bucket
002760         when  1  move "0-30          " to Ws-Print-Line (1:15)
002770         when  2  move "31-60         " to Ws-Print-Line (1:15)
002780         when  3  move "61-90         " to Ws-Print-Line (1:15)
002790         when  4  move "91+           " to Ws-Print-Line (1:15)
002800     end-evaluate.
002810     move      Rec-Bucket (Ws-Bucket) to Ws-Print-Line (16:15).
002820     move      Pay-Bucket (Ws-Bucket) to Ws-Print-Line (38:15).
002830     write     Print-Line from Ws-Print-Line.
002840     add       1 to Ws-Bucket.
002850 cc010-Exit.
002860     exit.
002870*
002880*----------------------------------------------------------------
002890* Proleptic Gregorian day-serial, for differencing two dates -
002900* the absolute base doesn't matter, only that both ends of a
002910* subtraction use the same formula.
002920*----------------------------------------------------------------
002930 zz070-Day-Number               section.
002940************************************
002950     divide    Ws-Calc-Year by 4   giving Ws-Div-Work
002960               remainder Ws-Rem-4.
002970     divide    Ws-Calc-Year by 100 giving Ws-Div-Work
002980               remainder Ws-Rem-100.
002990     divide    Ws-Calc-Year by 400 giving Ws-Div-Work
003000               remainder Ws-Rem-400.
003010     if        Ws-Rem-4 = 0
003020               and (Ws-Rem-100 not = 0 or Ws-Rem-400 = 0)
003030               move 1 to Ws-Is-Leap
003040     else
003050               move 0 to Ws-Is-Leap
003060     end-if.
003070     move      Cum-Days-Entry (Ws-Calc-Month) to Ws-Cum-For-Month.
003080     compute   Ws-Calc-Serial = (Ws-Calc-Year - 1) * 365
003090               + (Ws-Calc-Year - 1) / 4
003100               - (Ws-Calc-Year - 1) / 100
003110               + (Ws-Calc-Year - 1) / 400
003120               + Ws-Cum-For-Month + Ws-Calc-Day.
003130     if        Ws-Is-Leap = 1 and Ws-Calc-Month > 2
003140               add 1 to Ws-Calc-Serial.
003150 zz070-Exit.
003160     exit      section.
