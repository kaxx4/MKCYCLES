000100*
000110* FD for TL-Csv-File.
000120*
000130* 11/03/91 pns - Created.
000140*
000150 fd  TL-Csv-File
000160     label record is standard.
000170 copy "wstlcsvr.cob".
