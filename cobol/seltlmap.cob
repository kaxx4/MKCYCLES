000100*
000110* SELECT clause for TL-Item-Grp-File.
000120* Item to vendor group mapping store - indexed by item.
000130*
000140* 11/03/91 pns - Created.
000150*
000160     select   TL-Item-Grp-File
000170              assign to TL-FILE-16
000180              organization is indexed
000190              record key is Map-Item-Name
000200              file status  is TL-Map-Status.
