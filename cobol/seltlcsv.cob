000100*
000110* SELECT clause for TL-Csv-File.
000120* Voucher CSV extract - line sequential output.
000130*
000140* 11/03/91 pns - Created.
000150*
000160     select   TL-Csv-File
000170              assign to TL-FILE-19
000180              organization is line sequential
000190              file status  is TL-Csv-Status.
