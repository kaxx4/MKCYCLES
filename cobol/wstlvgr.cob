000100********************************************
000110*                                          *
000120*  Record Definition For Vendor Group      *
000130*           File (TL-VGR)                  *
000140*     Uses Vgr-Name as key                 *
000150********************************************
000160*  File size 132 bytes.
000170*
000180* 02/09/92 pns - Created for vendor-group import merge.
000190*
000200 01  TL-Vendor-Group-Record.
000210     03  Vgr-Name            pic x(40).   * group name - KEY, unique
000220     03  Vgr-Parent           pic x(40).
000230     03  Vgr-Base-Unit        pic x(06).    * PKG or PCS, default PCS
000240     03  Vgr-Guid             pic x(40).
000250     03  filler               pic x(06).
