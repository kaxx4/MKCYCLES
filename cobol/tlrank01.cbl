000100*****************************************************************
000110*                                                               *
000120*            Trade Ledger      Top Customers/Items Report       *
000130*                                                               *
000140*        Ranks customers by Sales value and stock items by      *
000150*              Sales value, prints the top N of each.           *
000160*                                                               *
000170*****************************************************************
000180*
000190 identification          division.
000200*===============================
000210*
000220     program-id.         tlrank01.
000230*
000240     Author.             D M Patel, for Togo Cycles Trading Co.
000250     Installation.       Togo Cycles Trading Co - Data Processing.
000260     Date-Written.       09/06/1995.
000270     Date-Compiled.
000280     Security.           Company Confidential.  Not for release
000290                         outside the Data Processing department.
000300*
000310*    Remarks.            One pass of the non-cancelled Sales
000320*                        vouchers in the window, building a
000330*                        customer total table and an item total
000340*                        table, then bubble-ranking each and
000350*                        printing the top N rows of both.
000360*
000370*    Called modules.     None.
000380*
000390*    Files used.
000400*                        TL-Voucher-Hdr-File.  Voucher headers (in).
000410*                        TL-Voucher-Line-File. Voucher lines (in).
000420*                        Print-File.           Ranking report (out).
000430*
000440* Changes:
000450* 09/06/95 dmp - 1.0.00 Created.
000460* 14/11/95 rjc - 1.0.01 Item ranking table widened to 1000 rows -
000470*                       500 was found short on the full catalogue.
000480* 21/03/97 dmp - 1.0.02 Window-From/To now honoured same as tlkpi01.
000490* 03/12/98 rjc - 1.1.00 Y2K - voucher date window confirmed 8-digit
000500*                       comp throughout, no 2-digit year compares.
000510* 22/02/99 dmp - 1.1.01 Y2K follow-up - default Top-N left at 10,
000520*                       no century-sensitive logic in this program.
000530*
000540*****************************************************************
000550*
000560 environment             division.
000570*===============================
000580*
000590 configuration           section.
000600 special-names.
000610     class Tl-Numeric    is "0" thru "9".
000620     upsi-0.
000630         switch-0 on status is Tl-Verbose-Sw
000640         off status is Tl-Quiet-Sw.
000650*
000660 input-output            section.
000670 file-control.
000680     copy "seltlvhd.cob".
000690     copy "seltlvln.cob".
000700     copy "seltlprn.cob".
000710*
000720 data                    division.
000730*===============================
000740*
000750 file section.
000760     copy "fdtlvhd.cob".
000770     copy "fdtlvln.cob".
000780     copy "fdtlprn.cob".
000790*
000800 working-storage section.
000810*-----------------------
000820 77  Prog-Name              pic x(17)    value "TLRANK01 (1.1.01)".
000830*
000840 copy "wstldate.cob".
000850 copy "wstlrnk.cob".
000860*
000870 01  Ws-Switches.
000880     03  Ws-Eof-Vhd         pic x        value "N".
000890     03  FILLER                pic x(01).
000900*
000910 01  Ws-Run-Parms.
000920     03  Ws-Window-From     pic 9(08)    comp  value zero.
000930     03  Ws-Window-To       pic 9(08)    comp  value zero.
000940     03  Ws-Top-N           pic 9(04)    comp  value 10.
000950     03  FILLER                pic x(01).
000960*
000970 01  Ws-Misc.
000980     03  Ws-Sub             pic 9(04)    comp  value zero.
000990     03  Ws-I               pic 9(04)    comp  value zero.
001000     03  Ws-J               pic 9(04)    comp  value zero.
001010     03  Ws-Abs-Work        pic s9(11)v99  comp-3.
001020     03  FILLER                pic x(01).
001030*
001040 01  Ws-Swap-Work.
001050     03  Ws-Swap-Name       pic x(40).
001060     03  Ws-Swap-Qty        pic s9(09)v999  comp-3.
001070     03  Ws-Swap-Amount     pic s9(13)v99   comp-3.
001080     03  Ws-Swap-Count      pic 9(07)       comp.
001090     03  Filler-Swap        pic x(05).
001100*
001110 01  Ws-Print-Line          pic x(132).
001120 01  Ws-Report-Heading      pic x(60)    value
001130     "TOGO CYCLES TRADING CO  -  TOP CUSTOMERS / TOP ITEMS".
001140*
001150*
001160*---------------------------------------------------------------
001170* Alternate storage views (date parts, packed-amount byte view,
001180* heading half-split) - for dump/trace work.
001190*---------------------------------------------------------------
001200 01  Ws-Rank-Date-Work             pic 9(08).
001210 01  Ws-Rank-Date-Parts redefines Ws-Rank-Date-Work.
001220     03  Wd-Rank-Ccyy              pic 9(04).
001230     03  Wd-Rank-Mm                pic 9(02).
001240     03  Wd-Rank-Dd                pic 9(02).
001250*
001260 01  Ws-Rank-Amt-Work              pic s9(13)v99  comp-3.
001270 01  Ws-Rank-Amt-Alt redefines Ws-Rank-Amt-Work
001280                                   pic x(08).
001290*
001300 01  Ws-Rank-Heading-Line          pic x(60).
001310 01  Ws-Rank-Heading-Halves redefines Ws-Rank-Heading-Line.
001320     03  Ws-Rank-Heading-Half1     pic x(30).
001330     03  Ws-Rank-Heading-Half2     pic x(30).
001340*
001350 linkage section.
001360*==============
001370*
001380 01  To-Day                pic x(10).
001390 copy "wstlcall.cob".
001400 copy "wstlnams.cob".
001410*
001420 procedure division using TL-Calling-Data
001430                          To-Day
001440                          TL-File-Defs.
001450*========================================
001460*
001470 aa000-Main                 section.
001480*********************************
001490     perform  aa010-Open-Files.
001500     perform  bb000-Accumulate
001510              until Ws-Eof-Vhd = "Y".
001520     perform  cc000-Rank-Customers.
001530     perform  cc050-Print-Customers.
001540     perform  dd000-Rank-Items.
001550     perform  dd050-Print-Items.
001560     perform  aa020-Close-Files.
001570 aa000-Exit.
001580     goback.
001590*
001600 aa010-Open-Files              section.
001610***********************************
001620     move        zero to TL-Rank-Customer-Count TL-Rank-Item-Count.
001630     open        input TL-Voucher-Hdr-File TL-Voucher-Line-File.
001640     open        output Print-File.
001650 aa010-Exit.
001660     exit      section.
001670*
001680 aa020-Close-Files             section.
001690***********************************
001700     close     TL-Voucher-Hdr-File TL-Voucher-Line-File Print-File.
001710 aa020-Exit.
001720     exit      section.
001730*
001740*----------------------------------------------------------------
001750* One pass of the header store; non-cancelled Sales vouchers
001760* inside the optional window feed both the customer table and, via
001770* a keyed re-read of the lines, the item table.
001780*----------------------------------------------------------------
001790 bb000-Accumulate               section.
001800************************************
001810     read      TL-Voucher-Hdr-File next record
001820               at end
001830                        move "Y" to Ws-Eof-Vhd
001840                        go to bb000-Exit
001850     end-read.
001860     if        Vhd-Is-Cancelled = "Y"
001870               go to bb000-Exit.
001880     if        Vhd-Voucher-Type not = "Sales"
001890               go to bb000-Exit.
001900     if        Ws-Window-From > zero and Vhd-Voucher-Date < Ws-Window-From
001910               go to bb000-Exit.
001920     if        Ws-Window-To > zero and Vhd-Voucher-Date > Ws-Window-To
001930               go to bb000-Exit.
001940     perform   bb010-Accum-Customer.
001950     perform   bb020-Accum-Items.
001960 bb000-Exit.
001970     exit      section.
001980*
001990 bb010-Accum-Customer           section.
002000************************************
002010     move      1 to Ws-Sub.
002020     perform   bb015-Find-Customer thru bb015-Exit
002030               until Ws-Sub > TL-Rank-Customer-Count.
002040     if        Ws-Sub > TL-Rank-Customer-Count
002050               and TL-Rank-Customer-Count < 500
002060               add 1 to TL-Rank-Customer-Count
002070               move Vhd-Party-Name to Csr-Party-Name (TL-Rank-Customer-Count)
002080               move Tl-Rank-Customer-Count to Ws-Sub.
002090     if        Ws-Sub <= TL-Rank-Customer-Count
002100               add Vhd-Amount to Csr-Total-Sales (Ws-Sub)
002110               add 1 to Csr-Voucher-Count (Ws-Sub)
002120     end-if.
002130 bb010-Exit.
002140     exit      section.
002150*
002160 bb015-Find-Customer.
002170     if        Csr-Party-Name (Ws-Sub) = Vhd-Party-Name
002180               go to bb015-Exit
002190     end-if.
002200     add       1 to Ws-Sub.
002210 bb015-Exit.
002220     exit.
002230*
002240*  Re-read this voucher's lines, keyed, accumulating every inventory
002250*  line (stock item present) into the item ranking table.
002260*
002270 bb020-Accum-Items              section.
002280************************************
002290     move      Vhd-Voucher-Number to Vln-Voucher-Number.
002300     start     TL-Voucher-Line-File key is equal to Vln-Voucher-Number
002310               invalid key go to bb020-Exit.
002320     move      "N" to Ws-Eof-Vhd.
002330     perform   bb025-Scan-Lines thru bb025-Exit
002340               until Ws-Eof-Vhd = "Y".
002350     move      "N" to Ws-Eof-Vhd.
002360 bb020-Exit.
002370     exit      section.
002380*
002390 bb025-Scan-Lines.
002400     read      TL-Voucher-Line-File next record
002410               at end
002420                        move "Y" to Ws-Eof-Vhd
002430                        go to bb025-Exit.
002440     if        Vln-Voucher-Number not = Vhd-Voucher-Number
002450               move "Y" to Ws-Eof-Vhd
002460               go to bb025-Exit.
002470     if        Vln-Stock-Item-Name = spaces
002480               go to bb025-Exit.
002490     perform   bb030-Accum-One-Item.
002500 bb025-Exit.
002510     exit.
002520*
002530 bb030-Accum-One-Item           section.
002540************************************
002550     move      1 to Ws-Sub.
002560     perform   bb035-Find-Item thru bb035-Exit
002570               until Ws-Sub > TL-Rank-Item-Count.
002580     if        Ws-Sub > TL-Rank-Item-Count
002590               and TL-Rank-Item-Count < 1000
002600               add 1 to TL-Rank-Item-Count
002610               move Vln-Stock-Item-Name to Itr-Item-Name (TL-Rank-Item-Count)
002620               move TL-Rank-Item-Count to Ws-Sub.
002630     if        Ws-Sub <= TL-Rank-Item-Count
002640               move Vln-Amount to Ws-Abs-Work
002650               if   Ws-Abs-Work < zero
002660                    multiply Ws-Abs-Work by -1 giving Ws-Abs-Work
002670               end-if
002680               add  Vln-Quantity to Itr-Total-Qty (Ws-Sub)
002690               add  Ws-Abs-Work to Itr-Total-Amount (Ws-Sub)
002700               add  1 to Itr-Line-Count (Ws-Sub)
002710     end-if.
002720 bb030-Exit.
002730     exit      section.
002740*
002750 bb035-Find-Item.
002760     if        Itr-Item-Name (Ws-Sub) = Vln-Stock-Item-Name
002770               go to bb035-Exit
002780     end-if.
002790     add       1 to Ws-Sub.
002800 bb035-Exit.
002810     exit.
002820*
002830*----------------------------------------------------------------
002840* Bubble-rank the customer table descending by total sales value.
002850*----------------------------------------------------------------
002860 cc000-Rank-Customers           section.
002870************************************
002880     move      1 to Ws-I.
002890     perform   cc010-Outer-Pass thru cc010-Exit
002900               until Ws-I >= TL-Rank-Customer-Count.
002910 cc000-Exit.
002920     exit      section.
002930*
002940 cc010-Outer-Pass.
002950     move      1 to Ws-J.
002960     perform   cc020-Inner-Pass thru cc020-Exit
002970               until Ws-J > TL-Rank-Customer-Count - Ws-I.
002980     add       1 to Ws-I.
002990 cc010-Exit.
003000     exit.
003010*
003020 cc020-Inner-Pass.
003030     if        Csr-Total-Sales (Ws-J) < Csr-Total-Sales (Ws-J + 1)
003040               perform cc030-Swap-Customers
003050     end-if.
003060     add       1 to Ws-J.
003070 cc020-Exit.
003080     exit.
003090*
003100 cc030-Swap-Customers           section.
003110************************************
003120     move      Csr-Party-Name (Ws-J)    to Ws-Swap-Name.
003130     move      Csr-Total-Sales (Ws-J)   to Ws-Swap-Amount.
003140     move      Csr-Voucher-Count (Ws-J) to Ws-Swap-Count.
003150     move      Csr-Party-Name (Ws-J + 1)    to Csr-Party-Name (Ws-J).
003160     move      Csr-Total-Sales (Ws-J + 1)   to Csr-Total-Sales (Ws-J).
003170     move      Csr-Voucher-Count (Ws-J + 1) to Csr-Voucher-Count (Ws-J).
003180     move      Ws-Swap-Name   to Csr-Party-Name (Ws-J + 1).
003190     move      Ws-Swap-Amount to Csr-Total-Sales (Ws-J + 1).
003200     move      Ws-Swap-Count  to Csr-Voucher-Count (Ws-J + 1).
003210 cc030-Exit.
003220     exit      section.
003230*
003240 cc050-Print-Customers          section.
003250************************************
003260     move      spaces to Ws-Print-Line.
003270     move      Ws-Report-Heading to Ws-Print-Line.
003280     write     Print-Line from Ws-Print-Line.
003290     move      spaces to Ws-Print-Line.
003300     string    "RANK  CUSTOMER                      SALES AMOUNT   VOUCHERS"
003310               delimited by size into Ws-Print-Line.
003320     write     Print-Line from Ws-Print-Line.
003330     move      1 to Ws-Sub.
003340     perform   cc055-Print-One thru cc055-Exit
003350               until Ws-Sub > TL-Rank-Customer-Count or Ws-Sub > Ws-Top-N.
003360 cc050-Exit.
003370     exit      section.
003380*
003390 cc055-Print-One.
003400     move      spaces to Ws-Print-Line.
003410     move      Ws-Sub to Ws-Print-Line (1:4).
003420     move      Csr-Party-Name (Ws-Sub) to Ws-Print-Line (7:30).
003430     move      Csr-Total-Sales (Ws-Sub) to Ws-Print-Line (40:16).
003440     move      Csr-Voucher-Count (Ws-Sub) to Ws-Print-Line (58:07).
003450     write     Print-Line from Ws-Print-Line.
003460     add       1 to Ws-Sub.
003470 cc055-Exit.
003480     exit.
003490*
003500*----------------------------------------------------------------
003510* Bubble-rank the item table descending by total sales amount.
003520*----------------------------------------------------------------
003530 dd000-Rank-Items               section.
003540************************************
003550     move      1 to Ws-I.
003560     perform   dd010-Outer-Pass thru dd010-Exit
003570               until Ws-I >= TL-Rank-Item-Count.
003580 dd000-Exit.
003590     exit      section.
003600*
003610 dd010-Outer-Pass.
003620     move      1 to Ws-J.
003630     perform   dd020-Inner-Pass thru dd020-Exit
003640               until Ws-J > TL-Rank-Item-Count - Ws-I.
003650     add       1 to Ws-I.
003660 dd010-Exit.
003670     exit.
003680*
003690 dd020-Inner-Pass.
003700     if        Itr-Total-Amount (Ws-J) < Itr-Total-Amount (Ws-J + 1)
003710               perform dd030-Swap-Items
003720     end-if.
003730     add       1 to Ws-J.
003740 dd020-Exit.
003750     exit.
003760*
003770 dd030-Swap-Items               section.
003780************************************
003790     move      Itr-Item-Name (Ws-J)     to Ws-Swap-Name.
003800     move      Itr-Total-Qty (Ws-J)     to Ws-Swap-Qty.
003810     move      Itr-Total-Amount (Ws-J)  to Ws-Swap-Amount.
003820     move      Itr-Line-Count (Ws-J)    to Ws-Swap-Count.
003830     move      Itr-Item-Name (Ws-J + 1)    to Itr-Item-Name (Ws-J).
003840     move      Itr-Total-Qty (Ws-J + 1)    to Itr-Total-Qty (Ws-J).
003850     move      Itr-Total-Amount (Ws-J + 1) to Itr-Total-Amount (Ws-J).
003860     move      Itr-Line-Count (Ws-J + 1)   to Itr-Line-Count (Ws-J).
003870     move      Ws-Swap-Name   to Itr-Item-Name (Ws-J + 1).
003880     move      Ws-Swap-Qty    to Itr-Total-Qty (Ws-J + 1).
003890     move      Ws-Swap-Amount to Itr-Total-Amount (Ws-J + 1).
003900     move      Ws-Swap-Count  to Itr-Line-Count (Ws-J + 1).
003910 dd030-Exit.
003920     exit      section.
003930*
003940 dd050-Print-Items              section.
003950************************************
003960     move      spaces to Ws-Print-Line.
003970     string    "RANK  ITEM                          QUANTITY   AMOUNT         LINES"
003980               delimited by size into Ws-Print-Line.
003990     write     Print-Line from Ws-Print-Line.
004000     move      1 to Ws-Sub.
004010     perform   dd055-Print-One thru dd055-Exit
004020               until Ws-Sub > TL-Rank-Item-Count or Ws-Sub > Ws-Top-N.
004030 dd050-Exit.
004040     exit      section.
004050*
004060 dd055-Print-One.
004070     move      spaces to Ws-Print-Line.
004080     move      Ws-Sub to Ws-Print-Line (1:4).
004090     move      Itr-Item-Name (Ws-Sub) to Ws-Print-Line (7:30).
004100     move      Itr-Total-Qty (Ws-Sub) to Ws-Print-Line (40:14).
004110     move      Itr-Total-Amount (Ws-Sub) to Ws-Print-Line (56:16).
004120     move      Itr-Line-Count (Ws-Sub) to Ws-Print-Line (74:07).
004130     write     Print-Line from Ws-Print-Line.
004140     add       1 to Ws-Sub.
004150 dd055-Exit.
004160     exit.
