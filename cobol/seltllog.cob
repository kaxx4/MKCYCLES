000100*
000110* SELECT clause for TL-Log-File.
000120* Import log - sequential append, one record per import run.
000130*
000140* 11/03/91 pns - Created.
000150*
000160     select   TL-Log-File
000170              assign to TL-FILE-07
000180              organization is sequential
000190              file status  is TL-Log-Status.
