000100********************************************
000110*                                          *
000120*  Record Definition For Inbound Master    *
000130*      Extract File (TL-MEXT)              *
000140*   Record-type discriminated, raw text    *
000150********************************************
000160*  File size 220 bytes.  Fields carry RAW export text - normalised
000170*  by tlimp01 bb0nn paragraphs before the master stores are upset.
000180*
000190* 11/03/91 pns - Created.
000200*
000210 01  TL-Master-Extract-Record.
000220     03  Mex-Rec-Type           pic x.       * C=company L=ledger
000230*                                              U=unit      S=stock
000240     03  Mex-Name               pic x(40).
000250     03  Mex-Data.
000260         05  Mex-Company-View   redefines Mex-Data.
000270             07  Mex-Co-Gstin       pic x(15).
000280             07  Mex-Co-Address     pic x(60).
000290             07  Mex-Co-State       pic x(20).
000300             07  Mex-Co-Pincode     pic x(10).
000310             07  Mex-Co-Email       pic x(40).
000320             07  Mex-Co-Phone       pic x(15).
000330         05  Mex-Ledger-View    redefines Mex-Data.
000340             07  Mex-Ld-Parent-Grp  pic x(30).
000350             07  Mex-Ld-Mailing     pic x(40).
000360             07  Mex-Ld-Gstin       pic x(15).
000370             07  Mex-Ld-Pan         pic x(12).
000380             07  Mex-Ld-Opening-Txt pic x(22).  * raw "nnn PCS" etc
000390         05  Mex-Unit-View      redefines Mex-Data.
000400             07  Mex-Un-Symbol      pic x(10).
000410             07  Mex-Un-Formal      pic x(20).
000420             07  Mex-Un-Is-Simple   pic x(05).   * raw boolean text
000430         05  Mex-Stock-View     redefines Mex-Data.
000440             07  Mex-Sk-Unit-Txt    pic x(06).
000450             07  Mex-Sk-Category    pic x(20).
000460             07  Mex-Sk-Gst-Appl    pic x(05).   * raw boolean text
000470             07  Mex-Sk-Hsn         pic x(10).
000480             07  Mex-Sk-Gst-Rate    pic x(08).   * raw numeric text
000490             07  Mex-Sk-Rate-Txt    pic x(16).  * raw "nnn/UNIT"
000500             07  Mex-Sk-Opening-Txt pic x(16).  * raw "9 PC"
000510             07  Mex-Sk-Open-Val    pic x(16).  * raw amount text
000520     03  filler                  pic x(10).
