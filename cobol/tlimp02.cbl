000010*****************************************************************
000020*                                                               *
000030*            Trade Ledger      Auxiliary Master Merge           *
000040*                                                               *
000050*        Merges the package-conversion, price-list, stock-     *
000060*        group and item-group extracts into the vendor-group,  *
000070*             alternate-unit and item-group stores.             *
000080*                                                               *
000090*****************************************************************
000100*
000110 identification          division.
000120*===============================
000130*
000140      program-id.         tlimp02.
000150*
000160     Author.             D M Partridge, for Togo Cycles Trading Co.
000170     Installation.       Togo Cycles Trading Co - Data Processing.
000180     Date-Written.       02/09/1992.
000190     Date-Compiled.
000200     Security.           Company Confidential.  Not for release
000210                         outside the Data Processing department.
000220*
000230*    Remarks.            Reads the four auxiliary extracts in
000240*                        full, merges package-conversion factors
000250*                        (primary) with price-list-derived factors
000260*                        (secondary), resolves the merged keys
000270*                        against the stock item master by exact,
000280*                        prefix and fuzzy (Levenshtein) match, and
000290*                        upserts vendor-group, alternate-unit and
000300*                        item-group records.
000310*
000320*    Called modules.     None.
000330*
000340*    Files used.
000350*                        TL-Pkgconv-File.     Package-conv extract.
000360*                        TL-Pricelist-File.   Price-list extract.
000370*                        TL-Groups-File.      Stock-groups extract.
000380*                        TL-Itemgrp-File.     Item-group extract.
000390*                        TL-Stock-File.       Stock item master (in).
000400*                        TL-Vendor-Grp-File.  Vendor group store(I/O).
000410*                        TL-Alt-Unit-File.    Alternate unit (I/O).
000420*                        TL-Item-Map-File.    Item-group map (I/O).
000430*
000440* Changes:
000450* 02/09/92 pns - 1.0.00 Created.
000460* 19/02/93 pns - 1.0.01 Price-list Kona fallback added.
000470* 30/07/93 dmp - 1.1.00 Fuzzy (Levenshtein) resolution pass added.
000480* 14/02/94 dmp - 1.1.01 Prefix-match direction widened to test both
000490*                       ways (stored-starts-with-key and reverse).
000500* 21/11/94 rjc - 1.1.02 Parenthetical-suffix strip re-used for both
000510*                       item-name and group-name cleaning.
000520* 09/06/95 dmp - 1.1.03 Unmatched-key counter added to run summary.
000530* 12/09/97 rjc - 1.1.04 Calls bb080-Norm-Name in tlimp01's copy book
000540*                       habit replaced with a local equivalent -
000550*                       kept self-contained per house policy for
000560*                       extract-merge jobs.
000570* 03/12/98 dmp - 1.2.00 Y2K - price-list date comparison confirmed
000580*                       safe as a straight 8-digit string compare;
000590*                       no 2-digit year accepted from the extract.
000600* 22/02/99 dmp - 1.2.01 Y2K follow-up - re-checked threshold formula
000610*                       against full item list, no change required.
000620* 14/06/01 rjc - 1.2.02 Levenshtein table bound raised to 60 chars.
000630*
000640*****************************************************************
000650*
000660 environment             division.
000670*===============================
000680*
000690 configuration           section.
000700 special-names.
000710     upsi-0.
000720         switch-0 on status is Tl-Verbose-Sw
000730         off status is Tl-Quiet-Sw.
000740*
000750 input-output            section.
000760 file-control.
000770     copy "seltlpkgc.cob".
000780     copy "seltlprcl.cob".
000790     copy "seltlgrpx.cob".
000800     copy "seltlmapx.cob".
000810     copy "seltlstk.cob".
000820     copy "seltlvgr.cob".
000830     copy "seltlalt.cob".
000840     copy "seltlmap.cob".
000850*
000860 data                    division.
000870*===============================
000880*
000890 file section.
000900     copy "fdtlpkgc.cob".
000910     copy "fdtlprcl.cob".
000920     copy "fdtlgrpx.cob".
000930     copy "fdtlmapx.cob".
000940     copy "fdtlstk.cob".
000950     copy "fdtlvgr.cob".
000960     copy "fdtlalt.cob".
000970     copy "fdtlmap.cob".
000980*
000990 working-storage section.
001000*-----------------------
001010 77  Prog-Name             pic x(17)     value "TLIMP02 (1.2.02)".
001020*
001030 copy "wstldate.cob".
001040*
001050 01  Ws-Switches.
001060     03  Ws-Eof-Pkgc       pic x         value "N".
001070     03  Ws-Eof-Prcl       pic x         value "N".
001080     03  Ws-Eof-Grpx       pic x         value "N".
001090     03  Ws-Eof-Mapx       pic x         value "N".
001100     03  Ws-Have-Pending   pic x         value "N".
001110     03  FILLER                pic x(01).
001120*
001130 01  Ws-Counters.
001140     03  Ws-Factor-Count        pic 9(05)   comp   value zero.
001150     03  Ws-Group-Count         pic 9(05)   comp   value zero.
001160     03  Ws-Groups-Added        pic 9(05)   comp   value zero.
001170     03  Ws-Groups-Updated      pic 9(05)   comp   value zero.
001180     03  Ws-Alt-Added           pic 9(05)   comp   value zero.
001190     03  Ws-Alt-Updated         pic 9(05)   comp   value zero.
001200     03  Ws-Alt-Unmatched       pic 9(05)   comp   value zero.
001210     03  Ws-Map-Added           pic 9(05)   comp   value zero.
001220     03  Ws-Map-Updated         pic 9(05)   comp   value zero.
001230     03  Ws-Stk-Count           pic 9(05)   comp   value zero.
001240     03  Ws-Sub                 pic 9(05)   comp   value zero.
001250     03  Ws-Sub2                pic 9(05)   comp   value zero.
001260     03  Ws-Best-Ix             pic 9(05)   comp   value zero.
001270     03  Ws-Best-Dist           pic 9(03)   comp   value zero.
001280     03  Ws-Threshold           pic 9(03)   comp   value zero.
001290     03  FILLER                pic x(01).
001300*
001310*   Merged factor table - primary (pkgconv) overrides secondary
001320*   (pricelist) on the same normalized key.
001330*
001340 01  Ws-Factor-Table.
001350     03  Ws-Factor-Entry  occurs 600 times indexed by Ws-Fx.
001360         05  Ftb-Key          pic x(40).
001370         05  Ftb-Factor       pic s9(07)v99  comp-3.
001380         05  Ftb-Is-Primary   pic x.
001390         05  FILLER                pic x(01).
001400*
001410*   Distinct stock-group table (first occurrence wins).
001420*
001430 01  Ws-Group-Table.
001440     03  Ws-Group-Entry  occurs 300 times indexed by Ws-Gx.
001450         05  Gtb-Name         pic x(40).
001460         05  FILLER                pic x(01).
001470*
001480*   Pending package-conversion name row, held across the pair.
001490*
001500 01  Ws-Pending-Name          pic x(40).
001510*
001520*   Price-list best-so-far per item while scanning (linear rescan
001530*   keeps this job self-contained without a sort step).
001540*
001550 01  Ws-Prcl-Best-Date        pic x(10).
001560 01  Ws-Prcl-Best-Factor      pic s9(07)v99  comp-3.
001570*
001580*   Name-cleaning work area (strip trailing "( ... )", collapse
001590*   whitespace, upper-case).
001600*
001610 01  Ws-Clean-Work.
001620     03  Ws-Cw-In              pic x(60).
001630     03  Ws-Cw-Out             pic x(60).
001640     03  Ws-Cw-Paren-Ix        pic 9(03)  comp.
001650     03  Ws-Cw-Ix              pic 9(03)  comp.
001660     03  Ws-Cw-Oix             pic 9(03)  comp.
001670     03  Ws-Cw-Prev-Space      pic x      value "N".
001680     03  Ws-Cw-Factor-Txt      pic x(16).
001690     03  Ws-Cw-Factor          pic s9(07)v99 comp-3.
001700     03  FILLER                pic x(01).
001710*
001720*   Levenshtein working rows - bound at 60 characters each way.
001730*
001740 01  Ws-Lev-Work.
001750     03  Ws-Lev-A              pic x(60).
001760     03  Ws-Lev-B              pic x(60).
001770     03  Ws-Lev-Lena           pic 9(03)  comp.
001780     03  Ws-Lev-Lenb           pic 9(03)  comp.
001790     03  Ws-Lev-I              pic 9(03)  comp.
001800     03  Ws-Lev-J              pic 9(03)  comp.
001810     03  Ws-Lev-Cost           pic 9(03)  comp.
001820     03  Ws-Lev-Prev  occurs 61 times     pic 9(03)  comp.
001830     03  Ws-Lev-Curr  occurs 61 times     pic 9(03)  comp.
001840     03  Ws-Lev-Result         pic 9(03)  comp.
001850     03  FILLER                pic x(01).
001860*
001870 01  Ws-Resolve-Work.
001880     03  Ws-Rw-Stock-Name       pic x(40).
001890     03  Ws-Rw-Stock-Clean      pic x(40).
001900     03  Ws-Rw-Matched          pic x      value "N".
001910     03  Ws-Rw-Factor           pic s9(07)v99  comp-3.
001920     03  FILLER                pic x(01).
001930*
001940* 09/02/96 pns - House trim/numval scratch, replaces the vendor
001950*                compiler's FUNCTION TRIM/LENGTH/NUMVAL verbs so
001960*                this program builds clean on the shop's own
001970*                1990s compiler (name/factor matching).
001980*
001990 01  Ws-Trim-Work.
002000     03  Ws-Trim-In            pic x(60).
002010     03  Ws-Trim-Out           pic x(60).
002020     03  Ws-Trim-Len           pic 99    comp.
002030     03  Ws-Trim-Sub           pic 99    comp.
002040     03  Ws-Pfx-Lena           pic 99    comp.
002050     03  Ws-Pfx-Lenb           pic 99    comp.
002060     03  FILLER                pic x(01).
002070*
002080 01  Ws-Numval-Work.
002090     03  Ws-Nv-Text            pic x(60).
002100     03  Ws-Nv-Sign            pic x     value "+".
002110     03  Ws-Nv-Digits          pic x(60).
002120     03  Ws-Nv-Len             pic 99    comp.
002130     03  Ws-Nv-Just            pic 9(18).
002140     03  Ws-Nv-Just-X redefines Ws-Nv-Just
002150                               pic x(18).
002160     03  Ws-Nv-Result          pic s9(07)v99   comp-3.
002170     03  Ws-Nv-Dot-Count       pic 9        comp.
002180     03  Ws-Nv-Int-Part        pic x(60).
002190     03  Ws-Nv-Frac-Part       pic x(60).
002200     03  Ws-Nv-Frac-Pad        pic x(02).
002210     03  Ws-Nv-Scaled          pic 9(07)v99.
002220     03  Ws-Nv-Scaled-R redefines Ws-Nv-Scaled.
002230         05  Ws-Nv-Scaled-Int  pic 9(07).
002240         05  Ws-Nv-Scaled-Frac pic 9(02).
002250     03  FILLER                pic x(01).
002260*
002270*
002280*---------------------------------------------------------------
002290* Alternate storage views (packed-amount byte view, confidence
002300* score parts) - for dump/trace work.
002310*---------------------------------------------------------------
002320 01  Ws-Imp2-Amt-Work              pic s9(07)v99  comp-3.
002330 01  Ws-Imp2-Amt-Alt redefines Ws-Imp2-Amt-Work
002340                                   pic x(05).
002350*
002360 01  Ws-Imp2-Score-Work            pic 9(04).
002370 01  Ws-Imp2-Score-Parts redefines Ws-Imp2-Score-Work.
002380     03  Ws-Imp2-Score-Int         pic 9(02).
002390     03  Ws-Imp2-Score-Dec         pic 9(02).
002400*
002410 linkage section.
002420*==============
002430*
002440 01  To-Day                pic x(10).
002450 copy "wstlcall.cob".
002460 copy "wstlnams.cob".
002470*
002480 procedure division using TL-Calling-Data
002490                          To-Day
002500                          TL-File-Defs.
002510*========================================
002520*
002530 aa000-Main                 section.
002540*********************************
002550     perform  aa010-Open-Files.
002560     perform  bb000-Load-Pkgconv
002570              until Ws-Eof-Pkgc = "Y".
002580     perform  bb010-Load-Pricelist
002590              until Ws-Eof-Prcl = "Y".
002600     perform  cc000-Load-Groups
002610              until Ws-Eof-Grpx = "Y".
002620     perform  cc010-Load-Itemgroup
002630              until Ws-Eof-Mapx = "Y".
002640     perform  dd000-Resolve-Items.
002650     perform  ee000-Upsert-All.
002660     perform  aa020-Close-Files.
002670 aa000-Exit.
002680     goback.
002690*
002700 aa010-Open-Files             section.
002710***********************************
002720     open     input   TL-Pkgconv-File  TL-Pricelist-File
002730                       TL-Groups-File  TL-Itemgrp-File.
002740     open     i-o     TL-Vendor-Group-File.
002750     if       Tl-Vgr-Status = "35"
002760              open  output TL-Vendor-Group-File
002770              close        TL-Vendor-Group-File
002780              open  i-o    TL-Vendor-Group-File
002790     end-if.
002800     open     i-o     TL-Alt-Unit-File.
002810     if       Tl-Alt-Status = "35"
002820              open  output TL-Alt-Unit-File
002830              close        TL-Alt-Unit-File
002840              open  i-o    TL-Alt-Unit-File
002850     end-if.
002860     open     i-o     TL-Item-Group-File.
002870     if       Tl-Map-Status = "35"
002880              open  output TL-Item-Group-File
002890              close        TL-Item-Group-File
002900              open  i-o    TL-Item-Group-File
002910     end-if.
002920 aa010-Exit.
002930     exit     section.
002940*
002950 aa020-Close-Files            section.
002960***********************************
002970     close    TL-Pkgconv-File  TL-Pricelist-File
002980              TL-Groups-File   TL-Itemgrp-File
002990              TL-Vendor-Group-File
003000              TL-Alt-Unit-File   TL-Item-Group-File.
003010 aa020-Exit.
003020     exit     section.
003030*
003040*----------------------------------------------------------------
003050* Step 1 - package-conversion extract, primary source.
003060*----------------------------------------------------------------
003070 bb000-Load-Pkgconv            section.
003080*************************************
003090     read     TL-Pkgconv-File next record
003100              at end
003110                       move "Y" to Ws-Eof-Pkgc
003120                       go to bb000-Exit
003130     end-read.
003140     if       Pkgc-Serial-No > zero
003150              move Pkgc-Item-Name-Raw to Ws-Cw-In
003160              perform ff010-Clean-Name
003170              move Ws-Cw-Out to Ws-Pending-Name
003180              move "Y" to Ws-Have-Pending
003190              go to bb000-Exit
003200     end-if.
003210     if       Ws-Have-Pending = "Y"
003220              move Pkgc-Factor-Txt to Ws-Cw-Factor-Txt
003230              perform ff030-Extract-Factor
003240              if  Ws-Cw-Factor > zero
003250                  perform ff040-Add-Factor-Primary
003260              end-if
003270              move "N" to Ws-Have-Pending
003280     end-if.
003290 bb000-Exit.
003300     exit     section.
003310*
003320*----------------------------------------------------------------
003330* Step 2 - price-list extract, secondary source.  Scans the
003340* whole file per item is avoided by a simple "latest date wins,
003350* ties to later entry" running comparison keyed on clean name -
003360* the house convention for small reference extracts is a linear
003370* pass with an in-table rescan rather than a sort step.
003380*----------------------------------------------------------------
003390 bb010-Load-Pricelist          section.
003400*************************************
003410     read     TL-Pricelist-File next record
003420              at end
003430                       move "Y" to Ws-Eof-Prcl
003440                       go to bb010-Exit
003450     end-read.
003460     move     Prcl-Item-Name-Raw to Ws-Cw-In.
003470     perform  ff010-Clean-Name.
003480*
003490     move     zero to Ws-Cw-Factor.
003500     if       Prcl-Price-Level = "Kona"
003510              move Prcl-Rate-Txt to Ws-Cw-Factor-Txt
003520              perform ff030-Extract-Factor
003530     end-if.
003540     if       Ws-Cw-Factor <= zero
003550              perform ff020-Factor-From-Paren
003560     end-if.
003570     if       Ws-Cw-Factor > zero
003580              perform bb015-Locate-Secondary
003590              if   Ws-Fx > zero
003600                    if  Prcl-Entry-Date >= Ws-Prcl-Best-Date
003610                        move Prcl-Entry-Date to Ws-Prcl-Best-Date
003620                        move Ws-Cw-Factor to Ftb-Factor (Ws-Fx)
003630                    end-if
003640              else
003650                    perform ff050-Add-Factor-Secondary
003660              end-if
003670     end-if.
003680 bb010-Exit.
003690     exit     section.
003700*
003710*  Locate an existing SECONDARY entry for this key - leaves Ws-Fx
003720*  zero when none found (a primary entry for the same key is left
003730*  untouched, as primary always wins).
003740*
003750 bb015-Locate-Secondary        section.
003760*************************************
003770     move     zero to Ws-Fx.
003780     move     1    to Ws-Sub.
003790     perform  bb016-Scan-Sec thru bb016-Exit
003800              until Ws-Sub > Ws-Factor-Count.
003810 bb015-Exit.
003820     exit     section.
003830*
003840 bb016-Scan-Sec.
003850     if       Ftb-Key (Ws-Sub) = Ws-Cw-Out and
003860              Ftb-Is-Primary (Ws-Sub) = "N"
003870              move Ws-Sub to Ws-Fx
003880              move Ws-Factor-Count to Ws-Sub
003890     end-if.
003900     add      1 to Ws-Sub.
003910 bb016-Exit.
003920     exit.
003930*
003940*----------------------------------------------------------------
003950* Step 4 - stock groups extract, distinct names only.
003960*----------------------------------------------------------------
003970 cc000-Load-Groups             section.
003980*************************************
003990     read     TL-Groups-File next record
004000              at end
004010                       move "Y" to Ws-Eof-Grpx
004020                       go to cc000-Exit
004030     end-read.
004040     move     1 to Ws-Sub.
004050     move     "N" to Ws-Rw-Matched.
004060     perform  cc005-Scan-Groups thru cc005-Exit
004070              until Ws-Sub > Ws-Group-Count or Ws-Rw-Matched = "Y".
004080     if       Ws-Rw-Matched = "N" and Ws-Group-Count < 300
004090              add 1 to Ws-Group-Count
004100              move Grpx-Name to Gtb-Name (Ws-Group-Count)
004110     end-if.
004120 cc000-Exit.
004130     exit     section.
004140*
004150 cc005-Scan-Groups.
004160     if       Gtb-Name (Ws-Sub) = Grpx-Name
004170              move "Y" to Ws-Rw-Matched
004180     end-if.
004190     add      1 to Ws-Sub.
004200 cc005-Exit.
004210     exit.
004220*
004230*----------------------------------------------------------------
004240* Step 5 - item-group extract, parenthetical suffix removed.
004250* Resolved item-group mappings are written straight to the store
004260* here rather than held in a table (the map store is re-keyed on
004270* item name so a rewrite/write per record is the house idiom).
004280*----------------------------------------------------------------
004290 cc010-Load-Itemgroup          section.
004300*************************************
004310     read     TL-Itemgrp-File next record
004320              at end
004330                       move "Y" to Ws-Eof-Mapx
004340                       go to cc010-Exit
004350     end-read.
004360     move     Mapx-Parent-Raw to Ws-Cw-In.
004370     perform  ff015-Strip-Paren.
004380     if       Ws-Cw-Out = spaces
004390              go to cc010-Exit.
004400     move     Mapx-Item-Name to Map-Item-Name.
004410     read     TL-Item-Group-File key Map-Item-Name
004420              invalid key
004430                       initialize Tl-Item-Group-Record
004440                       move Mapx-Item-Name to Map-Item-Name
004450                       move Ws-Cw-Out      to Map-Group-Name
004460                       write TL-Item-Group-File-Record
004470                       add 1 to Ws-Map-Added
004480                       go to cc010-Exit
004490     end-read.
004500     move     Ws-Cw-Out to Map-Group-Name.
004510     rewrite  TL-Item-Group-File-Record.
004520     add      1 to Ws-Map-Updated.
004530 cc010-Exit.
004540     exit     section.
004550*
004560*----------------------------------------------------------------
004570* Step 7 - resolve every stored stock item against the merged
004580* factor table: exact, then prefix either direction, then fuzzy.
004590*----------------------------------------------------------------
004600 dd000-Resolve-Items           section.
004610*************************************
004620     move     zero to Ws-Alt-Unmatched.
004630     move     "N"  to Ws-Eof-Mapx.
004640     open     input TL-Stock-File.
004650     move     "N"  to Ws-Have-Pending.
004660     perform  dd005-Resolve-One thru dd005-Exit
004670              until Ws-Eof-Mapx = "Y".
004680     close    TL-Stock-File.
004690 dd000-Exit.
004700     exit     section.
004710*
004720 dd005-Resolve-One.
004730     read     TL-Stock-File next record
004740              at end
004750                       move "Y" to Ws-Eof-Mapx
004760                       go to dd005-Exit
004770     end-read.
004780     move     Stk-Name to Ws-Rw-Stock-Name.
004790     move     Stk-Name to Ws-Cw-In.
004800     perform  ff010-Clean-Name.
004810     move     Ws-Cw-Out to Ws-Rw-Stock-Clean.
004820     perform  dd010-Exact-Match.
004830     if       Ws-Best-Ix = zero
004840              perform dd020-Prefix-Match.
004850     if       Ws-Best-Ix = zero
004860              perform dd030-Fuzzy-Match.
004870     if       Ws-Best-Ix = zero
004880              add 1 to Ws-Alt-Unmatched
004890              go to dd005-Exit.
004900     move     Ftb-Factor (Ws-Best-Ix) to Ws-Rw-Factor.
004910     move     Ws-Rw-Stock-Name to Alt-Item-Name.
004920     read     TL-Alt-Unit-File key Alt-Item-Name
004930              invalid key
004940                       initialize Tl-Alt-Unit-Record
004950                       move Ws-Rw-Stock-Name to Alt-Item-Name
004960                       move Ws-Rw-Factor     to Alt-Pkg-Factor
004970                       write TL-Alt-Unit-Record
004980                       add 1 to Ws-Alt-Added
004990                       go to dd005-Exit
005000     end-read.
005010     move     Ws-Rw-Factor to Alt-Pkg-Factor.
005020     rewrite  TL-Alt-Unit-Record.
005030     add      1 to Ws-Alt-Updated.
005040 dd005-Exit.
005050     exit.
005060*
005070 dd010-Exact-Match             section.
005080*************************************
005090     move     zero to Ws-Best-Ix.
005100     move     1    to Ws-Sub.
005110     perform  dd015-Scan-Exact thru dd015-Exit
005120              until Ws-Sub > Ws-Factor-Count or Ws-Best-Ix > zero.
005130 dd010-Exit.
005140     exit     section.
005150*
005160 dd015-Scan-Exact.
005170     if       Ftb-Key (Ws-Sub) = Ws-Rw-Stock-Clean
005180              move Ws-Sub to Ws-Best-Ix
005190     end-if.
005200     add      1 to Ws-Sub.
005210 dd015-Exit.
005220     exit.
005230*
005240 dd020-Prefix-Match            section.
005250*************************************
005260     move     zero to Ws-Best-Ix.
005270     move     1    to Ws-Sub.
005280     perform  dd025-Scan-Prefix thru dd025-Exit
005290              until Ws-Sub > Ws-Factor-Count or Ws-Best-Ix > zero.
005300 dd020-Exit.
005310     exit     section.
005320*
005330 dd025-Scan-Prefix.
005340     move     Ftb-Key (Ws-Sub) to Ws-Trim-In.
005350     perform  zz080-Trim-Text thru zz080-Exit.
005360     move     Ws-Trim-Len to Ws-Pfx-Lena.
005370     move     Ws-Rw-Stock-Clean to Ws-Trim-In.
005380     perform  zz080-Trim-Text thru zz080-Exit.
005390     move     Ws-Trim-Len to Ws-Pfx-Lenb.
005400     if       Ws-Pfx-Lena > zero and
005410              Ws-Rw-Stock-Clean (1:Ws-Pfx-Lena) = Ftb-Key (Ws-Sub)
005420              or
005430              (Ws-Pfx-Lenb > zero and
005440              Ftb-Key (Ws-Sub) (1:Ws-Pfx-Lenb) = Ws-Rw-Stock-Clean)
005450              move Ws-Sub to Ws-Best-Ix
005460     end-if.
005470     add      1 to Ws-Sub.
005480 dd025-Exit.
005490     exit.
005500*
005510*  Fuzzy match - smallest edit distance among keys sharing first
005520*  character and a length difference within the threshold; accept
005530*  only if the best distance does not exceed the threshold.
005540*
005550 dd030-Fuzzy-Match             section.
005560*************************************
005570     move     zero to Ws-Best-Ix  Ws-Best-Dist.
005580     move     Ws-Rw-Stock-Clean to Ws-Trim-In.
005590     perform  zz080-Trim-Text thru zz080-Exit.
005600     move     Ws-Trim-Len
005610              to Ws-Sub2.
005620     compute  Ws-Threshold = Ws-Sub2 * 10 / 100.
005630     if       Ws-Threshold < 2  move 2 to Ws-Threshold.
005640     if       Ws-Threshold > 3  move 3 to Ws-Threshold.
005650     move     99 to Ws-Best-Dist.
005660     move     1  to Ws-Sub.
005670     perform  dd035-Scan-Fuzzy thru dd035-Exit
005680              until Ws-Sub > Ws-Factor-Count.
005690     if       Ws-Best-Dist > Ws-Threshold
005700              move zero to Ws-Best-Ix.
005710 dd030-Exit.
005720     exit     section.
005730*
005740 dd035-Scan-Fuzzy.
005750     if       Ftb-Key (Ws-Sub) (1:1) = Ws-Rw-Stock-Clean (1:1)
005760              move Ftb-Key (Ws-Sub)     to Ws-Lev-A
005770              move Ws-Rw-Stock-Clean    to Ws-Lev-B
005780              perform ff060-Levenshtein
005790              if  Ws-Lev-Result < Ws-Best-Dist
005800                  move Ws-Lev-Result to Ws-Best-Dist
005810                  move Ws-Sub to Ws-Best-Ix
005820              end-if
005830     end-if.
005840     add      1 to Ws-Sub.
005850 dd035-Exit.
005860     exit.
005870*
005880*----------------------------------------------------------------
005890* Classic edit-distance DP, two rolling rows of COMP counters.
005900*----------------------------------------------------------------
005910 ff060-Levenshtein             section.
005920*************************************
005930     move     Ws-Lev-A to Ws-Trim-In.
005940     perform  zz080-Trim-Text thru zz080-Exit.
005950     move     Ws-Trim-Len to Ws-Lev-Lena.
005960     move     Ws-Lev-B to Ws-Trim-In.
005970     perform  zz080-Trim-Text thru zz080-Exit.
005980     move     Ws-Trim-Len to Ws-Lev-Lenb.
005990     move     zero to Ws-Lev-J.
006000     perform  ff061-Init-Row thru ff061-Exit
006010              until Ws-Lev-J > Ws-Lev-Lenb.
006020     move     1 to Ws-Lev-I.
006030     perform  ff062-Dp-Row thru ff062-Exit
006040              until Ws-Lev-I > Ws-Lev-Lena.
006050     move     Ws-Lev-Prev (Ws-Lev-Lenb + 1) to Ws-Lev-Result.
006060 ff060-Exit.
006070     exit     section.
006080*
006090 ff061-Init-Row.
006100     move     Ws-Lev-J to Ws-Lev-Prev (Ws-Lev-J + 1).
006110     add      1 to Ws-Lev-J.
006120 ff061-Exit.
006130     exit.
006140*
006150 ff062-Dp-Row.
006160     move     Ws-Lev-I to Ws-Lev-Curr (1).
006170     move     zero to Ws-Lev-J.
006180     perform  ff063-Dp-Cell thru ff063-Exit
006190              until Ws-Lev-J > Ws-Lev-Lenb - 1.
006200     move     1 to Ws-Sub.
006210     perform  ff064-Copy-Row thru ff064-Exit
006220              until Ws-Sub > Ws-Lev-Lenb + 1.
006230     add      1 to Ws-Lev-I.
006240 ff062-Exit.
006250     exit.
006260*
006270 ff063-Dp-Cell.
006280     move     1 to Ws-Lev-Cost.
006290     if       Ws-Lev-A (Ws-Lev-I:1) = Ws-Lev-B (Ws-Lev-J + 1:1)
006300              move zero to Ws-Lev-Cost.
006310     move     Ws-Lev-Prev (Ws-Lev-J + 1) to Ws-Sub2.
006320     add      1 to Ws-Sub2.
006330     if       Ws-Lev-Curr (Ws-Lev-J + 1) + 1 < Ws-Sub2
006340              move Ws-Lev-Curr (Ws-Lev-J + 1) to Ws-Sub2
006350              add 1 to Ws-Sub2
006360              subtract 1 from Ws-Sub2
006370              compute Ws-Sub2 = Ws-Lev-Curr (Ws-Lev-J + 1) + 1.
006380     if       Ws-Lev-Prev (Ws-Lev-J) + Ws-Lev-Cost < Ws-Sub2
006390              compute Ws-Sub2 = Ws-Lev-Prev (Ws-Lev-J) + Ws-Lev-Cost.
006400     move     Ws-Sub2 to Ws-Lev-Curr (Ws-Lev-J + 2).
006410     add      1 to Ws-Lev-J.
006420 ff063-Exit.
006430     exit.
006440*
006450 ff064-Copy-Row.
006460     move     Ws-Lev-Curr (Ws-Sub) to Ws-Lev-Prev (Ws-Sub).
006470     add      1 to Ws-Sub.
006480 ff064-Exit.
006490     exit.
006500*
006510*----------------------------------------------------------------
006520* Step 8/9 - upsert the three stores from the working tables.
006530*----------------------------------------------------------------
006540 ee000-Upsert-All              section.
006550*************************************
006560     move     1 to Ws-Sub.
006570     perform  ee010-Upsert-Group thru ee010-Exit
006580              until Ws-Sub > Ws-Group-Count.
006590     move     1 to Ws-Sub.
006600     perform  ee020-Upsert-Alt thru ee020-Exit
006610              until Ws-Sub > Ws-Factor-Count.
006620 ee000-Exit.
006630     exit     section.
006640*
006650 ee010-Upsert-Group.
006660     move     Gtb-Name (Ws-Sub) to Vgr-Name.
006670     read     TL-Vendor-Group-File key Vgr-Name
006680              invalid key
006690                       initialize Tl-Vendor-Group-Record
006700                       move Gtb-Name (Ws-Sub) to Vgr-Name
006710                       move "PCS" to Vgr-Base-Unit
006720                       write TL-Vendor-Group-Record
006730                       add 1 to Ws-Groups-Added
006740                       go to ee010-Exit
006750     end-read.
006760     rewrite  TL-Vendor-Group-Record.
006770     add      1 to Ws-Groups-Updated.
006780 ee010-Exit.
006790     exit.
006800*
006810 ee020-Upsert-Alt.
006820     move     Ftb-Key (Ws-Sub) to Alt-Item-Name.
006830     read     TL-Alt-Unit-File key Alt-Item-Name
006840              invalid key
006850                       initialize Tl-Alt-Unit-Record
006860                       move Ftb-Key (Ws-Sub)    to Alt-Item-Name
006870                       move Ftb-Factor (Ws-Sub) to Alt-Pkg-Factor
006880                       write TL-Alt-Unit-Record
006890                       add 1 to Ws-Alt-Added
006900                       go to ee020-Exit
006910     end-read.
006920     move     Ftb-Factor (Ws-Sub) to Alt-Pkg-Factor.
006930     rewrite  TL-Alt-Unit-Record.
006940     add      1 to Ws-Alt-Updated.
006950 ee020-Exit.
006960     exit.
006970*
006980*----------------------------------------------------------------
006990* Name-cleaning helpers shared by every extract above.
007000*----------------------------------------------------------------
007010 ff010-Clean-Name               section.
007020**************************************
007030     perform  ff015-Strip-Paren.
007040     move     Ws-Cw-Out to Ws-Cw-In.
007050     move     spaces    to Ws-Cw-Out.
007060     move     zero      to Ws-Cw-Oix.
007070     move     "N"       to Ws-Cw-Prev-Space.
007080     move     1         to Ws-Cw-Ix.
007090     perform  ff012-Squeeze thru ff012-Exit
007100              until Ws-Cw-Ix > 60.
007110     move     Ws-Cw-Out to Ws-Trim-In.
007120     perform  zz080-Trim-Text thru zz080-Exit.
007130     move     Ws-Trim-Out to Ws-Cw-Out.
007140     inspect  Ws-Cw-Out converting
007150              "abcdefghijklmnopqrstuvwxyz" to
007160              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007170 ff010-Exit.
007180     exit     section.
007190*
007200 ff012-Squeeze.
007210     if       Ws-Cw-In (Ws-Cw-Ix:1) = " "
007220              if  Ws-Cw-Prev-Space = "N" and Ws-Cw-Oix > 0
007230                  add 1 to Ws-Cw-Oix
007240                  move " " to Ws-Cw-Out (Ws-Cw-Oix:1)
007250              end-if
007260              move "Y" to Ws-Cw-Prev-Space
007270     else
007280              add 1 to Ws-Cw-Oix
007290              move Ws-Cw-In (Ws-Cw-Ix:1) to Ws-Cw-Out (Ws-Cw-Oix:1)
007300              move "N" to Ws-Cw-Prev-Space
007310     end-if.
007320     add      1 to Ws-Cw-Ix.
007330 ff012-Exit.
007340     exit.
007350*
007360*  Strip a trailing "( ... )" parenthetical, if any, leaving the
007370*  trimmed prefix in Ws-Cw-Out.
007380*
007390 ff015-Strip-Paren              section.
007400**************************************
007410     move     Ws-Cw-In to Ws-Trim-In.
007420     perform  zz080-Trim-Text thru zz080-Exit.
007430     move     Ws-Trim-Out to Ws-Cw-In.
007440     move     zero to Ws-Cw-Paren-Ix.
007450     move     1    to Ws-Cw-Ix.
007460     perform  ff016-Find-Paren thru ff016-Exit
007470              until Ws-Cw-Ix > 60.
007480     if       Ws-Cw-Paren-Ix > zero
007490              move Ws-Cw-In (1:Ws-Cw-Paren-Ix - 1) to Ws-Cw-Out
007500     else
007510              move Ws-Cw-In to Ws-Cw-Out
007520     end-if.
007530     move     Ws-Cw-Out to Ws-Trim-In.
007540     perform  zz080-Trim-Text thru zz080-Exit.
007550     move     Ws-Trim-Out to Ws-Cw-Out.
007560 ff015-Exit.
007570     exit     section.
007580*
007590 ff016-Find-Paren.
007600     if       Ws-Cw-In (Ws-Cw-Ix:1) = "(" and Ws-Cw-Paren-Ix = zero
007610              move Ws-Cw-Ix to Ws-Cw-Paren-Ix
007620     end-if.
007630     add      1 to Ws-Cw-Ix.
007640 ff016-Exit.
007650     exit.
007660*
007670*  Numeric part before any "/" in a rate-style text (house
007680*  rate-normalisation idiom, restated locally per program header).
007690*
007700 ff030-Extract-Factor           section.
007710**************************************
007720     move     zero to Ws-Cw-Factor.
007730     move     Ws-Cw-Factor-Txt to Ws-Trim-In.
007740     perform  zz080-Trim-Text thru zz080-Exit.
007750     move     Ws-Trim-Out (1:16) to Ws-Cw-Factor-Txt.
007760     inspect  Ws-Cw-Factor-Txt replacing all "," by spaces.
007770     unstring Ws-Cw-Factor-Txt delimited by "/"
007780              into Ws-Cw-Factor-Txt.
007790     move     Ws-Cw-Factor-Txt to Ws-Trim-In.
007800     perform  zz080-Trim-Text thru zz080-Exit.
007810     if       Ws-Trim-Len > zero
007820              move Ws-Trim-Out to Ws-Nv-Text
007830              perform zz090-Numval thru zz090-Exit
007840              move Ws-Nv-Result to Ws-Cw-Factor
007850     end-if.
007860 ff030-Exit.
007870     exit     section.
007880*
007890*  Factor embedded in a name's trailing parenthetical, e.g.
007900*  "BELL CROWN MINI ( 300 PCS )" -> 300, clean name = prefix.
007910*
007920 ff020-Factor-From-Paren        section.
007930**************************************
007940     move     zero to Ws-Cw-Factor.
007950     move     Ws-Cw-In  to Ws-Cw-Factor-Txt (1:60).
007960     move     Ws-Cw-Paren-Ix to Ws-Sub.
007970     if       Ws-Sub = zero
007980              go to ff020-Exit.
007990     move     Ws-Cw-In (Ws-Sub + 1:16) to Ws-Cw-Factor-Txt.
008000     unstring Ws-Cw-Factor-Txt delimited by all spaces
008010              into Ws-Cw-Factor-Txt.
008020     move     Ws-Cw-Factor-Txt to Ws-Trim-In.
008030     perform  zz080-Trim-Text thru zz080-Exit.
008040     if       Ws-Trim-Len > zero
008050              move Ws-Trim-Out to Ws-Nv-Text
008060              perform zz090-Numval thru zz090-Exit
008070              move Ws-Nv-Result to Ws-Cw-Factor
008080     end-if.
008090 ff020-Exit.
008100     exit     section.
008110*
008120 ff040-Add-Factor-Primary       section.
008130**************************************
008140     if       Ws-Factor-Count >= 600
008150              go to ff040-Exit.
008160     add      1 to Ws-Factor-Count.
008170     move     Ws-Pending-Name to Ftb-Key (Ws-Factor-Count).
008180     move     Ws-Cw-Factor    to Ftb-Factor (Ws-Factor-Count).
008190     move     "Y"             to Ftb-Is-Primary (Ws-Factor-Count).
008200 ff040-Exit.
008210     exit     section.
008220*
008230 ff050-Add-Factor-Secondary     section.
008240**************************************
008250     if       Ws-Factor-Count >= 600
008260              go to ff050-Exit.
008270     add      1 to Ws-Factor-Count.
008280     move     Ws-Cw-Out        to Ftb-Key (Ws-Factor-Count).
008290     move     Ws-Cw-Factor     to Ftb-Factor (Ws-Factor-Count).
008300     move     "N"              to Ftb-Is-Primary (Ws-Factor-Count).
008310     move     Prcl-Entry-Date  to Ws-Prcl-Best-Date.
008320     move     Ws-Factor-Count  to Ws-Fx.
008330 ff050-Exit.
008340     exit     section.
008350*
008360*----------------------------------------------------------------
008370* House text-editing helpers - this compiler has no FUNCTION
008380* TRIM/LENGTH/NUMVAL, so leading/trailing blanks are stripped and
008390* digit text converted the way the shop has always done it, by
008400* scanning the field a byte at a time.
008410*----------------------------------------------------------------
008420 zz080-Trim-Text                section.
008430*****************************************
008440*  In   : Ws-Trim-In   raw text, any leading/trailing blanks.
008450*  Out  : Ws-Trim-Out  left-justified, blank-filled to the right;
008460*         Ws-Trim-Len  length of the non-blank content, zero if the
008470*                       field is all blanks.
008480*
008490     move     spaces  to Ws-Trim-Out.
008500     move     zero    to Ws-Trim-Len.
008510     if       Ws-Trim-In not = spaces
008520              move 60 to Ws-Trim-Sub
008530              perform zz081-Scan-End thru zz081-Exit
008540                       until Ws-Trim-In (Ws-Trim-Sub:1) not = space
008550              move Ws-Trim-Sub to Ws-Trim-Len
008560              move 1 to Ws-Trim-Sub
008570              perform zz082-Scan-Start thru zz082-Exit
008580                       until Ws-Trim-In (Ws-Trim-Sub:1) not = space
008590              move Ws-Trim-In (Ws-Trim-Sub:Ws-Trim-Len - Ws-Trim-Sub + 1)
008600                       to Ws-Trim-Out
008610              compute Ws-Trim-Len = Ws-Trim-Len - Ws-Trim-Sub + 1
008620     end-if.
008630 zz080-Exit.
008640     exit     section.
008650*
008660 zz081-Scan-End.
008670     subtract 1 from Ws-Trim-Sub.
008680 zz081-Exit.
008690     exit.
008700*
008710 zz082-Scan-Start.
008720     add      1 to Ws-Trim-Sub.
008730 zz082-Exit.
008740     exit.
008750*
008760 zz090-Numval                   section.
008770*****************************************
008780*  In   : Ws-Nv-Text    digit text, optional leading "-" and at most
008790*                       one decimal point, left-justified, blank-
008800*                       filled.
008810*  Out  : Ws-Nv-Result  signed value, scaled to the receiving field's
008820*                       decimal places; zero if the text is not a
008830*                       valid signed whole number or decimal.
008840*
008850     move     zero   to Ws-Nv-Result  Ws-Nv-Just  Ws-Nv-Scaled.
008860     move     "+"    to Ws-Nv-Sign.
008870     move     Ws-Nv-Text to Ws-Trim-In.
008880     perform  zz080-Trim-Text thru zz080-Exit.
008890     move     Ws-Trim-Out (1:60) to Ws-Nv-Digits.
008900     move     Ws-Trim-Len        to Ws-Nv-Len.
008910     if       Ws-Nv-Len = zero
008920              go to zz090-Exit
008930     end-if.
008940     if       Ws-Nv-Digits (1:1) = "-"
008950              move "-" to Ws-Nv-Sign
008960              move Ws-Nv-Digits (2:59) to Ws-Nv-Digits
008970              subtract 1 from Ws-Nv-Len
008980     end-if.
008990     move     zero   to Ws-Nv-Dot-Count.
009000     if       Ws-Nv-Len > zero
009010              inspect Ws-Nv-Digits (1:Ws-Nv-Len)
009020                       tallying Ws-Nv-Dot-Count for all "."
009030     end-if.
009040     if       Ws-Nv-Dot-Count > 1
009050              go to zz090-Exit
009060     end-if.
009070     move     spaces to Ws-Nv-Int-Part Ws-Nv-Frac-Part.
009080     if       Ws-Nv-Dot-Count = 1
009090              unstring Ws-Nv-Digits (1:Ws-Nv-Len) delimited by "."
009100                       into Ws-Nv-Int-Part Ws-Nv-Frac-Part
009110     else
009120              move Ws-Nv-Digits (1:Ws-Nv-Len) to Ws-Nv-Int-Part
009130     end-if.
009140     if       (Ws-Nv-Int-Part not = spaces and Ws-Nv-Int-Part not numeric)
009150              or (Ws-Nv-Frac-Part not = spaces and Ws-Nv-Frac-Part not numeric)
009160              go to zz090-Exit
009170     end-if.
009180*        integer part, right-justified the way the shop has always
009190*        built a Numval whole-number answer.
009200     move     Ws-Nv-Int-Part to Ws-Trim-In.
009210     perform  zz080-Trim-Text thru zz080-Exit.
009220     if       Ws-Trim-Len > 18
009230              move 18 to Ws-Trim-Len.
009240     if       Ws-Trim-Len > zero
009250              move Ws-Trim-Out (1:Ws-Trim-Len)
009260                       to Ws-Nv-Just-X (19 - Ws-Trim-Len:Ws-Trim-Len)
009270     end-if.
009280*        fraction part, left-justified and padded/truncated to the
009290*        2 decimal places Ws-Nv-Result carries.
009300     move     Ws-Nv-Frac-Part to Ws-Trim-In.
009310     perform  zz080-Trim-Text thru zz080-Exit.
009320     move     "00" to Ws-Nv-Frac-Pad.
009330     if       Ws-Trim-Len > 2
009340              move Ws-Trim-Out (1:2) to Ws-Nv-Frac-Pad
009350     else
009360              if  Ws-Trim-Len > zero
009370                  move Ws-Trim-Out (1:Ws-Trim-Len)
009380                           to Ws-Nv-Frac-Pad (1:Ws-Trim-Len)
009390              end-if
009400     end-if.
009410     move     Ws-Nv-Just      to Ws-Nv-Scaled-Int.
009420     move     Ws-Nv-Frac-Pad  to Ws-Nv-Scaled-Frac.
009430     move     Ws-Nv-Scaled    to Ws-Nv-Result.
009440     if  Ws-Nv-Sign = "-"
009450         multiply -1 by Ws-Nv-Result
009460     end-if.
009470 zz090-Exit.
009480     exit     section.
