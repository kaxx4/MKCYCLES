000100*
000110* SELECT clause for TL-Master-Ext-File.
000120* Inbound master extract (company/ledger/unit/stock mixed records).
000130*
000140* 11/03/91 pns - Created.
000150*
000160     select   TL-Master-Ext-File
000170              assign to TL-FILE-08
000180              organization is sequential
000190              file status  is TL-Mext-Status.
