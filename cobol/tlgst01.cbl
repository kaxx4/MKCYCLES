000100*****************************************************************
000110*                                                               *
000120*             Trade Ledger      GST Compliance Check            *
000130*                                                               *
000140*     Flags missing invoice number/party, zero-or-negative      *
000150*      amount and missing HSN on inventory lines.         *
000160*                                                               *
000170*****************************************************************
000180*
000190 identification          division.
000200*===============================
000210*
000220     program-id.         tlgst01.
000230*
000240     Author.             R J Coen.
000250     Installation.       Togo Cycles Trading Co - Data Processing.
000260     Date-Written.       25/10/1993.
000270     Date-Compiled.
000280     Security.           Company Confidential.  Not for release
000290                         outside the Data Processing department.
000300*
000310*    Remarks.            Started from the payroll register print
000320*                        skeleton - same one-line-per-exception
000330*                        shape, house print-line habit used for
000340*                        the flag list rather than fixed columns.
000350*                        Only the first 5 inventory lines of a
000360*                        voucher are examined for HSN, matching
000370*                        the on-line screen's behaviour.
000380*
000390*    Called modules.     None.
000400*
000410*    Files used.
000420*                        TL-Voucher-Hdr-File.  Voucher headers (in).
000430*                        TL-Voucher-Line-File. Voucher lines (in).
000440*                        TL-Stock-File.        Stock item master (in).
000450*                        Print-File.           Exception list (out).
000460*
000470* Changes:
000480* 25/10/93 rjc - 1.0.00 Created.
000490* 19/08/94 dmp - 1.0.01 Report-limit default confirmed at 200 per
000500*                       audit query - was printing every flagged
000510*                       voucher regardless of cap.
000520* 03/12/98 rjc - 1.1.00 Y2K - Gst-Voucher-Date widened to a full
000530*                       4-digit-year comp field.
000540* 22/02/99 dmp - 1.1.01 Y2K follow-up - confirmed the bubble sort's
000550*                       date compare carries no 2-digit year.
000560*
000570*****************************************************************
000580*
000590 environment             division.
000600*===============================
000610*
000620 configuration           section.
000630 special-names.
000640     class Tl-Numeric    is "0" thru "9".
000650     upsi-0.
000660         switch-0 on status is Tl-Verbose-Sw
000670         off status is Tl-Quiet-Sw.
000680*
000690 input-output            section.
000700 file-control.
000710     copy "seltlvhd.cob".
000720     copy "seltlvln.cob".
000730     copy "seltlstk.cob".
000740     copy "seltlprn.cob".
000750*
000760 data                    division.
000770*===============================
000780*
000790 file section.
000800     copy "fdtlvhd.cob".
000810     copy "fdtlvln.cob".
000820     copy "fdtlstk.cob".
000830     copy "fdtlprn.cob".
000840*
000850 working-storage section.
000860*-----------------------
000870 77  Prog-Name              pic x(17)    value "TLGST01 (1.1.01)".
000880*
000890 copy "wstldate.cob".
000900 copy "wstlgst.cob".
000910*
000920 01  Ws-Switches.
000930     03  Ws-Eof-Vhd         pic x        value "N".
000940     03  Ws-Eof-Vln         pic x        value "N".
000950     03  Ws-Found           pic x        value "N".
000960     03  FILLER                pic x(01).
000970*
000980 01  Ws-Run-Parms.
000990     03  Ws-Report-Limit    pic 9(04)    comp  value 200.
001000     03  Ws-Type-Filter     pic x(15)    value spaces.
001010     03  FILLER                pic x(01).
001020*
001030 01  Ws-Misc.
001040     03  Ws-Sub             pic 9(04)    comp  value zero.
001050     03  Ws-I               pic 9(04)    comp  value zero.
001060     03  Ws-J               pic 9(04)    comp  value zero.
001070     03  Ws-Lines-Seen      pic 9(02)    comp  value zero.
001080     03  Ws-Has-Inv-Lines   pic x        value "N".
001090     03  Ws-Has-Hsn         pic x        value "N".
001100     03  Ws-Flag-Count      pic 9        comp  value zero.
001110     03  FILLER                pic x(01).
001120*
001130 01  Ws-Swap-Gst.
001140     03  Sw-Gst-Voucher-Number  pic x(20).
001150     03  Sw-Gst-Voucher-Type    pic x(15).
001160     03  Sw-Gst-Voucher-Date    pic 9(08)   comp.
001170     03  Sw-Gst-Party-Name      pic x(40).
001180     03  Sw-Gst-Amount          pic s9(11)v99  comp-3.
001190     03  FILLER                pic x(01).
001200*
001210 01  Ws-Flag-List             pic x(90).
001220 01  Ws-Append-Text           pic x(35).
001230 01  Ws-Print-Line            pic x(132).
001240*
001250*
001260*---------------------------------------------------------------
001270* Alternate storage views (date parts, packed-amount byte view,
001280* flag-list slot table) - for dump/trace work.
001290*---------------------------------------------------------------
001300 01  Ws-Gst-Date-Work              pic 9(08).
001310 01  Ws-Gst-Date-Parts redefines Ws-Gst-Date-Work.
001320     03  Wd-Gst-Ccyy               pic 9(04).
001330     03  Wd-Gst-Mm                 pic 9(02).
001340     03  Wd-Gst-Dd                 pic 9(02).
001350*
001360 01  Ws-Gst-Amt-Work               pic s9(11)v99  comp-3.
001370 01  Ws-Gst-Amt-Alt redefines Ws-Gst-Amt-Work
001380                                   pic x(07).
001390*
001400 01  Ws-Gst-Flag-Line              pic x(90).
001410 01  Ws-Flag-Slots redefines Ws-Gst-Flag-Line.
001420     03  Ws-Flag-Slot  occurs 9 times  pic x(10).
001430*
001440 linkage section.
001450*==============
001460*
001470 01  To-Day                pic x(10).
001480 copy "wstlcall.cob".
001490 copy "wstlnams.cob".
001500*
001510 procedure division using TL-Calling-Data
001520                          To-Day
001530                          TL-File-Defs.
001540*========================================
001550*
001560 aa000-Main                 section.
001570*********************************
001580     perform  aa010-Open-Files.
001590     perform  bb000-Collect thru bb000-Exit
001600              until Ws-Eof-Vhd = "Y".
001610     if       TL-Gst-Count > 1
001620              perform  cc000-Sort-Newest-First.
001630     move     1 to Ws-Sub.
001640     if       TL-Gst-Count < Ws-Report-Limit
001650              move TL-Gst-Count to Ws-Report-Limit.
001660     perform  dd000-Check-Voucher thru dd000-Exit
001670              until Ws-Sub > Ws-Report-Limit.
001680     perform  aa020-Close-Files.
001690 aa000-Exit.
001700     goback.
001710*
001720 aa010-Open-Files              section.
001730***********************************
001740     move        zero to TL-Gst-Count.
001750     open        input TL-Voucher-Hdr-File TL-Voucher-Line-File
001760                       TL-Stock-File.
001770     open        output Print-File.
001780 aa010-Exit.
001790     exit      section.
001800*
001810 aa020-Close-Files             section.
001820***********************************
001830     close     TL-Voucher-Hdr-File TL-Voucher-Line-File
001840               TL-Stock-File Print-File.
001850 aa020-Exit.
001860     exit      section.
001870*
001880*----------------------------------------------------------------
001890* One pass of the header store, keeping every non-cancelled
001900* Sales/Purchase voucher that passes the optional type filter.
001910*----------------------------------------------------------------
001920 bb000-Collect                  section.
001930************************************
001940     read      TL-Voucher-Hdr-File next record
001950               at end
001960                        move "Y" to Ws-Eof-Vhd
001970                        go to bb000-Exit
001980     end-read.
001990     if        Vhd-Is-Cancelled = "Y"
002000               go to bb000-Exit.
002010     if        Ws-Type-Filter not = spaces
002020               if   Vhd-Voucher-Type not = Ws-Type-Filter
002030                    go to bb000-Exit
002040               end-if
002050     else
002060       if      Vhd-Voucher-Type not = "Sales"
002070               and Vhd-Voucher-Type not = "Purchase"
002080               go to bb000-Exit
002090       end-if
002100     end-if.
002110     if        TL-Gst-Count >= 3000
002120               go to bb000-Exit.
002130     add       1 to TL-Gst-Count.
002140     move      Vhd-Voucher-Number to Gst-Voucher-Number (TL-Gst-Count).
002150     move      Vhd-Voucher-Type to Gst-Voucher-Type (TL-Gst-Count).
002160     move      Vhd-Voucher-Date to Gst-Voucher-Date (TL-Gst-Count).
002170     move      Vhd-Party-Name to Gst-Party-Name (TL-Gst-Count).
002180     move      Vhd-Amount to Gst-Amount (TL-Gst-Count).
002190 bb000-Exit.
002200     exit      section.
002210*
002220*----------------------------------------------------------------
002230* Bubble sort, descending by voucher date - newest first.
002240*----------------------------------------------------------------
002250 cc000-Sort-Newest-First        section.
002260************************************
002270     move      1 to Ws-I.
002280     perform   cc010-Outer-Pass thru cc010-Exit
002290               until Ws-I >= TL-Gst-Count.
002300 cc000-Exit.
002310     exit      section.
002320*
002330 cc010-Outer-Pass.
002340     move      1 to Ws-J.
002350     perform   cc020-Inner-Pass thru cc020-Exit
002360               until Ws-J > TL-Gst-Count - Ws-I.
002370     add       1 to Ws-I.
002380 cc010-Exit.
002390     exit.
002400*
002410 cc020-Inner-Pass.
002420     if        Gst-Voucher-Date (Ws-J) < Gst-Voucher-Date (Ws-J + 1)
002430               perform cc030-Swap
002440     end-if.
002450     add       1 to Ws-J.
002460 cc020-Exit.
002470     exit.
002480*
002490 cc030-Swap                     section.
002500************************************
002510     move      Gst-Voucher-Number (Ws-J) to Sw-Gst-Voucher-Number.
002520     move      Gst-Voucher-Type (Ws-J) to Sw-Gst-Voucher-Type.
002530     move      Gst-Voucher-Date (Ws-J) to Sw-Gst-Voucher-Date.
002540     move      Gst-Party-Name (Ws-J) to Sw-Gst-Party-Name.
002550     move      Gst-Amount (Ws-J) to Sw-Gst-Amount.
002560     move      Gst-Voucher-Number (Ws-J + 1) to Gst-Voucher-Number (Ws-J).
002570     move      Gst-Voucher-Type (Ws-J + 1) to Gst-Voucher-Type (Ws-J).
002580     move      Gst-Voucher-Date (Ws-J + 1) to Gst-Voucher-Date (Ws-J).
002590     move      Gst-Party-Name (Ws-J + 1) to Gst-Party-Name (Ws-J).
002600     move      Gst-Amount (Ws-J + 1) to Gst-Amount (Ws-J).
002610     move      Sw-Gst-Voucher-Number to Gst-Voucher-Number (Ws-J + 1).
002620     move      Sw-Gst-Voucher-Type to Gst-Voucher-Type (Ws-J + 1).
002630     move      Sw-Gst-Voucher-Date to Gst-Voucher-Date (Ws-J + 1).
002640     move      Sw-Gst-Party-Name to Gst-Party-Name (Ws-J + 1).
002650     move      Sw-Gst-Amount to Gst-Amount (Ws-J + 1).
002660 cc030-Exit.
002670     exit      section.
002680*
002690*----------------------------------------------------------------
002700* Flag-check one candidate; print only if at least one flag set.
002710*----------------------------------------------------------------
002720 dd000-Check-Voucher            section.
002730************************************
002740     move      spaces to Ws-Flag-List.
002750     move      zero to Ws-Flag-Count.
002760     if        Gst-Voucher-Number (Ws-Sub) = spaces
002770               move "Missing invoice number" to Ws-Append-Text
002780               perform dd010-Append-Flag
002790     end-if.
002800     if        Gst-Party-Name (Ws-Sub) = spaces
002810               move "Missing party name" to Ws-Append-Text
002820               perform dd010-Append-Flag
002830     end-if.
002840     if        Gst-Amount (Ws-Sub) not > zero
002850               move "Zero or negative amount" to Ws-Append-Text
002860               perform dd010-Append-Flag
002870     end-if.
002880     perform   dd030-Check-Hsn.
002890     if        Ws-Flag-Count > zero
002900               perform dd040-Print-Flagged.
002910     add       1 to Ws-Sub.
002920 dd000-Exit.
002930     exit      section.
002940*
002950*----------------------------------------------------------------
002960* Appends Ws-Append-Text to the growing flag list for this
002970* voucher, separating entries with a semicolon once there is
002980* more than one.
002990*----------------------------------------------------------------
003000 dd010-Append-Flag               section.
003010*************************************
003020     if        Ws-Flag-List = spaces
003030               move Ws-Append-Text to Ws-Flag-List
003040     else
003050               string Ws-Flag-List delimited by space "; "
003060                      delimited by size Ws-Append-Text
003070                      delimited by space into Ws-Flag-List
003080     end-if.
003090     add       1 to Ws-Flag-Count.
003100 dd010-Exit.
003110     exit      section.
003120*
003130*----------------------------------------------------------------
003140* Examine the first 5 inventory lines; flag when none of their
003150* items carries an HSN code in the stock master.
003160*----------------------------------------------------------------
003170 dd030-Check-Hsn                 section.
003180*************************************
003190     move      "N" to Ws-Has-Inv-Lines Ws-Has-Hsn.
003200     move      zero to Ws-Lines-Seen.
003210     move      Gst-Voucher-Number (Ws-Sub) to Vln-Voucher-Number.
003220     start     TL-Voucher-Line-File key is equal to Vln-Voucher-Number
003230               invalid key go to dd030-Exit.
003240     move      "N" to Ws-Found.
003250     perform   dd035-Scan-Lines thru dd035-Exit
003260               until Ws-Found = "Y" or Ws-Lines-Seen >= 5.
003270     move      "N" to Ws-Found.
003280     if        Ws-Has-Inv-Lines = "Y" and Ws-Has-Hsn = "N"
003290               move "No HSN code on inventory lines" to Ws-Append-Text
003300               perform dd010-Append-Flag
003310     end-if.
003320 dd030-Exit.
003330     exit      section.
003340*
003350 dd035-Scan-Lines.
003360     read      TL-Voucher-Line-File next record
003370               at end
003380                        move "Y" to Ws-Found
003390                        go to dd035-Exit.
003400     if        Vln-Voucher-Number not = Gst-Voucher-Number (Ws-Sub)
003410               move "Y" to Ws-Found
003420               go to dd035-Exit.
003430     if        Vln-Stock-Item-Name = spaces
003440               go to dd035-Exit.
003450     move      "Y" to Ws-Has-Inv-Lines.
003460     add       1 to Ws-Lines-Seen.
003470     move      Vln-Stock-Item-Name to Stk-Name.
003480     read      TL-Stock-File record
003490               invalid key continue
003500               not invalid key
003510                    if Stk-Hsn-Code not = spaces
003520                       move "Y" to Ws-Has-Hsn
003530                    end-if.
003540 dd035-Exit.
003550     exit.
003560*
003570 dd040-Print-Flagged             section.
003580*************************************
003590     move      spaces to Ws-Print-Line.
003600     move      Gst-Voucher-Number (Ws-Sub) to Ws-Print-Line (1:20).
003610     move      Gst-Voucher-Type (Ws-Sub) to Ws-Print-Line (22:15).
003620     move      Gst-Party-Name (Ws-Sub) to Ws-Print-Line (38:40).
003630     move      Ws-Flag-List to Ws-Print-Line (79:54).
003640     write     Print-Line from Ws-Print-Line.
003650 dd040-Exit.
003660     exit      section.
