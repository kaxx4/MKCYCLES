000100*
000110* SELECT clause for TL-Order-File.
000120* Order list extract - line sequential output, two sections.
000130*
000140* 11/03/91 pns - Created.
000150*
000160     select   TL-Order-File
000170              assign to TL-FILE-20
000180              organization is line sequential
000190              file status  is TL-Ordf-Status.
