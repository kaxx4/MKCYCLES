000100********************************************
000110*                                          *
000120*  Record Definition For Order List        *
000130*     Extract Line (TL-ORDF)               *
000140*   Section 1 (columnar) + Section 2       *
000150*   (vendor-group control break)           *
000160********************************************
000170*
000180* 30/07/93 pns - Created for order list export.
000190*
000200 01  TL-Order-Line-Record.
000210     03  Ordr-Line              pic x(195).
000220     03  Filler-Ordr            pic x(05).
