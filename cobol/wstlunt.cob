000100********************************************
000110*                                          *
000120*  Record Definition For Unit Master       *
000130*           File (TL-UNT)                  *
000140*     Uses Unt-Name as key                 *
000150********************************************
000160*  File size 44 bytes.
000170*
000180* 11/03/91 pns - Created.
000190*
000200 01  TL-Unit-Record.
000210     03  Unt-Name           pic x(10).   * unit name - KEY
000220     03  Unt-Symbol         pic x(10).   * display symbol, defs to name
000230     03  Unt-Formal-Name    pic x(20).
000240     03  Unt-Is-Simple       pic x.      * Y/N, default Y
000250     03  filler              pic x(03).
