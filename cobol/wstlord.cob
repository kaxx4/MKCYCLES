000100********************************************
000110*                                          *
000120*  Record Definition For Order Suggestion  *
000130*       Row (Output) - TL-ORD              *
000140********************************************
000150*  File size 120 bytes.
000160*
000170* 30/07/93 pns - Created for purchase reorder batch.
000180*
000190 01  TL-Order-Row-Record.
000200     03  Ord-Item-Name          pic x(40).
000210     03  Ord-Group              pic x(40).   * "Togo Cycles" if unmapped
000220     03  Ord-Base-Unit          pic x(06).
000230     03  Ord-Pkg-Factor         pic s9(07)v99   comp-3.   * 0 = unknown
000240     03  Ord-Closing-Base       pic s9(09)v999  comp-3.
000250     03  Ord-Closing-Pkg        pic s9(09)v99   comp-3.
000260     03  Ord-Suggestion-Pkg     pic 9(07)       comp.
000270     03  Ord-Suggestion-Base    pic s9(09)v999  comp-3.
000280     03  Ord-Avg-Monthly-Out    pic s9(09)v999  comp-3.
000290     03  Filler-Ord             pic x(05).
