000100*
000110* SELECT clause for TL-Rate-Ovr-File.
000120* Rate override store - indexed by item.
000130*
000140* 11/03/91 pns - Created.
000150*
000160     select   TL-Rate-Ovr-File
000170              assign to TL-FILE-17
000180              organization is indexed
000190              record key is Rat-Item-Name
000200              file status  is TL-Rat-Status.
