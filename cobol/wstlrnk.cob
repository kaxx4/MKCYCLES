000100*
000110***************************************************
000120*                                                 *
000130*   Working Storage For Top-Customer/Top-Item    *
000140*         Ranking Tables                    *
000150*                                                 *
000160***************************************************
000170* Built fresh each run by tlrank01 from one pass of the voucher
000180* store; small-shop linear table + bubble pass, same shape as the
000190* other in-memory accumulator tables in this suite.
000200*
000210* 09/06/95 dmp - Created for ranking batch.
000220*
000230 01  TL-Rank-Customer-Table.
000240     03  Csr-Entry  occurs 500 times.
000250         05  Csr-Party-Name        pic x(40).
000260         05  Csr-Total-Sales       pic s9(13)v99   comp-3.
000270         05  Csr-Voucher-Count     pic 9(07)        comp.
000280         05  Filler-Csr            pic x(05).
000290 01  TL-Rank-Customer-Count        pic 9(04)        comp  value zero.
000300*
000310 01  TL-Rank-Item-Table.
000320     03  Itr-Entry  occurs 1000 times.
000330         05  Itr-Item-Name         pic x(40).
000340         05  Itr-Total-Qty         pic s9(09)v999  comp-3.
000350         05  Itr-Total-Amount      pic s9(13)v99   comp-3.
000360         05  Itr-Line-Count        pic 9(07)        comp.
000370         05  Filler-Itr            pic x(05).
000380 01  TL-Rank-Item-Count            pic 9(04)        comp  value zero.
