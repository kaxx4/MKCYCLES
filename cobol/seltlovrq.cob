000100*
000110* SELECT clause for TL-Override-Req-File.
000120* Override request extract - sequential, one request per record.
000130*
000140* 21/11/94 pns - Created.
000150*
000160    select   TL-Override-Req-File
000170             assign to TL-FILE-22
000180             organization is sequential
000190             file status  is TL-Ovq-Status.
