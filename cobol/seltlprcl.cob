000100*
000110* SELECT clause for TL-Pricelist-File.
000120* Price-list extract - item plus dated price-level entries.
000130*
000140* 11/03/91 pns - Created.
000150*
000160     select   TL-Pricelist-File
000170              assign to TL-FILE-11
000180              organization is sequential
000190              file status  is TL-Prcl-Status.
