000100********************************************
000110*                                          *
000120*  Record Definition For Inbound           *
000130*    Transaction Extract File (TL-VEXT)    *
000140*   Header record followed by its lines    *
000150********************************************
000160*  File size 260 bytes.  Fields carry RAW export text - normalised
000170*  by tlimp01 dd0nn paragraphs before the voucher store is upset.
000180*
000190* 11/03/91 pns - Created.
000200*
000210 01  TL-Voucher-Extract-Record.
000220     03  Vex-Rec-Type            pic x.      * H=header L=line
000230     03  Vex-Header.
000240         05  Vex-Hd-Number        pic x(20).
000250         05  Vex-Hd-Type-Txt      pic x(20).  * raw voucher type text
000260         05  Vex-Hd-Date-Txt      pic x(12).  * raw date, any accepted form
000270         05  Vex-Hd-Party         pic x(40).
000280         05  Vex-Hd-Party-Ledger  pic x(40).
000290         05  Vex-Hd-Amount-Txt    pic x(16).  * raw amount text
000300         05  Vex-Hd-Narration     pic x(60).
000310         05  Vex-Hd-Irn           pic x(64).
000320         05  Vex-Hd-Ack-No        pic x(20).
000330         05  Vex-Hd-Ack-Date      pic x(10).
000340         05  Vex-Hd-Gstin         pic x(15).
000350         05  Vex-Hd-Place-Supply  pic x(20).
000360         05  Vex-Hd-Billing-City  pic x(20).
000370         05  Vex-Hd-Reference     pic x(20).
000380         05  Vex-Hd-Due-Date-Txt  pic x(12).
000390         05  Vex-Hd-Cancelled-Txt pic x(05).   * raw boolean text
000400     03  Vex-Line  redefines Vex-Header.
000410         05  Vex-Ln-Number        pic x(20).  * parent voucher number
000420         05  Vex-Ln-Ledger        pic x(40).
000430         05  Vex-Ln-Amount-Txt    pic x(16).  * raw amount text
000440         05  Vex-Ln-Tax-Head      pic x(10).
000450         05  Vex-Ln-Tax-Rate-Txt  pic x(08).
000460         05  Vex-Ln-Item-Name     pic x(40).
000470         05  Vex-Ln-Qty-Txt       pic x(20).  * raw "[sign]nn[ unit]"
000480         05  Vex-Ln-Unit-Txt      pic x(06).
000490         05  Vex-Ln-Rate-Txt      pic x(16).  * raw "nnn/unit"
000500         05  Vex-Ln-Discount-Txt  pic x(08).
000510         05  FILLER                pic x(01).
