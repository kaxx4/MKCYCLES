000100********************************************
000110*                                          *
000120*  Record Definition For Stock Item        *
000130*       Master File (TL-STK)               *
000140*     Uses Stk-Name + Stk-Company as key   *
000150********************************************
000160*  File size 160 bytes.
000170*
000180* THESE FIELD DEFINITIONS MAY NEED CHANGING
000190*
000200* 11/03/91 pns - Created.
000210* 02/05/92 pns - Added GST fields (applicable/HSN/rate) for tax phase.
000220* 30/07/93 pns - Opening value stored unsigned (abs) per Sales req.
000230*
000240 01  TL-Stock-Record.
000250     03  Stk-Name               pic x(40).   * item name - KEY
000260     03  Stk-Company            pic x(40).   * owning company - KEY
000270     03  Stk-Unit-Name          pic x(06).    * canonical base unit
000280     03  Stk-Category           pic x(20).
000290     03  Stk-Gst-Applicable     pic x.       * Y/N
000300     03  Stk-Hsn-Code           pic x(10).
000310     03  Stk-Gst-Rate           pic s9(03)v99   comp-3.  * 0 = absent
000320     03  Stk-Standard-Rate      pic s9(09)v99   comp-3.
000330     03  Stk-Opening-Balance    pic s9(09)v999  comp-3.
000340     03  Stk-Opening-Value      pic s9(11)v99  comp-3.  * stored abs
000350     03  filler                 pic x(08).
