000100*
000110* FD for TL-Override-Req-File.
000120*
000130* 21/11/94 pns - Created.
000140*
000150 fd  TL-Override-Req-File
000160     label record is standard.
000170 copy "wstlovrq.cob".
