000100*
000110* SELECT clause for TL-Voucher-Ext-File.
000120* Inbound transaction extract (voucher header followed by its lines).
000130*
000140* 11/03/91 pns - Created.
000150*
000160     select   TL-Voucher-Ext-File
000170              assign to TL-FILE-09
000180              organization is sequential
000190              file status  is TL-Vext-Status.
