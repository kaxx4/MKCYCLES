000100*
000110* Inter-program calling linkage for the Trade Ledger suite.
000120* Passed by every tl-prefixed job so a cron/menu driver can chain
000130* import, merge and reporting runs and know what ran before it.
000140*
000150* 11/03/91 pns - Created, mirrors house WS-Calling-Data shape.
000160* 30/07/93 pns - Added TL-CD-Args for lookback/limit overrides passed
000170*                from the scheduler (months, top-n, row caps).
000180*
000190 01  TL-Calling-Data.
000200     03  TL-Called       pic x(08).
000210     03  TL-Caller       pic x(08).
000220     03  TL-Term-Code    pic 99.
000230     03  TL-Process-Func pic 9.
000240     03  TL-CD-Args      pic x(13).
000250     03  FILLER                pic x(01).
