000100*
000110* SELECT clause for TL-Vendor-Grp-File.
000120* Vendor group store - indexed by name.
000130*
000140* 11/03/91 pns - Created.
000150*
000160     select   TL-Vendor-Grp-File
000170              assign to TL-FILE-14
000180              organization is indexed
000190              record key is Vgr-Name
000200              file status  is TL-Vgr-Status.
