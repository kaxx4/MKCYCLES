000100*****************************************************************
000110*                                                               *
000120*        Trade Ledger      Reorder Suggestion & Order List       *
000130*                                                               *
000140*    Per-item closing stock, average outward and reorder       *
000150*   suggestion, plus the two-section order list export         *
000160*.                                       *
000170*                                                               *
000180*****************************************************************
000190*
000200 identification          division.
000210*===============================
000220*
000230     program-id.         tlord01.
000240*
000250     Author.             P N Shah, for Togo Cycles Trading Co.
000260     Installation.       Togo Cycles Trading Co - Data Processing.
000270     Date-Written.       30/07/1993.
000280     Date-Compiled.
000290     Security.           Company Confidential.  Not for release
000300                         outside the Data Processing department.
000310*
000320*    Remarks.            The web screen let a buyer key an order
000330*                        quantity over the suggestion before
000340*                        export; this batch has no such review
000350*                        step, so Order Qty (PKG/PCS) is simply
000360*                        the computed suggestion and Remarks is
000370*                        left blank.  Months-cover and lookback
000380*                        are house defaults (2 and 6), same
000390*                        simplification as tlinv01's lookback.
000400*
000410*    Called modules.     None.
000420*
000430*    Files used.
000440*                        TL-Stock-File.        Stock item master (in).
000450*                        TL-Voucher-Hdr-File.  Voucher headers (in).
000460*                        TL-Voucher-Line-File. Voucher lines (in).
000470*                        TL-Vendor-Grp-File.   Vendor group store (in).
000480*                        TL-Alt-Unit-File.     Pkg factor store (in).
000490*                        TL-Item-Grp-File.     Item->group map (in).
000500*                        TL-Master-Ovr-File.   Master override store (in).
000510*                        TL-Order-File.        Order list extract (out).
000520*
000530* Changes:
000540* 30/07/93 pns - 1.0.00 Created.
000550* 19/08/93 dmp - 1.0.01 Group filter added ("Togo Cycles" also
000560*                       matches the unmapped default).
000570* 14/06/94 rjc - 1.1.00 Master-override precedence added ahead of
000580*                       the vendor-group/alt-unit stores.
000590* 03/12/98 rjc - 1.2.00 Y2K - lookback cutoff date carried as a
000600*                       full 4-digit-year CCYYMMDD throughout.
000610* 22/02/99 dmp - 1.2.01 Y2K follow-up - confirmed no 2-digit year
000620*                       arithmetic remains in the cutoff calc.
000630*
000640*****************************************************************
000650*
000660 environment             division.
000670*===============================
000680*
000690 configuration           section.
000700 special-names.
000710     class Tl-Numeric    is "0" thru "9".
000720     upsi-0.
000730         switch-0 on status is Tl-Verbose-Sw
000740         off status is Tl-Quiet-Sw.
000750*
000760 input-output            section.
000770 file-control.
000780     copy "seltlstk.cob".
000790     copy "seltlvhd.cob".
000800     copy "seltlvln.cob".
000810     copy "seltlvgr.cob".
000820     copy "seltlalt.cob".
000830     copy "seltlmap.cob".
000840     copy "seltlmov.cob".
000850     copy "seltlord.cob".
000860*
000870 data                    division.
000880*===============================
000890*
000900 file section.
000910     copy "fdtlstk.cob".
000920     copy "fdtlvhd.cob".
000930     copy "fdtlvln.cob".
000940     copy "fdtlvgr.cob".
000950     copy "fdtlalt.cob".
000960     copy "fdtlmap.cob".
000970     copy "fdtlmov.cob".
000980     copy "fdtlord.cob".
000990*
001000 working-storage section.
001010*-----------------------
001020 77  Prog-Name              pic x(17)    value "TLORD01 (1.2.01)".
001030*
001040 copy "wstldate.cob".
001050 copy "wstlord.cob".
001060*
001070 01  Ws-Switches.
001080     03  Ws-Eof-Stk         pic x        value "N".
001090     03  Ws-Eof-Vhd         pic x        value "N".
001100     03  Ws-Eof-Vln         pic x        value "N".
001110     03  Ws-Found           pic x        value "N".
001120     03  FILLER                pic x(01).
001130*
001140 01  Ws-Run-Parms.
001150     03  Ws-Lookback-Mths   pic 9(02)    comp  value 6.
001160     03  Ws-Months-Cover    pic 9(02)    comp  value 2.
001170     03  Ws-Group-Filter    pic x(40)    value spaces.
001180     03  FILLER                pic x(01).
001190*
001200 01  Ws-Item-Universe.
001210     03  Uni2-Entry  occurs 2000 times.
001220         05  Uni2-Item-Name      pic x(40).
001230         05  Filler-Uni2         pic x(04).
001240 01  Ws-Universe-Count         pic 9(04)   comp  value zero.
001250*
001260 01  Ws-Retained-Rows.
001270     03  Ret-Entry  occurs 2000 times.
001280         05  Ret-Item-Name       pic x(40).
001290         05  Ret-Group           pic x(40).
001300         05  Ret-Suggestion-Pkg  pic 9(07)   comp.
001310         05  Filler-Ret          pic x(05).
001320 01  Ws-Retained-Count         pic 9(04)   comp  value zero.
001330*
001340 01  Ws-Swap-Uni2              pic x(44).
001350 01  Ws-Swap-Ret               pic x(97).
001360*
001370 01  Ws-Cutoff-Calc.
001380     03  Ws-Cut-Year           pic 9(04)   comp  value zero.
001390     03  Ws-Cut-Month          pic 99      comp  value zero.
001400     03  Ws-Cut-Day            pic 99      comp  value zero.
001410     03  Ws-Cutoff-Ccyymmdd    pic 9(08)   comp  value zero.
001420     03  FILLER                pic x(01).
001430*
001440 01  Ws-Misc.
001450     03  Ws-Sub                pic 9(04)   comp  value zero.
001460     03  Ws-I                  pic 9(04)   comp  value zero.
001470     03  Ws-J                  pic 9(04)   comp  value zero.
001480     03  Ws-Total-Inward       pic s9(09)v999  comp-3  value zero.
001490     03  Ws-Total-Outward      pic s9(09)v999  comp-3  value zero.
001500     03  Ws-Lookback-Outward   pic s9(09)v999  comp-3  value zero.
001510     03  Ws-This-Unit          pic x(06)   value spaces.
001520     03  Ws-Opening            pic s9(09)v999  comp-3  value zero.
001530     03  Ws-Target-Base        pic s9(09)v999  comp-3  value zero.
001540     03  Ws-Sugg-Base          pic s9(09)v999  comp-3  value zero.
001550     03  Ws-Sugg-Rem           pic s9(09)v999  comp-3  value zero.
001560     03  Ws-Override-Found     pic x       value "N".
001570     03  Ws-Last-Group         pic x(40)   value spaces.
001580     03  FILLER                pic x(01).
001590*
001600 01  Ws-Ordr-Line              pic x(195).
001610 01  Ws-Pkg-Edit               pic -(8)9.99.
001620 01  Ws-Base-Edit              pic -(8)9.999.
001630 01  Ws-Stock-Edit             pic -(8)9.999.
001640*
001650*
001660*---------------------------------------------------------------
001670* Alternate storage views (date parts, packed-amount byte view,
001680* order-line half-split) - for dump/trace work.
001690*---------------------------------------------------------------
001700 01  Ws-Ordr-Date-Work             pic 9(08).
001710 01  Ws-Ordr-Date-Parts redefines Ws-Ordr-Date-Work.
001720     03  Wd-Ordr-Ccyy              pic 9(04).
001730     03  Wd-Ordr-Mm                pic 9(02).
001740     03  Wd-Ordr-Dd                pic 9(02).
001750*
001760 01  Ws-Ordr-Base-Work             pic s9(09)v999  comp-3.
001770 01  Ws-Ordr-Base-Alt redefines Ws-Ordr-Base-Work
001780                                   pic x(07).
001790*
001800 01  Ws-Ordr-Line-Copy             pic x(195).
001810 01  Ws-Ordr-Line-Halves redefines Ws-Ordr-Line-Copy.
001820     03  Ws-Ordr-Line-Half1        pic x(100).
001830     03  Ws-Ordr-Line-Half2        pic x(95).
001840*
001850 linkage section.
001860*==============
001870*
001880 01  To-Day                pic x(10).
001890 copy "wstlcall.cob".
001900 copy "wstlnams.cob".
001910*
001920 procedure division using TL-Calling-Data
001930                          To-Day
001940                          TL-File-Defs.
001950*========================================
001960*
001970 aa000-Main                 section.
001980*********************************
001990     perform  aa010-Open-Files.
002000     perform  aa030-Compute-Cutoff.
002010     perform  bb000-Build-Universe.
002020     if       Ws-Universe-Count > 1
002030              perform  bb030-Sort-Universe.
002040     move     1 to Ws-Sub.
002050     perform  cc000-Process-Item thru cc000-Exit
002060              until Ws-Sub > Ws-Universe-Count.
002070     if       Ws-Retained-Count > 1
002080              perform  dd010-Sort-Retained.
002090     perform  dd030-Write-Section2.
002100     perform  aa020-Close-Files.
002110 aa000-Exit.
002120     goback.
002130*
002140 aa010-Open-Files              section.
002150***********************************
002160     move        zero to Ws-Universe-Count Ws-Retained-Count.
002170     open        input TL-Stock-File TL-Voucher-Hdr-File
002180                       TL-Voucher-Line-File TL-Vendor-Grp-File
002190                       TL-Alt-Unit-File TL-Item-Grp-File
002200                       TL-Master-Ovr-File.
002210     open        output TL-Order-File.
002220 aa010-Exit.
002230     exit      section.
002240*
002250 aa020-Close-Files             section.
002260***********************************
002270     close     TL-Stock-File TL-Voucher-Hdr-File TL-Voucher-Line-File
002280               TL-Vendor-Grp-File TL-Alt-Unit-File TL-Item-Grp-File
002290               TL-Master-Ovr-File TL-Order-File.
002300 aa020-Exit.
002310     exit      section.
002320*
002330 aa030-Compute-Cutoff           section.
002340************************************
002350     move      To-Day to TL-WS-Date.
002360     move      TL-WS-Year to Ws-Cut-Year.
002370     move      TL-WS-Month to Ws-Cut-Month.
002380     move      TL-WS-Days to Ws-Cut-Day.
002390     subtract  Ws-Lookback-Mths from Ws-Cut-Month.
002400     if        Ws-Cut-Month <= zero
002410               add 12 to Ws-Cut-Month
002420               subtract 1 from Ws-Cut-Year
002430     end-if.
002440     compute   Ws-Cutoff-Ccyymmdd = Ws-Cut-Year * 10000
002450               + Ws-Cut-Month * 100 + Ws-Cut-Day.
002460 aa030-Exit.
002470     exit      section.
002480*
002490*----------------------------------------------------------------
002500* Item universe = union of stock-item master names and item
002510* names appearing on any voucher line.
002520*----------------------------------------------------------------
002530 bb000-Build-Universe           section.
002540************************************
002550     perform   bb005-Scan-Stock thru bb005-Exit
002560               until Ws-Eof-Stk = "Y".
002570     perform   bb015-Scan-Lines thru bb015-Exit
002580               until Ws-Eof-Vln = "Y".
002590 bb000-Exit.
002600     exit      section.
002610*
002620 bb005-Scan-Stock.
002630     read      TL-Stock-File next record
002640               at end
002650                        move "Y" to Ws-Eof-Stk
002660                        go to bb005-Exit.
002670     if        Ws-Universe-Count < 2000
002680               add  1 to Ws-Universe-Count
002690               move Stk-Name to Uni2-Item-Name (Ws-Universe-Count).
002700 bb005-Exit.
002710     exit.
002720*
002730 bb015-Scan-Lines.
002740     read      TL-Voucher-Line-File next record
002750               at end
002760                        move "Y" to Ws-Eof-Vln
002770                        go to bb015-Exit.
002780     if        Vln-Stock-Item-Name = spaces
002790               go to bb015-Exit.
002800     perform   bb020-Note-Item.
002810 bb015-Exit.
002820     exit.
002830*
002840 bb020-Note-Item                section.
002850************************************
002860     move      1 to Ws-Sub.
002870     perform   bb025-Find-Universe thru bb025-Exit
002880               until Ws-Sub > Ws-Universe-Count.
002890     if        Ws-Sub > Ws-Universe-Count and Ws-Universe-Count < 2000
002900               add  1 to Ws-Universe-Count
002910               move Vln-Stock-Item-Name to Uni2-Item-Name (Ws-Universe-Count).
002920 bb020-Exit.
002930     exit      section.
002940*
002950 bb025-Find-Universe.
002960     if        Uni2-Item-Name (Ws-Sub) = Vln-Stock-Item-Name
002970               go to bb025-Exit
002980     end-if.
002990     add       1 to Ws-Sub.
003000 bb025-Exit.
003010     exit.
003020*
003030*----------------------------------------------------------------
003040* Ascending bubble sort of the universe by item name.
003050*----------------------------------------------------------------
003060 bb030-Sort-Universe            section.
003070************************************
003080     move      1 to Ws-I.
003090     perform   bb035-Outer-Pass thru bb035-Exit
003100               until Ws-I >= Ws-Universe-Count.
003110 bb030-Exit.
003120     exit      section.
003130*
003140 bb035-Outer-Pass.
003150     move      1 to Ws-J.
003160     perform   bb037-Inner-Pass thru bb037-Exit
003170               until Ws-J > Ws-Universe-Count - Ws-I.
003180     add       1 to Ws-I.
003190 bb035-Exit.
003200     exit.
003210*
003220 bb037-Inner-Pass.
003230     if        Uni2-Item-Name (Ws-J) > Uni2-Item-Name (Ws-J + 1)
003240               move Uni2-Entry (Ws-J) to Ws-Swap-Uni2
003250               move Uni2-Entry (Ws-J + 1) to Uni2-Entry (Ws-J)
003260               move Ws-Swap-Uni2 to Uni2-Entry (Ws-J + 1)
003270     end-if.
003280     add       1 to Ws-J.
003290 bb037-Exit.
003300     exit.
003310*
003320*----------------------------------------------------------------
003330* Per universe item: group, pkg factor, closing stock, average
003340* outward, suggestion - then write the section-1 line and stash
003350* a row for the section-2 group listing.
003360*----------------------------------------------------------------
003370 cc000-Process-Item             section.
003380************************************
003390     move      spaces to Ord-Item-Name Ord-Group Ord-Base-Unit.
003400     move      zero to Ord-Pkg-Factor Ord-Closing-Base
003410                        Ord-Closing-Pkg Ord-Suggestion-Pkg
003420                        Ord-Suggestion-Base Ord-Avg-Monthly-Out.
003430     move      Uni2-Item-Name (Ws-Sub) to Ord-Item-Name.
003440     perform   cc010-Lookup-Group.
003450     perform   cc020-Lookup-Factor.
003460     perform   cc030-Lookup-Opening.
003470     move      zero to Ws-Total-Inward Ws-Total-Outward
003480                        Ws-Lookback-Outward.
003490     move      spaces to Ws-This-Unit.
003500     move      low-values to Vhd-Irn.
003510     start      TL-Voucher-Hdr-File key is not less than Vhd-Irn
003520               invalid key move "Y" to Ws-Eof-Vhd.
003530     perform   cc040-Sweep-Header thru cc040-Exit
003540               until Ws-Eof-Vhd = "Y".
003550     move      "N" to Ws-Eof-Vhd.
003560     perform   cc050-Apply-Master-Override.
003570     if        Ord-Base-Unit = spaces
003580               if   Ws-This-Unit not = spaces
003590                    move Ws-This-Unit to Ord-Base-Unit
003600               else
003610                    move "PCS" to Ord-Base-Unit
003620               end-if
003630     end-if.
003640     if        Ws-Group-Filter not = spaces
003650               and Ord-Group not = Ws-Group-Filter
003660               go to cc000-Exit.
003670     compute   Ord-Closing-Base = Ws-Opening + Ws-Total-Inward
003680               - Ws-Total-Outward.
003690     perform   cc060-Compute-Suggestion.
003700     perform   cc070-Write-Section1.
003710     if        Ws-Retained-Count < 2000
003720               add  1 to Ws-Retained-Count
003730               move Ord-Item-Name to Ret-Item-Name (Ws-Retained-Count)
003740               move Ord-Group to Ret-Group (Ws-Retained-Count)
003750               move Ord-Suggestion-Pkg to
003760                    Ret-Suggestion-Pkg (Ws-Retained-Count)
003770     end-if.
003780 cc000-Exit.
003790     exit      section.
003800*
003810 cc010-Lookup-Group              section.
003820*************************************
003830     move      Ord-Item-Name to Map-Item-Name.
003840     read      TL-Item-Grp-File record
003850               invalid key move "N" to Ws-Found
003860               not invalid key move "Y" to Ws-Found.
003870     if        Ws-Found = "Y" and Map-Group-Name not = spaces
003880               move Map-Group-Name to Ord-Group
003890     else
003900               move "Togo Cycles" to Ord-Group
003910     end-if.
003920 cc010-Exit.
003930     exit      section.
003940*
003950 cc020-Lookup-Factor             section.
003960*************************************
003970     move      Ord-Item-Name to Alt-Item-Name.
003980     read      TL-Alt-Unit-File record
003990               invalid key move "N" to Ws-Found
004000               not invalid key move "Y" to Ws-Found.
004010     if        Ws-Found = "Y"
004020               move Alt-Pkg-Factor to Ord-Pkg-Factor
004030     end-if.
004040 cc020-Exit.
004050     exit      section.
004060*
004070 cc030-Lookup-Opening            section.
004080*************************************
004090     move      Ord-Item-Name to Stk-Name.
004100     read      TL-Stock-File record
004110               invalid key move "N" to Ws-Found
004120               not invalid key move "Y" to Ws-Found.
004130     if        Ws-Found = "Y"
004140               move Stk-Opening-Balance to Ws-Opening
004150     else
004160               move zero to Ws-Opening
004170     end-if.
004180 cc030-Exit.
004190     exit      section.
004200*
004210 cc040-Sweep-Header.
004220     read      TL-Voucher-Hdr-File next record
004230               at end
004240                        move "Y" to Ws-Eof-Vhd
004250                        go to cc040-Exit.
004260     if        Vhd-Is-Cancelled = "Y"
004270               go to cc040-Exit.
004280     if        Vhd-Voucher-Type not = "Purchase"
004290               and Vhd-Voucher-Type not = "Sales"
004300               go to cc040-Exit.
004310     move      Vhd-Voucher-Number to Vln-Voucher-Number.
004320     start     TL-Voucher-Line-File key is equal to Vln-Voucher-Number
004330               invalid key go to cc040-Exit.
004340     move      "N" to Ws-Found.
004350     perform   cc045-Sweep-Lines thru cc045-Exit
004360               until Ws-Found = "Y".
004370     move      "N" to Ws-Found.
004380 cc040-Exit.
004390     exit.
004400*
004410 cc045-Sweep-Lines.
004420     read      TL-Voucher-Line-File next record
004430               at end
004440                        move "Y" to Ws-Found
004450                        go to cc045-Exit.
004460     if        Vln-Voucher-Number not = Vhd-Voucher-Number
004470               move "Y" to Ws-Found
004480               go to cc045-Exit.
004490     if        Vln-Stock-Item-Name not = Ord-Item-Name
004500               go to cc045-Exit.
004510     if        Vhd-Voucher-Type = "Purchase"
004520               add  Vln-Quantity to Ws-Total-Inward
004530               if   Ws-This-Unit = spaces
004540                    move Vln-Unit to Ws-This-Unit
004550               end-if
004560     else
004570               add  Vln-Quantity to Ws-Total-Outward
004580               if   Vhd-Voucher-Date not < Ws-Cutoff-Ccyymmdd
004590                    add Vln-Quantity to Ws-Lookback-Outward
004600               end-if
004610     end-if.
004620 cc045-Exit.
004630     exit.
004640*
004650 cc050-Apply-Master-Override     section.
004660*************************************
004670     move      Ord-Item-Name to Mov-Item-Name.
004680     read      TL-Master-Ovr-File record
004690               invalid key move "N" to Ws-Override-Found
004700               not invalid key move "Y" to Ws-Override-Found.
004710     if        Ws-Override-Found = "Y"
004720               if   Mov-Group-Set = "Y"
004730                    move Mov-Group to Ord-Group
004740               end-if
004750               if   Mov-Pkg-Factor-Set = "Y"
004760                    move Mov-Pkg-Factor to Ord-Pkg-Factor
004770               end-if
004780               if   Mov-Base-Unit-Set = "Y"
004790                    move Mov-Base-Unit to Ord-Base-Unit
004800               end-if
004810     end-if.
004820 cc050-Exit.
004830     exit      section.
004840*
004850 cc060-Compute-Suggestion        section.
004860*************************************
004870     if        Ord-Pkg-Factor > zero
004880               compute Ord-Closing-Pkg rounded =
004890                       Ord-Closing-Base / Ord-Pkg-Factor
004900     else
004910               move zero to Ord-Closing-Pkg
004920     end-if.
004930     compute   Ord-Avg-Monthly-Out = Ws-Lookback-Outward
004940               / Ws-Lookback-Mths.
004950     compute   Ws-Target-Base = Ord-Avg-Monthly-Out * Ws-Months-Cover.
004960     compute   Ws-Sugg-Base = Ws-Target-Base - Ord-Closing-Base.
004970     if        Ws-Sugg-Base < zero
004980               move zero to Ws-Sugg-Base.
004990     move      Ws-Sugg-Base to Ord-Suggestion-Base.
005000     if        Ord-Pkg-Factor > zero
005010               divide Ws-Sugg-Base by Ord-Pkg-Factor
005020                      giving Ord-Suggestion-Pkg
005030                      remainder Ws-Sugg-Rem
005040               if   Ws-Sugg-Rem > zero
005050                    add 1 to Ord-Suggestion-Pkg
005060               end-if
005070     else
005080               move zero to Ord-Suggestion-Pkg
005090     end-if.
005100 cc060-Exit.
005110     exit      section.
005120*
005130*----------------------------------------------------------------
005140* Section 1 - one columnar row per universe item.
005150*----------------------------------------------------------------
005160 cc070-Write-Section1            section.
005170*************************************
005180     move      spaces to Ws-Ordr-Line.
005190     move      Ord-Item-Name to Ws-Ordr-Line (1:40).
005200     move      Ord-Group to Ws-Ordr-Line (41:40).
005210     if        Ord-Pkg-Factor > zero
005220               move Ord-Suggestion-Pkg to Ws-Pkg-Edit
005230               move Ws-Pkg-Edit to Ws-Ordr-Line (81:12)
005240               move Ord-Closing-Pkg to Ws-Pkg-Edit
005250               move Ws-Pkg-Edit to Ws-Ordr-Line (127:12)
005260     end-if.
005270     move      Ord-Suggestion-Base to Ws-Base-Edit.
005280     move      Ws-Base-Edit to Ws-Ordr-Line (93:14).
005290     move      Ord-Base-Unit to Ws-Ordr-Line (107:6).
005300     move      Ord-Closing-Base to Ws-Stock-Edit.
005310     move      Ws-Stock-Edit to Ws-Ordr-Line (113:14).
005320     move      Ws-Ordr-Line to Ordr-Line.
005330     write     TL-Order-Line-Record.
005340 cc070-Exit.
005350     exit      section.
005360*
005370*----------------------------------------------------------------
005380* Ascending bubble sort of the retained rows by group then name.
005390*----------------------------------------------------------------
005400 dd010-Sort-Retained             section.
005410*************************************
005420     move      1 to Ws-I.
005430     perform   dd015-Outer-Pass thru dd015-Exit
005440               until Ws-I >= Ws-Retained-Count.
005450 dd010-Exit.
005460     exit      section.
005470*
005480 dd015-Outer-Pass.
005490     move      1 to Ws-J.
005500     perform   dd017-Inner-Pass thru dd017-Exit
005510               until Ws-J > Ws-Retained-Count - Ws-I.
005520     add       1 to Ws-I.
005530 dd015-Exit.
005540     exit.
005550*
005560 dd017-Inner-Pass.
005570     if        Ret-Group (Ws-J) > Ret-Group (Ws-J + 1)
005580               perform dd020-Swap-Retained
005590     else
005600       if      Ret-Group (Ws-J) = Ret-Group (Ws-J + 1)
005610               and Ret-Item-Name (Ws-J) > Ret-Item-Name (Ws-J + 1)
005620               perform dd020-Swap-Retained
005630       end-if
005640     end-if.
005650     add       1 to Ws-J.
005660 dd017-Exit.
005670     exit.
005680*
005690 dd020-Swap-Retained             section.
005700*************************************
005710     move      Ret-Entry (Ws-J) to Ws-Swap-Ret.
005720     move      Ret-Entry (Ws-J + 1) to Ret-Entry (Ws-J).
005730     move      Ws-Swap-Ret to Ret-Entry (Ws-J + 1).
005740 dd020-Exit.
005750     exit      section.
005760*
005770*----------------------------------------------------------------
005780* Section 2 - control break by group, only rows with a positive
005790* suggested package quantity.
005800*----------------------------------------------------------------
005810 dd030-Write-Section2            section.
005820*************************************
005830     move      spaces to Ws-Last-Group.
005840     move      1 to Ws-Sub.
005850     perform   dd040-Print-Retained thru dd040-Exit
005860               until Ws-Sub > Ws-Retained-Count.
005870 dd030-Exit.
005880     exit      section.
005890*
005900 dd040-Print-Retained.
005910     if        Ret-Suggestion-Pkg (Ws-Sub) = zero
005920               go to dd040-Exit.
005930     move      spaces to Ws-Ordr-Line.
005940     move      Ret-Group (Ws-Sub) to Ws-Ordr-Line (1:40).
005950     move      Ret-Item-Name (Ws-Sub) to Ws-Ordr-Line (41:40).
005960     move      Ret-Suggestion-Pkg (Ws-Sub) to Ws-Pkg-Edit.
005970     move      Ws-Pkg-Edit to Ws-Ordr-Line (81:12).
005980     move      Ws-Ordr-Line to Ordr-Line.
005990     write     TL-Order-Line-Record.
006000 dd040-Exit.
006010     exit.
