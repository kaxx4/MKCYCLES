000100********************************************
000110*                                          *
000120*  Record Definition For Package-          *
000130*   Conversion Extract (TL-PKGC)         *
000140*   Alternating name row / factor row      *
000150********************************************
000160*  File size 60 bytes.
000170*
000180* 02/09/92 pns - Created for package-conversion import merge.
000190*
000200 01  TL-Pkgconv-Record.
000210     03  Pkgc-Serial-No         pic 9(06).    * > 0 on a name row, else
000220*                                              this is the factor row
000230     03  Pkgc-Item-Name-Raw     pic x(40).   * name row only
000240     03  Pkgc-Factor-Txt        pic x(14).   * factor row only, raw text
000250     03  Filler-Pkgc            pic x(10).
