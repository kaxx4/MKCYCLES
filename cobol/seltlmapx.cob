000100*
000110* SELECT clause for TL-Itemgrp-File.
000120* Item-group extract - item plus raw parent group text.
000130*
000140* 11/03/91 pns - Created.
000150*
000160     select   TL-Itemgrp-File
000170              assign to TL-FILE-13
000180              organization is sequential
000190              file status  is TL-Mapx-Status.
