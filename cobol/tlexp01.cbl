000100*****************************************************************
000110*                                                               *
000120*              Trade Ledger      Voucher CSV Export             *
000130*                                                               *
000140*        Flat voucher extract, newest date first, with an       *
000150*         optional type filter and date window.           *
000160*                                                               *
000170*****************************************************************
000180*
000190 identification          division.
000200*===============================
000210*
000220     program-id.         tlexp01.
000230*
000240     Author.             D M Patel.
000250     Installation.       Togo Cycles Trading Co - Data Processing.
000260     Date-Written.       20/09/1993.
000270     Date-Compiled.
000280     Security.           Company Confidential.  Not for release
000290                         outside the Data Processing department.
000300*
000310*    Remarks.            No internal row number is held on the
000320*                        header store, so the house document
000330*                        number (Vhd-Voucher-Number) is written
000340*                        into both the id and number columns of
000350*                        the extract.
000360*
000370*    Called modules.     None.
000380*
000390*    Files used.
000400*                        TL-Voucher-Hdr-File.  Voucher headers (in).
000410*                        TL-Csv-File.          CSV extract (out).
000420*
000430* Changes:
000440* 20/09/93 dmp - 1.0.00 Created.
000450* 11/05/94 rjc - 1.0.01 Type filter added at customer request.
000460* 09/06/95 dmp - 1.1.00 Window-From/To added, same shape as tlkpi01.
000470* 03/12/98 rjc - 1.2.00 Y2K - Exp-Voucher-Date widened to a full
000480*                       4-digit-year comp field, carried from the
000490*                       header store unchanged.
000500* 22/02/99 dmp - 1.2.01 Y2K follow-up - re-checked the bubble sort's
000510*                       date comparison, no 2-digit year test found.
000520*
000530*****************************************************************
000540*
000550 environment             division.
000560*===============================
000570*
000580 configuration           section.
000590 special-names.
000600     class Tl-Numeric    is "0" thru "9".
000610     upsi-0.
000620         switch-0 on status is Tl-Verbose-Sw
000630         off status is Tl-Quiet-Sw.
000640*
000650 input-output            section.
000660 file-control.
000670     copy "seltlvhd.cob".
000680     copy "seltlcsv.cob".
000690*
000700 data                    division.
000710*===============================
000720*
000730 file section.
000740     copy "fdtlvhd.cob".
000750     copy "fdtlcsv.cob".
000760*
000770 working-storage section.
000780*-----------------------
000790 77  Prog-Name              pic x(17)    value "TLEXP01 (1.2.01)".
000800*
000810 copy "wstldate.cob".
000820 copy "wstlexp.cob".
000830*
000840 01  Ws-Switches.
000850     03  Ws-Eof-Vhd         pic x        value "N".
000860     03  FILLER                pic x(01).
000870*
000880 01  Ws-Run-Parms.
000890     03  Ws-Window-From     pic 9(08)    comp  value zero.
000900     03  Ws-Window-To       pic 9(08)    comp  value zero.
000910     03  Ws-Type-Filter     pic x(15)    value spaces.
000920     03  FILLER                pic x(01).
000930*
000940 01  Ws-Misc.
000950     03  Ws-Sub             pic 9(04)    comp  value zero.
000960     03  Ws-I               pic 9(04)    comp  value zero.
000970     03  Ws-J               pic 9(04)    comp  value zero.
000980     03  FILLER                pic x(01).
000990*
001000 01  Ws-Swap-Work.
001010     03  Sw-Voucher-Number    pic x(20).
001020     03  Sw-Voucher-Type      pic x(15).
001030     03  Sw-Voucher-Date      pic 9(08)   comp.
001040     03  Sw-Party-Name        pic x(40).
001050     03  Sw-Amount            pic s9(11)v99  comp-3.
001060     03  Sw-Gstin             pic x(15).
001070     03  Sw-Irn               pic x(64).
001080     03  Sw-Narration         pic x(60).
001090     03  Sw-Place-Of-Supply   pic x(20).
001100     03  Sw-Billing-City      pic x(20).
001110     03  FILLER                pic x(01).
001120*
001130 01  Ws-Csv-Work              pic x(398).
001140 01  Ws-Date-Disp             pic 9(08).
001150 01  Ws-Amount-Disp           pic -(10)9.99.
001160*
001170*
001180*---------------------------------------------------------------
001190* Alternate storage views (date parts, packed-amount byte view,
001200* CSV half-split for column counting) - kept handy the way the
001210* shop always has for dump/trace work.
001220*---------------------------------------------------------------
001230 01  Ws-Exp-Date-Work              pic 9(08).
001240 01  Ws-Exp-Date-Parts redefines Ws-Exp-Date-Work.
001250     03  Wd-Exp-Ccyy               pic 9(04).
001260     03  Wd-Exp-Mm                 pic 9(02).
001270     03  Wd-Exp-Dd                 pic 9(02).
001280*
001290 01  Ws-Exp-Amount-Work            pic s9(11)v99  comp-3.
001300 01  Ws-Exp-Amount-Alt redefines Ws-Exp-Amount-Work
001310                                   pic x(07).
001320*
001330 01  Ws-Exp-Csv-Line               pic x(398).
001340 01  Ws-Exp-Csv-Halves redefines Ws-Exp-Csv-Line.
001350     03  Ws-Csv-Half1              pic x(200).
001360     03  Ws-Csv-Half2              pic x(198).
001370*
001380 linkage section.
001390*==============
001400*
001410 01  To-Day                pic x(10).
001420 copy "wstlcall.cob".
001430 copy "wstlnams.cob".
001440*
001450 procedure division using TL-Calling-Data
001460                          To-Day
001470                          TL-File-Defs.
001480*========================================
001490*
001500 aa000-Main                 section.
001510*********************************
001520     perform  aa010-Open-Files.
001530     perform  bb000-Collect thru bb000-Exit
001540              until Ws-Eof-Vhd = "Y".
001550     if       TL-Export-Count > 1
001560              perform  cc000-Sort-Newest-First.
001570     move     1 to Ws-Sub.
001580     perform  dd010-Write-One thru dd010-Exit
001590              until Ws-Sub > TL-Export-Count.
001600     perform  aa020-Close-Files.
001610 aa000-Exit.
001620     goback.
001630*
001640 aa010-Open-Files              section.
001650***********************************
001660     move        zero to TL-Export-Count.
001670     open        input TL-Voucher-Hdr-File.
001680     open        output TL-Csv-File.
001690 aa010-Exit.
001700     exit      section.
001710*
001720 aa020-Close-Files             section.
001730***********************************
001740     close     TL-Voucher-Hdr-File TL-Csv-File.
001750 aa020-Exit.
001760     exit      section.
001770*
001780*----------------------------------------------------------------
001790* One pass of the header store, keeping every voucher that passes
001800* the optional type filter and date window.
001810*----------------------------------------------------------------
001820 bb000-Collect                  section.
001830************************************
001840     read      TL-Voucher-Hdr-File next record
001850               at end
001860                        move "Y" to Ws-Eof-Vhd
001870                        go to bb000-Exit
001880     end-read.
001890     if        Ws-Type-Filter not = spaces
001900               and Vhd-Voucher-Type not = Ws-Type-Filter
001910               go to bb000-Exit.
001920     if        Ws-Window-From > zero and Vhd-Voucher-Date < Ws-Window-From
001930               go to bb000-Exit.
001940     if        Ws-Window-To > zero and Vhd-Voucher-Date > Ws-Window-To
001950               go to bb000-Exit.
001960     if        TL-Export-Count >= 3000
001970               go to bb000-Exit.
001980     add       1 to TL-Export-Count.
001990     move      Vhd-Voucher-Number to Exp-Voucher-Number (TL-Export-Count).
002000     move      Vhd-Voucher-Type to Exp-Voucher-Type (TL-Export-Count).
002010     move      Vhd-Voucher-Date to Exp-Voucher-Date (TL-Export-Count).
002020     move      Vhd-Party-Name to Exp-Party-Name (TL-Export-Count).
002030     move      Vhd-Amount to Exp-Amount (TL-Export-Count).
002040     move      Vhd-Gstin to Exp-Gstin (TL-Export-Count).
002050     move      Vhd-Irn to Exp-Irn (TL-Export-Count).
002060     move      Vhd-Narration to Exp-Narration (TL-Export-Count).
002070     move      Vhd-Place-Of-Supply to Exp-Place-Of-Supply (TL-Export-Count).
002080     move      Vhd-Billing-City to Exp-Billing-City (TL-Export-Count).
002090 bb000-Exit.
002100     exit      section.
002110*
002120*----------------------------------------------------------------
002130* Bubble sort, descending by voucher date - newest first.
002140*----------------------------------------------------------------
002150 cc000-Sort-Newest-First        section.
002160************************************
002170     move      1 to Ws-I.
002180     perform   cc010-Outer-Pass thru cc010-Exit
002190               until Ws-I >= TL-Export-Count.
002200 cc000-Exit.
002210     exit      section.
002220*
002230 cc010-Outer-Pass.
002240     move      1 to Ws-J.
002250     perform   cc020-Inner-Pass thru cc020-Exit
002260               until Ws-J > TL-Export-Count - Ws-I.
002270     add       1 to Ws-I.
002280 cc010-Exit.
002290     exit.
002300*
002310 cc020-Inner-Pass.
002320     if        Exp-Voucher-Date (Ws-J) < Exp-Voucher-Date (Ws-J + 1)
002330               perform cc030-Swap.
002340     add       1 to Ws-J.
002350 cc020-Exit.
002360     exit.
002370*
002380 cc030-Swap                     section.
002390************************************
002400     move      Exp-Entry (Ws-J) to Ws-Swap-Work.
002410     move      Exp-Entry (Ws-J + 1) to Exp-Entry (Ws-J).
002420     move      Ws-Swap-Work to Exp-Entry (Ws-J + 1).
002430 cc030-Exit.
002440     exit      section.
002450*
002460 dd010-Write-One.
002470     move      Exp-Voucher-Date (Ws-Sub) to Ws-Date-Disp.
002480     move      Exp-Amount (Ws-Sub) to Ws-Amount-Disp.
002490     move      spaces to Ws-Csv-Work.
002500     string    Exp-Voucher-Number (Ws-Sub) delimited by size ","
002510               delimited by size
002520               Exp-Voucher-Number (Ws-Sub) delimited by size ","
002530               delimited by size
002540               Exp-Voucher-Type (Ws-Sub) delimited by size ","
002550               delimited by size
002560               Ws-Date-Disp delimited by size ","
002570               delimited by size
002580               Exp-Party-Name (Ws-Sub) delimited by size ","
002590               delimited by size
002600               Ws-Amount-Disp delimited by size ","
002610               delimited by size
002620               Exp-Gstin (Ws-Sub) delimited by size ","
002630               delimited by size
002640               Exp-Irn (Ws-Sub) delimited by size ","
002650               delimited by size
002660               Exp-Narration (Ws-Sub) delimited by size ","
002670               delimited by size
002680               Exp-Place-Of-Supply (Ws-Sub) delimited by size ","
002690               delimited by size
002700               Exp-Billing-City (Ws-Sub) delimited by size
002710               into Ws-Csv-Work.
002720     move      Ws-Csv-Work to Csvr-Line.
002730     write     TL-Csv-Line-Record.
002740     add       1 to Ws-Sub.
002750 dd010-Exit.
002760     exit.
