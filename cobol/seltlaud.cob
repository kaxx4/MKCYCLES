000100*
000110* SELECT clause for TL-Rate-Aud-File.
000120* Rate override audit log - sequential, rolling 1000-entry ring.
000130*
000140* 21/11/94 pns - Created for rate-override audit log.
000150*
000160     select   TL-Rate-Aud-File
000170              assign to TL-FILE-21
000180              organization is sequential
000190              file status  is TL-Aud-Status.
