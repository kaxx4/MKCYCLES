000100*
000110* SELECT clause for TL-Voucher-Line-File.
000120* Voucher line store - keyed on parent voucher number, duplicates allowed.
000130*
000140* 11/03/91 pns - Created.
000150*
000160     select   TL-Voucher-Line-File
000170              assign to TL-FILE-06
000180              organization is indexed
000190              record key is Vln-Voucher-Number with duplicates
000200              file status  is TL-Vln-Status.
