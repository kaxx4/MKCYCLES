000100*
000110***************************************************
000120*                                                 *
000130*   Working Storage For Voucher CSV Export       *
000140*        Sort Table                        *
000150*                                                 *
000160***************************************************
000170* Holds one row per qualifying voucher header so the extract can be
000180* bubble-sorted newest-date-first before it is written away - the
000190* house way of avoiding the SORT verb for a working-storage table,
000200* same shape as the ranking tables over in tlrank01.
000210*
000220* 11/03/91 pns - Created.
000230*
000240 01  TL-Export-Table.
000250     03  Exp-Entry  occurs 3000 times.
000260         05  Exp-Voucher-Number    pic x(20).
000270         05  Exp-Voucher-Type      pic x(15).
000280         05  Exp-Voucher-Date      pic 9(08)   comp.
000290         05  Exp-Party-Name        pic x(40).
000300         05  Exp-Amount            pic s9(11)v99  comp-3.
000310         05  Exp-Gstin             pic x(15).
000320         05  Exp-Irn               pic x(64).
000330         05  Exp-Narration         pic x(60).
000340         05  Exp-Place-Of-Supply   pic x(20).
000350         05  Exp-Billing-City      pic x(20).
000360         05  Filler-Exp            pic x(05).
000370 01  TL-Export-Count             pic 9(04)    comp  value zero.
