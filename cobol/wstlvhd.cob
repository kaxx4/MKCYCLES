000100********************************************
000110*                                          *
000120*  Record Definition For Voucher Header    *
000130*           File (TL-VHD)                  *
000140*   Uses Vhd-Irn else Vhd-Dedup-Key as key *
000150********************************************
000160*  File size 420 bytes.
000170*
000180* THESE FIELD DEFINITIONS MAY NEED CHANGING
000190*
000200* 11/03/91 pns - Created.
000210* 02/05/92 pns - Added e-invoice fields (IRN/Ack) for GST phase 1.
000220* 14/02/93 pns - Added Vhd-Dedup-Key as 2nd alternate key.
000230* 30/07/93 pns - Due-Date added for receivable/payable aging.
000240*
000250 01  TL-Voucher-Header-Record.
000260     03  Vhd-Voucher-Number     pic x(20).
000270     03  Vhd-Voucher-Type       pic x(15).   * canonical title case
000280     03  Vhd-Voucher-Date       pic 9(08)      comp.   * ccyymmdd
000290     03  Vhd-Voucher-Date-Parts redefines Vhd-Voucher-Date.
000300         05  Vhd-Vd-Year        pic 9(04).
000310         05  Vhd-Vd-Month       pic 99.
000320         05  Vhd-Vd-Days        pic 99.
000330     03  Vhd-Party-Name         pic x(40).
000340     03  Vhd-Party-Ledger       pic x(40).
000350     03  Vhd-Amount             pic s9(11)v99  comp-3.
000360     03  Vhd-Narration          pic x(60).
000370     03  Vhd-Irn                pic x(64).
000380     03  Vhd-Ack-No             pic x(20).
000390     03  Vhd-Ack-Date           pic x(10).
000400     03  Vhd-Gstin              pic x(15).
000410     03  Vhd-Place-Of-Supply    pic x(20).
000420     03  Vhd-Billing-City       pic x(20).
000430     03  Vhd-Reference-Number   pic x(20).
000440     03  Vhd-Due-Date           pic 9(08)      comp.   * 0 = absent
000450     03  Vhd-Is-Cancelled       pic x.       * Y/N
000460     03  Vhd-Dedup-Key          pic x(90).   * type|number|co|rawdate
000470     03  filler                 pic x(10).
