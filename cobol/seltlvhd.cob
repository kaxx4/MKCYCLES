000100*
000110* SELECT clause for TL-Voucher-Hdr-File.
000120* Voucher header store - keyed on IRN, alternate key dedup-key.
000130*
000140* 11/03/91 pns - Created.
000150*
000160     select   TL-Voucher-Hdr-File
000170              assign to TL-FILE-05
000180              organization is indexed
000190              record key is Vhd-Irn
000200              alternate record key is Vhd-Dedup-Key
000210              file status  is TL-Vhd-Status.
