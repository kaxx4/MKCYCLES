000100*
000110********************************************
000120*                                          *
000130*  House File Name Table - Trade Ledger    *
000140*           Subsystem (TL)                 *
000150********************************************
000160*
000170* Logical file names for the Trade Ledger batch suite.  Follows the
000180* same File-Defs shape used by the other ACAS subsystems so that
000190* tl-prefixed jobs can be chained from the same menu/cron driver.
000200*
000210* 11/03/91 pns - Created for Trade Ledger (TL) go-live.
000220* 02/09/92 pns - Added package-conv/price-list/group/item-group
000221*                auxiliary extract file ids 10-13.
000225* 14/06/94 pns - Added vendor group/alternate unit/item-group
000226*                store ids 14-16.
000227* 21/11/94 pns - Added rate/master override store ids 17-18.
000228* 25/10/95 dmp - Voucher CSV and order list extract ids 19-20
000229*                added.  Rate-override audit log given id 21,
000230*                sequential, outside the indexed-file range.
000235* 09/02/96 pns - Added inbound override-request extract id 22.
000240*
000250 01  TL-File-Defs.
000260     02  tl-file-defs-a.
000270         03  tl-file-01   pic x(40)  value "tlcom.dat".    * company master
000280         03  tl-file-02   pic x(40)  value "tlldg.dat".    * ledger master
000290         03  tl-file-03   pic x(40)  value "tlunt.dat".    * unit master
000300         03  tl-file-04   pic x(40)  value "tlstk.dat".    * stock item master
000310         03  tl-file-05   pic x(40)  value "tlvhd.dat".    * voucher header store
000320         03  tl-file-06   pic x(40)  value "tlvln.dat".    * voucher line store
000330         03  tl-file-07   pic x(40)  value "tllog.dat".    * import log
000340         03  tl-file-08   pic x(40)  value "tlmext.dat".   * inbound master extract
000350         03  tl-file-09   pic x(40)  value "tlvext.dat".   * inbound transaction extract
000360         03  tl-file-10   pic x(40)  value "tlpkgc.dat".   * package-conversion extract
000370         03  tl-file-11   pic x(40)  value "tlprcl.dat".   * price-list extract
000380         03  tl-file-12   pic x(40)  value "tlgrpx.dat".   * stock groups extract
000390         03  tl-file-13   pic x(40)  value "tlmapx.dat".   * item-group extract
000400         03  tl-file-14   pic x(40)  value "tlvgr.dat".    * vendor group store
000410         03  tl-file-15   pic x(40)  value "tlalt.dat".    * alternate unit store
000420         03  tl-file-16   pic x(40)  value "tlmap.dat".    * item-group mapping store
000430         03  tl-file-17   pic x(40)  value "tlrat.dat".    * rate override store
000440         03  tl-file-18   pic x(40)  value "tlmov.dat".    * master override store
000450         03  tl-file-19   pic x(40)  value "tlcsv.dat".    * voucher CSV extract (output)
000460         03  tl-file-20   pic x(40)  value "tlord.dat".    * order list extract (output)
000465         03  tl-file-21   pic x(40)  value "tlaud.dat".    * rate override audit log
000466         03  tl-file-22   pic x(40)  value "tlovrq.dat".   * override request extract
000470     02  filler  redefines tl-file-defs-a.
000480         03  TL-File-Names  pic x(40) occurs 22.
000490     02  TL-File-Defs-Count     binary-short value 22.
