000100********************************************
000110*                                          *
000120*  Record Definition For Stock Groups      *
000130*     Extract (TL-GRPX)                  *
000140*   One record per vendor group            *
000150********************************************
000160*  File size 90 bytes.
000170*
000180* 02/09/92 pns - Created for stock-groups import merge.
000190*
000200 01  TL-Groups-Record.
000210     03  Grpx-Name              pic x(40).
000220     03  Grpx-Parent            pic x(40).
000230     03  Grpx-Guid              pic x(40).
000240     03  Filler-Grpx            pic x(10).
