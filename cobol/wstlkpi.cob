000100***************************************************
000110*                                                 *
000120*   Working Storage For The KPI Summary Record    *
000130*                                                 *
000140***************************************************
000150* Accumulator block used by tlkpi01 for both the window KPI block
000160* and the per-month rolling totals.  Shape follows the house pattern
000170* of a big COMP-3 accumulator group keyed by a short code.
000180*
000190* 11/03/91 pns - Created.
000200* 02/05/92 pns - GST-Collected/GST-Paid split out from Net-Revenue.
000210*
000220 01  TL-Kpi-Record.
000230     03  Kpi-Total-Sales           pic s9(13)v99   comp-3.
000240     03  Kpi-Total-Purchases       pic s9(13)v99   comp-3.
000250     03  Kpi-Net-Revenue           pic s9(13)v99   comp-3.
000260     03  Kpi-Gst-Collected         pic s9(13)v99   comp-3.
000270     03  Kpi-Gst-Paid              pic s9(13)v99   comp-3.
000280     03  Kpi-Outstanding-Rec       pic s9(13)v99   comp-3.
000290     03  Kpi-Outstanding-Pay       pic s9(13)v99   comp-3.
000300     03  Kpi-Total-Vouchers        pic 9(07)        comp.
000310     03  Kpi-Window-From           pic 9(08)        comp.
000320     03  Kpi-Window-To             pic 9(08)        comp.
000330     03  Filler-Kpi                pic x(05).
000340*
000350 01  TL-Monthly-Table.
000360     03  Mon-Entry  occurs 36 times
000370                     ascending key is Mon-Yyyymm indexed by Mon-Ix.
000380         05  Mon-Yyyymm            pic 9(06).     * ccyymm
000390         05  Mon-Sales             pic s9(13)v99   comp-3.
000400         05  Mon-Purchases         pic s9(13)v99   comp-3.
000410         05  Mon-Gst-Collected     pic s9(13)v99   comp-3.
000420         05  Filler-Mon            pic x(02).
000430 01  TL-Monthly-Count               pic 9(03)        comp   value zero.
