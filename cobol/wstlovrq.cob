000100********************************************
000110*                                          *
000120*  Record Definition For Override         *
000130*     Request Extract File (TL-OVRQ)      *
000140*     Sequential, one request per record  *
000150********************************************
000160* File size 220 bytes.
000170*
000180* THESE FIELD DEFINITIONS MAY NEED CHANGING
000190*
000200* One record per pending rate or master-data override request,
000210* built by the front-end's save/delete screens and dropped nightly
000220* for this job to apply - same record-type-discriminated shape as
000230* the inbound master extract, RATE and MASTER requests sharing
000240* the one layout with the fields that do not apply left blank.
000250*
000260* 21/11/94 pns - Created for override maintenance.
000270*
000280 01  TL-Override-Request-Record.
000290     03  Ovq-Request-Type         pic x(06).   * RATE / MASTER
000300     03  Ovq-Action               pic x(06).   * SAVE / DELETE
000310     03  Ovq-Item-Name            pic x(40).   * KEY into Rat/Mov stores
000320*    --- Rate-request fields -----------------------------------
000330     03  Ovq-Pkg-Rate             pic s9(09)v99   comp-3.
000340     03  Ovq-Pkg-Rate-Present     pic x.       * Y/N
000350     03  Ovq-Unit-Rate            pic s9(09)v99   comp-3.
000360     03  Ovq-Unit-Rate-Present    pic x.       * Y/N
000370*    --- Master-override fields ----------------------------------
000380     03  Ovq-Base-Unit            pic x(06).
000390     03  Ovq-Base-Unit-Present    pic x.       * Y/N
000400     03  Ovq-Pkg-Factor           pic s9(07)v99   comp-3.
000410     03  Ovq-Pkg-Factor-Present   pic x.       * Y/N
000420     03  Ovq-Group                pic x(40).
000430     03  Ovq-Group-Present        pic x.       * Y/N
000440     03  Ovq-Hsn-Code             pic x(10).
000450     03  Ovq-Hsn-Code-Present     pic x.       * Y/N
000460     03  Ovq-Gst-Rate             pic s9(03)v99   comp-3.
000470     03  Ovq-Gst-Rate-Present     pic x.       * Y/N
000480     03  Ovq-Notes                pic x(30).
000490     03  Ovq-Notes-Present        pic x.       * Y/N
000500     03  filler                   pic x(11).
